000100******************************************************************
000200*    PROPERTY OF BOOKVERSE DATA PROCESSING  -  INTERNAL USE ONLY *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    AUTMAST.
000600 AUTHOR.        D. STOUT.
000700 INSTALLATION.  BOOKVERSE DATA PROCESSING CENTER.
000800 DATE-WRITTEN.  06/14/89.
000900 DATE-COMPILED.
001000 SECURITY.      NON-CONFIDENTIAL.
001100******************************************************************
001200*
001300*    PROGRAM:  AUTMAST
001400*
001500*    READS THE AUTHTRAN MAINTENANCE FILE AGAINST THE AUTHOR
001600*    MASTER (AUTHIN), APPLIES ADD/UPDATE/DELETE TRANSACTIONS
001700*    AGAINST AN IN-STORAGE TABLE, DERIVES AUTHOR AGE AND FULL
001800*    NAME FOR EVERY ENTRY, REWRITES THE WHOLE MASTER (AUTHOUT)
001900*    AND PRINTS CONTROL TOTALS (AUTHRPT).
002000*
002100*    THE MASTER IS NOT KEPT IN KEY SEQUENCE - RECORDS STAY IN
002200*    ARRIVAL ORDER AND ARE FOUND BY A LINEAR SCAN OF THE TABLE
002300*    (SEE 600-FIND-AUTHOR).  AN ADD TRANSACTION ARRIVING WITH A
002400*    BLANK KEY IS ASSIGNED A GENERATED KEY (SEE 610-GENERATE-
002500*    AUTHOR-ID) - THE SOURCE SYSTEM GENERATES A RANDOM UUID FOR
002600*    THIS CASE; THIS SHOP GENERATES FROM THE RUN TIMESTAMP PLUS
002700*    A RUNNING SEQUENCE, WHICH IS UNIQUE ENOUGH FOR ONE RUN.
002800*
002900*    CHANGE LOG
003000*    ----------
003100*    06/14/89  DWS  ORIGINAL PROGRAM, MODELED ON THE SAM1
003200*                    CUSTOMER UPDATE SKELETON.
003300*    11/02/90  DWS  ADDED THE AGE-DERIVATION PASS ON REQUEST OF
003400*                    CATALOGING - THEY WANT AGE ON THE CONTROL
003500*                    REPORT, NOT JUST ON THE SCREEN.
003600*    04/19/91  RLK  FIXED 600-FIND-AUTHOR - SUBSCRIPT RAN ONE PAST
003700*                    THE LAST ENTRY WHEN THE TABLE WAS FULL.
003800*    09/30/93  RLK  ADD TRANSACTION NOW REJECTS A DUPLICATE KEY
003900*                    INSTEAD OF SILENTLY OVERWRITING THE ENTRY.
004000*    02/08/95  MHC  WIDENED AUT-BIOGRAPHY FROM 40 TO 60 BYTES PER
004100*                    EDITORIAL REQUEST EDR-1140.
004200*    07/17/96  MHC  REPORT NOW SHOWS RECORDS READ/ADDED/UPDATED/
004300*                    DELETED/WRITTEN ON ONE LINE PER REQUEST OF
004400*                    OPERATIONS (WAS FOUR SEPARATE DISPLAY LINES).
004500*    01/11/99  PGV  Y2K - SWITCHED FROM ACCEPT FROM DATE (2-DIGIT
004600*                    YEAR) TO ACCEPT FROM DATE YYYYMMDD SO THE AGE
004700*                    CALCULATION STOPS ASSUMING A 19-- CENTURY.
004800*    03/03/99  PGV  RETESTED AGE CALCULATION ACROSS 1999/2000 -
004900*                    NO FURTHER Y2K EXPOSURE FOUND IN THIS MODULE.
005000*    08/21/01  CJL  ADDED NOT-FOUND COUNT TO THE CONTROL REPORT -
005100*                    TICKET BVD-0231.
005200*    05/05/04  CJL  AUT-EMAIL WIDENED TO 30 BYTES FOR THE NEW
005300*                    AUTHOR-PORTAL NOTIFICATION FEED.
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-370.
005900 OBJECT-COMPUTER.  IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600     SELECT AUTHOR-FILE-IN    ASSIGN TO AUTHIN
006700            ORGANIZATION  IS LINE SEQUENTIAL
006800            ACCESS MODE   IS SEQUENTIAL
006900            FILE STATUS   IS WS-AUTHIN-STATUS.
007000
007100     SELECT AUTHOR-FILE-OUT   ASSIGN TO AUTHOUT
007200            ORGANIZATION  IS LINE SEQUENTIAL
007300            ACCESS MODE   IS SEQUENTIAL
007400            FILE STATUS   IS WS-AUTHOUT-STATUS.
007500
007600     SELECT TRANSACTION-FILE  ASSIGN TO AUTHTRAN
007700            ORGANIZATION  IS LINE SEQUENTIAL
007800            ACCESS MODE   IS SEQUENTIAL
007900            FILE STATUS   IS WS-AUTHTRAN-STATUS.
008000
008100     SELECT REPORT-FILE       ASSIGN TO AUTHRPT
008200            ORGANIZATION  IS LINE SEQUENTIAL
008300            ACCESS MODE   IS SEQUENTIAL
008400            FILE STATUS   IS WS-AUTHRPT-STATUS.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800
008900 FD  AUTHOR-FILE-IN
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD.
009200 01  AUTHIN-REC.
009300     COPY AUTHREC REPLACING ==:TAG:== BY ==AFI==.
009400
009500 FD  AUTHOR-FILE-OUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD.
009800 01  AUTHOUT-REC.
009900     COPY AUTHREC REPLACING ==:TAG:== BY ==AFO==.
010000
010100 FD  TRANSACTION-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD.
010400 01  AUTHTRAN-REC.
010500     COPY AUTXREC REPLACING ==:TAG:== BY ==AUTX==.
010600
010700 FD  REPORT-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD.
011000 01  REPORT-RECORD                 PIC X(132).
011100
011200 WORKING-STORAGE SECTION.
011300*
011400*    RUN-DATE WORK AREA - Y2K FIX OF 01/11/99 KEEPS A FULL
011500*    4-DIGIT YEAR SO AGE NEVER ASSUMES CENTURY 19.
011600*
011700 01  WS-SYSTEM-DATE.
011800     05  WS-SYS-CCYY                PIC 9(04).
011900     05  WS-SYS-MM                  PIC 9(02).
012000     05  WS-SYS-DD                  PIC 9(02).
012100 01  WS-SYSTEM-DATE-NUM REDEFINES WS-SYSTEM-DATE
012200                                    PIC 9(08).
012300
012400*
012500*    SCRATCH NAME AREA - USED TO BUILD THE FULL-NAME COLUMN OF
012600*    THE CONTROL REPORT WITHOUT RESORTING TO AN INTRINSIC
012700*    FUNCTION.
012800*
012900 01  WS-NAME-WORK-AREA.
013000     05  WS-NAME-FIRST               PIC X(20).
013100     05  WS-NAME-LAST                PIC X(20).
013200 01  WS-NAME-WORK-FLAT REDEFINES WS-NAME-WORK-AREA
013300                                    PIC X(40).
013400
013500 01  WS-FILE-STATUS-CODES.
013600     05  WS-AUTHIN-STATUS            PIC X(02)  VALUE SPACES.
013700     05  WS-AUTHOUT-STATUS           PIC X(02)  VALUE SPACES.
013800     05  WS-AUTHTRAN-STATUS          PIC X(02)  VALUE SPACES.
013900     05  WS-AUTHRPT-STATUS           PIC X(02)  VALUE SPACES.
014000
014100 01  WS-SWITCHES.
014200     05  WS-TRAN-EOF                 PIC X(01)  VALUE 'N'.
014300         88  NO-MORE-TRANS               VALUE 'Y'.
014400     05  WS-FOUND-SW                 PIC X(01)  VALUE 'N'.
014500         88  AUTHOR-FOUND                VALUE 'Y'.
014600     05  WS-TRAN-OK                  PIC X(01)  VALUE 'Y'.
014700         88  TRAN-WAS-OK                 VALUE 'Y'.
014800     05  WS-AUTHIN-EOF                PIC X(01)  VALUE 'N'.
014900         88  NO-MORE-AUTHIN-RECS         VALUE 'Y'.
015000
015100 01  WS-COUNTERS.
015200     05  WS-AUTHOR-COUNT             PIC S9(5)  COMP  VALUE +0.
015300     05  WS-RECORDS-READ             PIC S9(5)  COMP  VALUE +0.
015400     05  WS-IX                       PIC S9(5)  COMP  VALUE +0.
015500     05  WS-FOUND-IX                 PIC S9(5)  COMP  VALUE +0.
015600     05  WS-ID-SEQUENCE              PIC S9(5)  COMP  VALUE +0.
015700     05  WS-BIRTH-YEAR                PIC S9(5) COMP  VALUE +0.
015800     05  WS-ADD-REQUESTS             PIC S9(7)  COMP-3 VALUE +0.
015900     05  WS-ADD-PROCESSED            PIC S9(7)  COMP-3 VALUE +0.
016000     05  WS-UPDATE-REQUESTS          PIC S9(7)  COMP-3 VALUE +0.
016100     05  WS-UPDATE-PROCESSED         PIC S9(7)  COMP-3 VALUE +0.
016200     05  WS-DELETE-REQUESTS          PIC S9(7)  COMP-3 VALUE +0.
016300     05  WS-DELETE-PROCESSED         PIC S9(7)  COMP-3 VALUE +0.
016400     05  WS-NOTFOUND-COUNT           PIC S9(7)  COMP-3 VALUE +0.
016500     05  WS-WRITE-COUNT              PIC S9(7)  COMP-3 VALUE +0.
016600
016700 01  WS-NEW-KEY                      PIC X(36)  VALUE SPACES.
016800
016900 01  AUTHOR-TABLE.
017000     05  AUTHOR-TABLE-ENTRY OCCURS 300 TIMES
017100                             INDEXED BY AUT-IX.
017200         COPY AUTHREC REPLACING ==:TAG:== BY ==AUT==.
017300         05  AUT-AGE                 PIC 9(03).
017400         05  AUT-FULL-NAME            PIC X(41).
017500
017600*
017700*    CONTROL REPORT LINES
017800*
017900 01  RPT-HEADER1.
018000     05  FILLER                      PIC X(34)  VALUE
018100         'AUTHOR MASTER MAINTENANCE  -  RUN '.
018200     05  RPT-CCYY                    PIC 9(04).
018300     05  FILLER                      PIC X(01)  VALUE '-'.
018400     05  RPT-MM                      PIC 99.
018500     05  FILLER                      PIC X(01)  VALUE '-'.
018600     05  RPT-DD                      PIC 99.
018700     05  FILLER                      PIC X(79)  VALUE SPACES.
018800 01  RPT-HEADER1-FLAT REDEFINES RPT-HEADER1
018900                                    PIC X(132).
019000 01  RPT-TOTALS-HDR.
019100     05  FILLER                      PIC X(16)  VALUE 'CONTROL TOTALS:'.
019200     05  FILLER                      PIC X(116) VALUE SPACES.
019300 01  RPT-TOTALS-DETAIL.
019400     05  FILLER                      PIC X(20)  VALUE
019500         'RECORDS READ. . . .'.
019600     05  RPT-READ                    PIC ZZZ,ZZ9.
019700     05  FILLER                      PIC X(96)  VALUE SPACES.
019800 01  RPT-TOTALS-DETAIL2.
019900     05  FILLER                      PIC X(20)  VALUE
020000         'RECORDS ADDED . . .'.
020100     05  RPT-ADDED                   PIC ZZZ,ZZ9.
020200     05  FILLER                      PIC X(96)  VALUE SPACES.
020300 01  RPT-TOTALS-DETAIL3.
020400     05  FILLER                      PIC X(20)  VALUE
020500         'RECORDS UPDATED. . .'.
020600     05  RPT-UPDATED                 PIC ZZZ,ZZ9.
020700     05  FILLER                      PIC X(96)  VALUE SPACES.
020800 01  RPT-TOTALS-DETAIL4.
020900     05  FILLER                      PIC X(20)  VALUE
021000         'RECORDS DELETED. . .'.
021100     05  RPT-DELETED                 PIC ZZZ,ZZ9.
021200     05  FILLER                      PIC X(96)  VALUE SPACES.
021300 01  RPT-TOTALS-DETAIL5.
021400     05  FILLER                      PIC X(20)  VALUE
021500         'RECORDS WRITTEN . .'.
021600     05  RPT-WRITTEN                 PIC ZZZ,ZZ9.
021700     05  FILLER                      PIC X(96)  VALUE SPACES.
021800 01  RPT-TOTALS-DETAIL6.
021900     05  FILLER                      PIC X(20)  VALUE
022000         'RECORDS NOT FOUND. .'.
022100     05  RPT-NOTFOUND                PIC ZZZ,ZZ9.
022200     05  FILLER                      PIC X(96)  VALUE SPACES.
022300 01  RPT-AUTHOR-DETAIL.
022400     05  RPT-AUT-ID                  PIC X(36).
022500     05  FILLER                      PIC X(02)  VALUE SPACES.
022600     05  RPT-AUT-FULL-NAME           PIC X(41).
022700     05  FILLER                      PIC X(02)  VALUE SPACES.
022800     05  RPT-AUT-AGE                 PIC ZZ9.
022900     05  FILLER                      PIC X(48)  VALUE SPACES.
023000 01  RPT-BAD-TRAN-LINE.
023100     05  FILLER                      PIC X(23)  VALUE
023200         '*** TRANSACTION ERROR:'.
023300     05  RPT-BAD-TRAN-MSG            PIC X(40).
023400     05  RPT-BAD-TRAN-KEY            PIC X(36).
023500     05  FILLER                      PIC X(33)  VALUE SPACES.
023600
023700 PROCEDURE DIVISION.
023800
023900 000-MAIN.
024000     ACCEPT WS-SYSTEM-DATE-NUM FROM DATE YYYYMMDD.
024100     DISPLAY 'AUTMAST STARTED - DATE ' WS-SYSTEM-DATE-NUM.
024200
024300     PERFORM 700-OPEN-FILES.
024400     PERFORM 800-INIT-REPORT.
024500     PERFORM 720-LOAD-AUTHOR-TABLE.
024600
024700     PERFORM 710-READ-TRAN-FILE.
024800     PERFORM 100-PROCESS-TRANSACTIONS
024900         UNTIL NO-MORE-TRANS.
025000
025100     PERFORM 500-DERIVE-AUTHOR-FIELDS
025200         VARYING WS-IX FROM 1 BY 1
025300         UNTIL WS-IX > WS-AUTHOR-COUNT.
025400
025500     PERFORM 900-REWRITE-AUTHOR-FILE.
025600     PERFORM 850-REPORT-CONTROL-TOTALS.
025700     PERFORM 790-CLOSE-FILES.
025800
025900     DISPLAY 'AUTMAST FINISHED - RECORDS WRITTEN ' WS-WRITE-COUNT.
026000     GOBACK.
026100
026200 100-PROCESS-TRANSACTIONS.
026300     MOVE 'Y' TO WS-TRAN-OK.
026400     EVALUATE TRUE
026500         WHEN AUTX-TRAN-IS-ADD
026600             PERFORM 210-PROCESS-ADD-TRAN
026700         WHEN AUTX-TRAN-IS-UPDATE
026800             PERFORM 200-PROCESS-UPDATE-TRAN
026900         WHEN AUTX-TRAN-IS-DELETE
027000             PERFORM 220-PROCESS-DELETE-TRAN
027100         WHEN OTHER
027200             MOVE 'UNRECOGNIZED TRANSACTION CODE' TO RPT-BAD-TRAN-MSG
027300             MOVE AUTX-TRAN-KEY TO RPT-BAD-TRAN-KEY
027400             PERFORM 299-REPORT-BAD-TRAN
027500     END-EVALUATE.
027600     PERFORM 710-READ-TRAN-FILE.
027700
027800 200-PROCESS-UPDATE-TRAN.
027900     ADD +1 TO WS-UPDATE-REQUESTS.
028000     PERFORM 600-FIND-AUTHOR.
028100     IF AUTHOR-FOUND
028200         MOVE AUTX-TRAN-NAME        TO AUT-NAME(AUT-IX)
028300         MOVE AUTX-TRAN-LAST-NAME   TO AUT-LAST-NAME(AUT-IX)
028400         MOVE AUTX-TRAN-NATIONALITY TO AUT-NATIONALITY(AUT-IX)
028500         MOVE AUTX-TRAN-BIRTH-DATE  TO AUT-BIRTH-DATE(AUT-IX)
028600         MOVE AUTX-TRAN-BIOGRAPHY   TO AUT-BIOGRAPHY(AUT-IX)
028700         MOVE AUTX-TRAN-EMAIL       TO AUT-EMAIL(AUT-IX)
028800         ADD +1 TO WS-UPDATE-PROCESSED
028900     ELSE
029000         MOVE 'NO MATCHING AUTHOR ID FOR UPDATE' TO RPT-BAD-TRAN-MSG
029100         MOVE AUTX-TRAN-KEY TO RPT-BAD-TRAN-KEY
029200         PERFORM 299-REPORT-BAD-TRAN
029300     END-IF.
029400
029500 210-PROCESS-ADD-TRAN.
029600     ADD +1 TO WS-ADD-REQUESTS.
029700     IF AUTX-TRAN-KEY NOT = SPACES
029800         PERFORM 600-FIND-AUTHOR
029900         IF AUTHOR-FOUND
030000             MOVE 'DUPLICATE AUTHOR ID ON ADD' TO RPT-BAD-TRAN-MSG
030100             MOVE AUTX-TRAN-KEY TO RPT-BAD-TRAN-KEY
030200             PERFORM 299-REPORT-BAD-TRAN
030300             GO TO 210-EXIT
030400         END-IF
030500         MOVE AUTX-TRAN-KEY TO WS-NEW-KEY
030600     ELSE
030700         PERFORM 610-GENERATE-AUTHOR-ID
030800     END-IF.
030900     IF WS-AUTHOR-COUNT >= 300
031000         MOVE 'AUTHOR TABLE FULL - ADD REJECTED' TO RPT-BAD-TRAN-MSG
031100         MOVE WS-NEW-KEY TO RPT-BAD-TRAN-KEY
031200         PERFORM 299-REPORT-BAD-TRAN
031300         GO TO 210-EXIT
031400     END-IF.
031500     ADD +1 TO WS-AUTHOR-COUNT.
031600     MOVE WS-NEW-KEY             TO AUT-ID(WS-AUTHOR-COUNT)
031700     MOVE AUTX-TRAN-NAME         TO AUT-NAME(WS-AUTHOR-COUNT)
031800     MOVE AUTX-TRAN-LAST-NAME    TO AUT-LAST-NAME(WS-AUTHOR-COUNT)
031900     MOVE AUTX-TRAN-NATIONALITY  TO AUT-NATIONALITY(WS-AUTHOR-COUNT)
032000     MOVE AUTX-TRAN-BIRTH-DATE   TO AUT-BIRTH-DATE(WS-AUTHOR-COUNT)
032100     MOVE AUTX-TRAN-BIOGRAPHY    TO AUT-BIOGRAPHY(WS-AUTHOR-COUNT)
032200     MOVE AUTX-TRAN-EMAIL        TO AUT-EMAIL(WS-AUTHOR-COUNT)
032300     ADD +1 TO WS-ADD-PROCESSED.
032400 210-EXIT.
032500     EXIT.
032600
032700 220-PROCESS-DELETE-TRAN.
032800     ADD +1 TO WS-DELETE-REQUESTS.
032900     PERFORM 600-FIND-AUTHOR.
033000     IF AUTHOR-FOUND
033100         PERFORM 225-SHIFT-AUTHOR-TABLE THRU 225-EXIT
033200             VARYING WS-IX FROM WS-FOUND-IX BY 1
033300             UNTIL WS-IX >= WS-AUTHOR-COUNT
033400         SUBTRACT 1 FROM WS-AUTHOR-COUNT
033500         ADD +1 TO WS-DELETE-PROCESSED
033600     ELSE
033700         MOVE 'NO MATCHING AUTHOR ID FOR DELETE' TO RPT-BAD-TRAN-MSG
033800         MOVE AUTX-TRAN-KEY TO RPT-BAD-TRAN-KEY
033900         PERFORM 299-REPORT-BAD-TRAN
034000     END-IF.
034100
034200 225-SHIFT-AUTHOR-TABLE.
034300     MOVE AUTHOR-TABLE-ENTRY(WS-IX + 1) TO AUTHOR-TABLE-ENTRY(WS-IX).
034400 225-EXIT.
034500     EXIT.
034600
034700 299-REPORT-BAD-TRAN.
034800     ADD +1 TO WS-NOTFOUND-COUNT.
034900     MOVE 'N' TO WS-TRAN-OK.
035000     WRITE REPORT-RECORD FROM RPT-BAD-TRAN-LINE.
035100
035200 500-DERIVE-AUTHOR-FIELDS.
035300     IF AUT-BIRTH-DATE(WS-IX) = SPACES
035400         MOVE 0 TO AUT-AGE(WS-IX)
035500     ELSE
035600         MOVE AUT-BIRTH-DATE(WS-IX)(1:4) TO WS-BIRTH-YEAR
035700         COMPUTE AUT-AGE(WS-IX) =
035800             WS-SYS-CCYY - WS-BIRTH-YEAR
035900     END-IF.
036000     MOVE AUT-NAME(WS-IX)      TO WS-NAME-FIRST
036100     MOVE AUT-LAST-NAME(WS-IX) TO WS-NAME-LAST
036200     STRING AUT-NAME(WS-IX)      DELIMITED BY SPACE
036300            ' '                  DELIMITED BY SIZE
036400            AUT-LAST-NAME(WS-IX) DELIMITED BY SPACE
036500       INTO AUT-FULL-NAME(WS-IX).
036600
036700 600-FIND-AUTHOR.
036800     MOVE 'N' TO WS-FOUND-SW.
036900     PERFORM 605-FIND-AUTHOR-SCAN THRU 605-EXIT
037000         VARYING WS-IX FROM 1 BY 1
037100         UNTIL WS-IX > WS-AUTHOR-COUNT.
037200
037300 605-FIND-AUTHOR-SCAN.
037400     IF AUT-ID(WS-IX) = AUTX-TRAN-KEY
037500         MOVE 'Y' TO WS-FOUND-SW
037600         MOVE WS-IX TO WS-FOUND-IX
037700         MOVE WS-AUTHOR-COUNT TO WS-IX
037800     END-IF.
037900 605-EXIT.
038000     EXIT.
038100
038200 610-GENERATE-AUTHOR-ID.
038300     ADD +1 TO WS-ID-SEQUENCE.
038400     MOVE SPACES TO WS-NEW-KEY.
038500     STRING 'AUT-'                   DELIMITED BY SIZE
038600            WS-SYSTEM-DATE-NUM       DELIMITED BY SIZE
038700            '-'                      DELIMITED BY SIZE
038800            WS-ID-SEQUENCE           DELIMITED BY SIZE
038900       INTO WS-NEW-KEY.
039000
039100 700-OPEN-FILES.
039200     OPEN INPUT  AUTHOR-FILE-IN
039300                 TRANSACTION-FILE
039400          OUTPUT AUTHOR-FILE-OUT
039500                 REPORT-FILE.
039600     IF WS-AUTHIN-STATUS NOT = '00'
039700         DISPLAY 'ERROR OPENING AUTHIN - STATUS ' WS-AUTHIN-STATUS
039800         MOVE 16 TO RETURN-CODE
039900         MOVE 'Y' TO WS-TRAN-EOF
040000     END-IF.
040100     IF WS-AUTHTRAN-STATUS NOT = '00'
040200         DISPLAY 'ERROR OPENING AUTHTRAN - STATUS ' WS-AUTHTRAN-STATUS
040300         MOVE 16 TO RETURN-CODE
040400         MOVE 'Y' TO WS-TRAN-EOF
040500     END-IF.
040600
040700 710-READ-TRAN-FILE.
040800     READ TRANSACTION-FILE
040900         AT END MOVE 'Y' TO WS-TRAN-EOF
041000     END-READ.
041100
041200 720-LOAD-AUTHOR-TABLE.
041300     READ AUTHOR-FILE-IN INTO AUTHOR-TABLE-ENTRY(1)
041400         AT END MOVE 'Y' TO WS-AUTHIN-EOF
041500     END-READ.
041600     PERFORM 725-LOAD-AUTHOR-LOOP THRU 725-EXIT
041700         UNTIL NO-MORE-AUTHIN-RECS.
041800
041900 725-LOAD-AUTHOR-LOOP.
042000     ADD +1 TO WS-RECORDS-READ
042100     ADD +1 TO WS-AUTHOR-COUNT
042200     READ AUTHOR-FILE-IN INTO AUTHOR-TABLE-ENTRY(WS-AUTHOR-COUNT + 1)
042300         AT END MOVE 'Y' TO WS-AUTHIN-EOF
042400     END-READ.
042500 725-EXIT.
042600     EXIT.
042700
042800 790-CLOSE-FILES.
042900     CLOSE AUTHOR-FILE-IN
043000           AUTHOR-FILE-OUT
043100           TRANSACTION-FILE
043200           REPORT-FILE.
043300
043400 800-INIT-REPORT.
043500     MOVE WS-SYS-CCYY TO RPT-CCYY.
043600     MOVE WS-SYS-MM   TO RPT-MM.
043700     MOVE WS-SYS-DD   TO RPT-DD.
043800     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
043900
044000 850-REPORT-CONTROL-TOTALS.
044100     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 2.
044200     MOVE WS-RECORDS-READ    TO RPT-READ.
044300     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 1.
044400     MOVE WS-ADD-PROCESSED   TO RPT-ADDED.
044500     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL2 AFTER 1.
044600     MOVE WS-UPDATE-PROCESSED TO RPT-UPDATED.
044700     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL3 AFTER 1.
044800     MOVE WS-DELETE-PROCESSED TO RPT-DELETED.
044900     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL4 AFTER 1.
045000     MOVE WS-WRITE-COUNT      TO RPT-WRITTEN.
045100     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL5 AFTER 1.
045200     MOVE WS-NOTFOUND-COUNT   TO RPT-NOTFOUND.
045300     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL6 AFTER 1.
045400
045500     PERFORM 855-PRINT-AUTHOR-DETAIL THRU 855-EXIT
045600         VARYING WS-IX FROM 1 BY 1
045700         UNTIL WS-IX > WS-AUTHOR-COUNT.
045800
045900 855-PRINT-AUTHOR-DETAIL.
046000     MOVE AUT-ID(WS-IX)        TO RPT-AUT-ID
046100     MOVE AUT-FULL-NAME(WS-IX) TO RPT-AUT-FULL-NAME
046200     MOVE AUT-AGE(WS-IX)       TO RPT-AUT-AGE
046300     WRITE REPORT-RECORD FROM RPT-AUTHOR-DETAIL AFTER 1.
046400 855-EXIT.
046500     EXIT.
046600
046700 900-REWRITE-AUTHOR-FILE.
046800     PERFORM 905-REWRITE-AUTHOR-LOOP THRU 905-EXIT
046900         VARYING WS-IX FROM 1 BY 1
047000         UNTIL WS-IX > WS-AUTHOR-COUNT.
047100
047200 905-REWRITE-AUTHOR-LOOP.
047300     WRITE AUTHOR-FILE-OUT FROM AUTHOR-TABLE-ENTRY(WS-IX).
047400     ADD +1 TO WS-WRITE-COUNT.
047500 905-EXIT.
047600     EXIT.
