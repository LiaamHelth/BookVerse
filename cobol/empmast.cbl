000100******************************************************************
000200*    PROPERTY OF BOOKVERSE DATA PROCESSING  -  INTERNAL USE ONLY *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    EMPMAST.
000600 AUTHOR.        D. STOUT.
000700 INSTALLATION.  BOOKVERSE DATA PROCESSING CENTER.
000800 DATE-WRITTEN.  09/25/89.
000900 DATE-COMPILED.
001000 SECURITY.      NON-CONFIDENTIAL.
001100******************************************************************
001200*
001300*    PROGRAM:  EMPMAST
001400*
001500*    READS THE EMPTRAN MAINTENANCE FILE AGAINST THE EMPLOYEE
001600*    MASTER (EMPIN), APPLIES ADD/UPDATE/DELETE, REGISTER-SALE
001700*    AND THE TWO PERMISSION-LIST TRANSACTIONS (ADD-PERM/REMOVE-
001800*    PERM) AGAINST AN IN-STORAGE TABLE, CALCULATES THE MONTHLY
001900*    SALARY FOR EACH RECORD UNDER ITS OWN PAY PLAN, REWRITES THE
002000*    MASTER (EMPOUT) AND PRINTS A PAYROLL REPORT AND CONTROL
002100*    TOTALS (EMPRPT).
002200*
002300*    TWO PAY PLANS (SEE 500/510/520) -
002400*        SALESPERSON   - BASE SALARY + (COMMISSION PER SALE
002500*                         TIMES SALES COMPLETED).
002600*        ADMINISTRATOR - BASE SALARY + (ANNUAL BONUS / 12),
002700*                         ROUNDED.
002800*    EMP-TYPE SELECTS WHICH TAIL OF THE REDEFINED RECORD APPLIES
002900*    (SEE EMPLREC) - THIS PROGRAM NEVER READS THE WRONG TAIL.
003000*
003100*    THE PERMISSION LIST (EMP-PERMISSIONS) IS A SEMICOLON-
003200*    DELIMITED STRING, UNSTRUNG INTO A FIVE-SLOT WORK TABLE FOR
003300*    ADD/REMOVE/MEMBERSHIP TESTING AND RESTRUNG ON CHANGE - SEE
003400*    605-FIND-PERMISSION AND 606-REBUILD-PERMISSION-LIST.
003500*
003600*    CHANGE LOG
003700*    ----------
003800*    09/25/89  DWS  ORIGINAL PROGRAM.
003900*    01/30/91  RLK  ADDED REGISTER-SALE TRANSACTION FOR THE
004000*                    COMMISSION PLAN - PREVIOUSLY SALES-COMPLETED
004100*                    COULD ONLY BE SET BY A FULL UPDATE.
004200*    11/11/92  RLK  ADDED ADD-PERM/REMOVE-PERM - ADMINISTRATOR
004300*                    PERMISSIONS NO LONGER REQUIRE RETYPING THE
004400*                    WHOLE LIST FOR ONE CHANGE.
004500*    02/18/94  MHC  ADD-PERM NOW REJECTS A DUPLICATE VALUE
004600*                    INSTEAD OF STORING IT TWICE.
004700*    07/09/96  MHC  ADDED THE PAYROLL REPORT SECTION WITH THE
004800*                    SALESPERSON/ADMINISTRATOR CONTROL BREAK AND
004900*                    THE TOTAL-PAYROLL ACCUMULATOR PER REQUEST OF
005000*                    PAYROLL ACCOUNTING.
005100*    01/11/99  PGV  Y2K - SWITCHED TO ACCEPT FROM DATE YYYYMMDD.
005200*    08/21/01  CJL  NOT-FOUND COUNT ADDED TO CONTROL REPORT -
005300*                    TICKET BVD-0231.
005400*    05/05/04  CJL  EMP-EMAIL WIDENED TO 30 BYTES FOR THE NEW
005500*                    NOTIFICATION FEED.
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.  IBM-370.
006100 OBJECT-COMPUTER.  IBM-370.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700
006800     SELECT EMPLOYEE-FILE-IN  ASSIGN TO EMPIN
006900            ORGANIZATION  IS LINE SEQUENTIAL
007000            ACCESS MODE   IS SEQUENTIAL
007100            FILE STATUS   IS WS-EMPIN-STATUS.
007200
007300     SELECT EMPLOYEE-FILE-OUT ASSIGN TO EMPOUT
007400            ORGANIZATION  IS LINE SEQUENTIAL
007500            ACCESS MODE   IS SEQUENTIAL
007600            FILE STATUS   IS WS-EMPOUT-STATUS.
007700
007800     SELECT TRANSACTION-FILE  ASSIGN TO EMPTRAN
007900            ORGANIZATION  IS LINE SEQUENTIAL
008000            ACCESS MODE   IS SEQUENTIAL
008100            FILE STATUS   IS WS-EMPTRAN-STATUS.
008200
008300     SELECT REPORT-FILE       ASSIGN TO EMPRPT
008400            ORGANIZATION  IS LINE SEQUENTIAL
008500            ACCESS MODE   IS SEQUENTIAL
008600            FILE STATUS   IS WS-EMPRPT-STATUS.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000
009100 FD  EMPLOYEE-FILE-IN
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD.
009400 01  EMPIN-REC.
009500     COPY EMPLREC REPLACING ==:TAG:== BY ==EFI==.
009600
009700 FD  EMPLOYEE-FILE-OUT
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD.
010000 01  EMPOUT-REC.
010100     COPY EMPLREC REPLACING ==:TAG:== BY ==EFO==.
010200
010300 FD  TRANSACTION-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD.
010600 01  EMPTRAN-REC.
010700     COPY EMPXREC REPLACING ==:TAG:== BY ==EMX==.
010800
010900 FD  REPORT-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD.
011200 01  REPORT-RECORD                 PIC X(132).
011300
011400 WORKING-STORAGE SECTION.
011500*
011600*    RUN-DATE WORK AREA - SAME Y2K FIX AS THE OTHER FOUR MASTERS.
011700*
011800 01  WS-SYSTEM-DATE.
011900     05  WS-SYS-CCYY                PIC 9(04).
012000     05  WS-SYS-MM                  PIC 9(02).
012100     05  WS-SYS-DD                  PIC 9(02).
012200 01  WS-SYSTEM-DATE-NUM REDEFINES WS-SYSTEM-DATE
012300                                    PIC 9(08).
012400
012500*
012600*    PERMISSION-LIST WORK AREA - SEE 605/606.
012700*
012800 01  WS-PERM-WORK.
012900     05  WS-PERM-TOK-COUNT           PIC S9(3)  COMP  VALUE +0.
013000     05  WS-PERM-TOKENS OCCURS 5 TIMES
013100                                    PIC X(40).
013200     05  WS-PERM-FOUND-SW            PIC X(01)  VALUE 'N'.
013300         88  PERM-IS-PRESENT             VALUE 'Y'.
013400     05  WS-PERM-FOUND-PX            PIC S9(3)  COMP  VALUE +0.
013500     05  WS-PX                       PIC S9(3)  COMP  VALUE +0.
013600
013700 01  WS-FILE-STATUS-CODES.
013800     05  WS-EMPIN-STATUS              PIC X(02)  VALUE SPACES.
013900     05  WS-EMPOUT-STATUS             PIC X(02)  VALUE SPACES.
014000     05  WS-EMPTRAN-STATUS            PIC X(02)  VALUE SPACES.
014100     05  WS-EMPRPT-STATUS             PIC X(02)  VALUE SPACES.
014200
014300 01  WS-SWITCHES.
014400     05  WS-TRAN-EOF                 PIC X(01)  VALUE 'N'.
014500         88  NO-MORE-TRANS               VALUE 'Y'.
014600     05  WS-FOUND-SW                 PIC X(01)  VALUE 'N'.
014700         88  EMPLOYEE-FOUND               VALUE 'Y'.
014800     05  WS-EMPIN-EOF                 PIC X(01)  VALUE 'N'.
014900         88  NO-MORE-EMPIN-RECS           VALUE 'Y'.
015000
015100 01  WS-COUNTERS.
015200     05  WS-EMPLOYEE-COUNT           PIC S9(5)  COMP  VALUE +0.
015300     05  WS-RECORDS-READ             PIC S9(5)  COMP  VALUE +0.
015400     05  WS-IX                       PIC S9(5)  COMP  VALUE +0.
015500     05  WS-FOUND-IX                 PIC S9(5)  COMP  VALUE +0.
015600     05  WS-ID-SEQUENCE              PIC S9(5)  COMP  VALUE +0.
015700     05  WS-BX                       PIC S9(3)  COMP  VALUE +0.
015800     05  WS-ADD-REQUESTS             PIC S9(7)  COMP-3 VALUE +0.
015900     05  WS-ADD-PROCESSED            PIC S9(7)  COMP-3 VALUE +0.
016000     05  WS-UPDATE-REQUESTS          PIC S9(7)  COMP-3 VALUE +0.
016100     05  WS-UPDATE-PROCESSED         PIC S9(7)  COMP-3 VALUE +0.
016200     05  WS-DELETE-REQUESTS          PIC S9(7)  COMP-3 VALUE +0.
016300     05  WS-DELETE-PROCESSED         PIC S9(7)  COMP-3 VALUE +0.
016400     05  WS-SALE-PROCESSED           PIC S9(7)  COMP-3 VALUE +0.
016500     05  WS-PERM-PROCESSED           PIC S9(7)  COMP-3 VALUE +0.
016600     05  WS-NOTFOUND-COUNT           PIC S9(7)  COMP-3 VALUE +0.
016700     05  WS-WRITE-COUNT              PIC S9(7)  COMP-3 VALUE +0.
016800     05  WS-TOTAL-PAYROLL            PIC S9(9)V99 COMP-3 VALUE +0.
016900     05  WS-SALES-PAYROLL            PIC S9(9)V99 COMP-3 VALUE +0.
017000     05  WS-ADMIN-PAYROLL            PIC S9(9)V99 COMP-3 VALUE +0.
017100
017200 01  WS-NEW-KEY                      PIC X(36)  VALUE SPACES.
017300 01  WS-NEW-KEY-BYTES REDEFINES WS-NEW-KEY.
017400     05  WS-NEW-KEY-BYTE OCCURS 36 TIMES
017500                                    PIC X(01).
017600 01  WS-KEY-FORMAT-SW                PIC X(01)  VALUE 'Y'.
017700     88  KEY-FORMAT-OK                  VALUE 'Y'.
017800 01  WS-CALC-SALARY                  PIC S9(7)V99 COMP-3 VALUE +0.
017900 01  WS-ROLE-DESCRIPTION             PIC X(50)  VALUE SPACES.
018000
018100 01  EMPLOYEE-TABLE.
018200     05  EMPLOYEE-TABLE-ENTRY OCCURS 500 TIMES
018300                               INDEXED BY EMP-IX.
018400         COPY EMPLREC REPLACING ==:TAG:== BY ==EMP==.
018500         05  EMP-CALC-SALARY          PIC S9(7)V99.
018600
018700*
018800*    CONTROL / PAYROLL REPORT LINES
018900*
019000 01  RPT-HEADER1.
019100     05  FILLER                      PIC X(34)  VALUE
019200         'EMPLOYEE MASTER & PAYROLL  -  RUN '.
019300     05  RPT-CCYY                    PIC 9(04).
019400     05  FILLER                      PIC X(01)  VALUE '-'.
019500     05  RPT-MM                      PIC 99.
019600     05  FILLER                      PIC X(01)  VALUE '-'.
019700     05  RPT-DD                      PIC 99.
019800     05  FILLER                      PIC X(79)  VALUE SPACES.
019900 01  RPT-HEADER1-FLAT REDEFINES RPT-HEADER1
020000                                    PIC X(132).
020100 01  RPT-TOTALS-HDR.
020200     05  FILLER                      PIC X(16)  VALUE 'CONTROL TOTALS:'.
020300     05  FILLER                      PIC X(116) VALUE SPACES.
020400 01  RPT-TOTALS-LINE.
020500     05  RPT-TOT-LABEL               PIC X(20).
020600     05  RPT-TOT-VALUE               PIC ZZZ,ZZ9.
020700     05  FILLER                      PIC X(96)  VALUE SPACES.
020800 01  RPT-TOTALS-MONEY-LINE.
020900     05  RPT-MON-LABEL               PIC X(20).
021000     05  RPT-MON-VALUE               PIC ZZZ,ZZZ,ZZ9.99.
021100     05  FILLER                      PIC X(90)  VALUE SPACES.
021200 01  RPT-PAYROLL-HDR.
021300     05  FILLER                      PIC X(17)  VALUE 'PAYROLL SECTION:'.
021400     05  FILLER                      PIC X(115) VALUE SPACES.
021500 01  RPT-PAYROLL-BREAK.
021600     05  RPT-BRK-CLASS               PIC X(20).
021700     05  FILLER                      PIC X(112) VALUE SPACES.
021800 01  RPT-EMPLOYEE-DETAIL.
021900     05  RPT-EMP-ID                  PIC X(36).
022000     05  FILLER                      PIC X(02)  VALUE SPACES.
022100     05  RPT-EMP-NAME                PIC X(20).
022200     05  FILLER                      PIC X(02)  VALUE SPACES.
022300     05  RPT-EMP-SALARY              PIC ZZZ,ZZ9.99.
022400     05  FILLER                      PIC X(02)  VALUE SPACES.
022500     05  RPT-EMP-ROLE                PIC X(50).
022600 01  RPT-FILTER-HDR.
022700     05  RPT-FILTER-LABEL            PIC X(40).
022800     05  FILLER                      PIC X(92)  VALUE SPACES.
022900 01  RPT-BAD-TRAN-LINE.
023000     05  FILLER                      PIC X(23)  VALUE
023100         '*** TRANSACTION ERROR:'.
023200     05  RPT-BAD-TRAN-MSG            PIC X(40).
023300     05  RPT-BAD-TRAN-KEY            PIC X(36).
023400     05  FILLER                      PIC X(33)  VALUE SPACES.
023500
023600 PROCEDURE DIVISION.
023700
023800 000-MAIN.
023900     ACCEPT WS-SYSTEM-DATE-NUM FROM DATE YYYYMMDD.
024000     DISPLAY 'EMPMAST STARTED - DATE ' WS-SYSTEM-DATE-NUM.
024100
024200     PERFORM 700-OPEN-FILES.
024300     PERFORM 800-INIT-REPORT.
024400     PERFORM 720-LOAD-EMPLOYEE-TABLE.
024500
024600     PERFORM 710-READ-TRAN-FILE.
024700     PERFORM 100-PROCESS-TRANSACTIONS
024800         UNTIL NO-MORE-TRANS.
024900
025000     PERFORM 500-CALCULATE-SALARY
025100         VARYING WS-IX FROM 1 BY 1
025200         UNTIL WS-IX > WS-EMPLOYEE-COUNT.
025300
025400     PERFORM 900-REWRITE-EMPLOYEE-FILE.
025500     PERFORM 860-REPORT-PAYROLL-SECTION.
025600     PERFORM 850-REPORT-CONTROL-TOTALS.
025700     PERFORM 790-CLOSE-FILES.
025800
025900     DISPLAY 'EMPMAST FINISHED - RECORDS WRITTEN ' WS-WRITE-COUNT.
026000     GOBACK.
026100
026200 100-PROCESS-TRANSACTIONS.
026300     EVALUATE TRUE
026400         WHEN EMX-TRAN-IS-ADD
026500             PERFORM 210-PROCESS-ADD-TRAN
026600         WHEN EMX-TRAN-IS-UPDATE
026700             PERFORM 200-PROCESS-UPDATE-TRAN
026800         WHEN EMX-TRAN-IS-DELETE
026900             PERFORM 220-PROCESS-DELETE-TRAN
027000         WHEN EMX-TRAN-IS-REG-SALE
027100             PERFORM 340-PROCESS-REGISTER-SALE-TRAN
027200         WHEN EMX-TRAN-IS-ADD-PERM OR
027300              EMX-TRAN-IS-DEL-PERM
027400             PERFORM 350-PROCESS-PERMISSION-TRAN
027500         WHEN EMX-TRAN-IS-FLT-POSITION OR
027600              EMX-TRAN-IS-FLT-TYPE
027700             PERFORM 400-BUILD-FILTER-SECTIONS
027800         WHEN OTHER
027900             MOVE 'UNRECOGNIZED TRANSACTION CODE' TO RPT-BAD-TRAN-MSG
028000             MOVE EMX-TRAN-KEY TO RPT-BAD-TRAN-KEY
028100             PERFORM 299-REPORT-BAD-TRAN
028200     END-EVALUATE.
028300     PERFORM 710-READ-TRAN-FILE.
028400
028500 200-PROCESS-UPDATE-TRAN.
028600     ADD +1 TO WS-UPDATE-REQUESTS.
028700     PERFORM 600-FIND-EMPLOYEE.
028800     IF EMPLOYEE-FOUND
028900         MOVE EMX-TRAN-NAME        TO EMP-NAME(EMP-IX)
029000         MOVE EMX-TRAN-LAST-NAME   TO EMP-LAST-NAME(EMP-IX)
029100         MOVE EMX-TRAN-EMAIL       TO EMP-EMAIL(EMP-IX)
029200         MOVE EMX-TRAN-PHONE       TO EMP-PHONE(EMP-IX)
029300         MOVE EMX-TRAN-HIRE-DATE   TO EMP-HIRE-DATE(EMP-IX)
029400         MOVE EMX-TRAN-BASE-SALARY TO EMP-BASE-SALARY(EMP-IX)
029500         MOVE EMX-TRAN-POSITION    TO EMP-POSITION(EMP-IX)
029600         MOVE EMX-TRAN-TYPE        TO EMP-TYPE(EMP-IX)
029700         IF EMP-IS-SALESPERSON(EMP-IX)
029800             MOVE EMX-TRAN-COMMISSION      TO
029900                 EMP-COMMISSION-PER-SALE(EMP-IX)
030000             MOVE EMX-TRAN-SALES-COMPLETED TO
030100                 EMP-SALES-COMPLETED(EMP-IX)
030200             MOVE EMX-TRAN-ASSIGNED-ZONE   TO
030300                 EMP-ASSIGNED-ZONE(EMP-IX)
030400         ELSE
030500             MOVE EMX-TRAN-ACCESS-LEVEL    TO
030600                 EMP-ACCESS-LEVEL(EMP-IX)
030700             MOVE EMX-TRAN-DEPARTMENT      TO
030800                 EMP-DEPARTMENT(EMP-IX)
030900             MOVE EMX-TRAN-ANNUAL-BONUS    TO
031000                 EMP-ANNUAL-BONUS(EMP-IX)
031100         END-IF
031200         ADD +1 TO WS-UPDATE-PROCESSED
031300     ELSE
031400         MOVE 'NO MATCHING EMPLOYEE ID FOR UPDATE' TO RPT-BAD-TRAN-MSG
031500         MOVE EMX-TRAN-KEY TO RPT-BAD-TRAN-KEY
031600         PERFORM 299-REPORT-BAD-TRAN
031700     END-IF.
031800
031900 210-PROCESS-ADD-TRAN.
032000     ADD +1 TO WS-ADD-REQUESTS.
032100     IF EMX-TRAN-KEY NOT = SPACES
032200         PERFORM 600-FIND-EMPLOYEE
032300         IF EMPLOYEE-FOUND
032400             MOVE 'DUPLICATE EMPLOYEE ID ON ADD' TO RPT-BAD-TRAN-MSG
032500             MOVE EMX-TRAN-KEY TO RPT-BAD-TRAN-KEY
032600             PERFORM 299-REPORT-BAD-TRAN
032700             GO TO 210-EXIT
032800         END-IF
032900         MOVE EMX-TRAN-KEY TO WS-NEW-KEY
033000         PERFORM 615-VALIDATE-KEY-FORMAT
033100         IF NOT KEY-FORMAT-OK
033200             MOVE 'EMPLOYEE ID CONTAINS A SEMICOLON' TO RPT-BAD-TRAN-MSG
033300             MOVE WS-NEW-KEY TO RPT-BAD-TRAN-KEY
033400             PERFORM 299-REPORT-BAD-TRAN
033500             GO TO 210-EXIT
033600         END-IF
033700     ELSE
033800         PERFORM 610-GENERATE-EMPLOYEE-ID
033900     END-IF.
034000     IF WS-EMPLOYEE-COUNT >= 500
034100         MOVE 'EMPLOYEE TABLE FULL - ADD REJECTED' TO RPT-BAD-TRAN-MSG
034200         MOVE WS-NEW-KEY TO RPT-BAD-TRAN-KEY
034300         PERFORM 299-REPORT-BAD-TRAN
034400         GO TO 210-EXIT
034500     END-IF.
034600     ADD +1 TO WS-EMPLOYEE-COUNT.
034700     MOVE WS-NEW-KEY             TO EMP-ID(WS-EMPLOYEE-COUNT)
034800     MOVE EMX-TRAN-NAME          TO EMP-NAME(WS-EMPLOYEE-COUNT)
034900     MOVE EMX-TRAN-LAST-NAME     TO EMP-LAST-NAME(WS-EMPLOYEE-COUNT)
035000     MOVE EMX-TRAN-EMAIL         TO EMP-EMAIL(WS-EMPLOYEE-COUNT)
035100     MOVE EMX-TRAN-PHONE         TO EMP-PHONE(WS-EMPLOYEE-COUNT)
035200     MOVE EMX-TRAN-HIRE-DATE     TO EMP-HIRE-DATE(WS-EMPLOYEE-COUNT)
035300     MOVE EMX-TRAN-BASE-SALARY   TO EMP-BASE-SALARY(WS-EMPLOYEE-COUNT)
035400     MOVE EMX-TRAN-POSITION      TO EMP-POSITION(WS-EMPLOYEE-COUNT)
035500     MOVE EMX-TRAN-TYPE          TO EMP-TYPE(WS-EMPLOYEE-COUNT)
035600     IF EMP-IS-SALESPERSON(WS-EMPLOYEE-COUNT)
035700         MOVE EMX-TRAN-COMMISSION      TO
035800             EMP-COMMISSION-PER-SALE(WS-EMPLOYEE-COUNT)
035900         MOVE EMX-TRAN-SALES-COMPLETED TO
036000             EMP-SALES-COMPLETED(WS-EMPLOYEE-COUNT)
036100         MOVE EMX-TRAN-ASSIGNED-ZONE   TO
036200             EMP-ASSIGNED-ZONE(WS-EMPLOYEE-COUNT)
036300     ELSE
036400         MOVE EMX-TRAN-ACCESS-LEVEL    TO
036500             EMP-ACCESS-LEVEL(WS-EMPLOYEE-COUNT)
036600         MOVE EMX-TRAN-DEPARTMENT      TO
036700             EMP-DEPARTMENT(WS-EMPLOYEE-COUNT)
036800         MOVE EMX-TRAN-ANNUAL-BONUS    TO
036900             EMP-ANNUAL-BONUS(WS-EMPLOYEE-COUNT)
037000     END-IF
037100     ADD +1 TO WS-ADD-PROCESSED.
037200 210-EXIT.
037300     EXIT.
037400
037500 220-PROCESS-DELETE-TRAN.
037600     ADD +1 TO WS-DELETE-REQUESTS.
037700     PERFORM 600-FIND-EMPLOYEE.
037800     IF EMPLOYEE-FOUND
037900         PERFORM 225-SHIFT-EMPLOYEE-TABLE THRU 225-EXIT
038000             VARYING WS-IX FROM WS-FOUND-IX BY 1
038100             UNTIL WS-IX >= WS-EMPLOYEE-COUNT
038200         SUBTRACT 1 FROM WS-EMPLOYEE-COUNT
038300         ADD +1 TO WS-DELETE-PROCESSED
038400     ELSE
038500         MOVE 'NO MATCHING EMPLOYEE ID FOR DELETE' TO RPT-BAD-TRAN-MSG
038600         MOVE EMX-TRAN-KEY TO RPT-BAD-TRAN-KEY
038700         PERFORM 299-REPORT-BAD-TRAN
038800     END-IF.
038900
039000 225-SHIFT-EMPLOYEE-TABLE.
039100     MOVE EMPLOYEE-TABLE-ENTRY(WS-IX + 1) TO EMPLOYEE-TABLE-ENTRY(WS-IX).
039200 225-EXIT.
039300     EXIT.
039400
039500 299-REPORT-BAD-TRAN.
039600     ADD +1 TO WS-NOTFOUND-COUNT.
039700     WRITE REPORT-RECORD FROM RPT-BAD-TRAN-LINE.
039800
039900 340-PROCESS-REGISTER-SALE-TRAN.
040000     PERFORM 600-FIND-EMPLOYEE.
040100     IF NOT EMPLOYEE-FOUND
040200         MOVE 'NO MATCHING EMPLOYEE ID FOR SALE' TO RPT-BAD-TRAN-MSG
040300         MOVE EMX-TRAN-KEY TO RPT-BAD-TRAN-KEY
040400         PERFORM 299-REPORT-BAD-TRAN
040500         GO TO 340-EXIT
040600     END-IF.
040700     IF NOT EMP-IS-SALESPERSON(EMP-IX)
040800         MOVE 'REGISTER-SALE AGAINST NON-SALESPERSON' TO
040900             RPT-BAD-TRAN-MSG
041000         MOVE EMX-TRAN-KEY TO RPT-BAD-TRAN-KEY
041100         PERFORM 299-REPORT-BAD-TRAN
041200         GO TO 340-EXIT
041300     END-IF.
041400     ADD +1 TO EMP-SALES-COMPLETED(EMP-IX).
041500     ADD +1 TO WS-SALE-PROCESSED.
041600 340-EXIT.
041700     EXIT.
041800
041900 350-PROCESS-PERMISSION-TRAN.
042000     PERFORM 600-FIND-EMPLOYEE.
042100     IF NOT EMPLOYEE-FOUND
042200         MOVE 'NO MATCHING EMPLOYEE ID FOR PERMISSION OP' TO
042300             RPT-BAD-TRAN-MSG
042400         MOVE EMX-TRAN-KEY TO RPT-BAD-TRAN-KEY
042500         PERFORM 299-REPORT-BAD-TRAN
042600         GO TO 350-EXIT
042700     END-IF.
042800     IF NOT EMP-IS-ADMINISTRATOR(EMP-IX)
042900         MOVE 'PERMISSION OP AGAINST NON-ADMINISTRATOR' TO
043000             RPT-BAD-TRAN-MSG
043100         MOVE EMX-TRAN-KEY TO RPT-BAD-TRAN-KEY
043200         PERFORM 299-REPORT-BAD-TRAN
043300         GO TO 350-EXIT
043400     END-IF.
043500     PERFORM 605-FIND-PERMISSION.
043600     EVALUATE TRUE
043700         WHEN EMX-TRAN-IS-ADD-PERM
043800             IF PERM-IS-PRESENT
043900                 MOVE 'PERMISSION ALREADY ON LIST' TO
044000                     RPT-BAD-TRAN-MSG
044100                 MOVE EMX-TRAN-PERMISSION(1:36) TO RPT-BAD-TRAN-KEY
044200                 PERFORM 299-REPORT-BAD-TRAN
044300             ELSE
044400                 IF WS-PERM-TOK-COUNT >= 5
044500                     MOVE 'PERMISSION LIST FULL' TO RPT-BAD-TRAN-MSG
044600                     MOVE EMX-TRAN-PERMISSION(1:36) TO RPT-BAD-TRAN-KEY
044700                     PERFORM 299-REPORT-BAD-TRAN
044800                 ELSE
044900                     ADD +1 TO WS-PERM-TOK-COUNT
045000                     MOVE EMX-TRAN-PERMISSION TO
045100                         WS-PERM-TOKENS(WS-PERM-TOK-COUNT)
045200                     PERFORM 606-REBUILD-PERMISSION-LIST
045300                     ADD +1 TO WS-PERM-PROCESSED
045400                 END-IF
045500             END-IF
045600         WHEN EMX-TRAN-IS-DEL-PERM
045700             IF PERM-IS-PRESENT
045800                 PERFORM 352-SHIFT-PERM-TOKENS THRU 352-EXIT
045900                     VARYING WS-PX FROM WS-PERM-FOUND-PX BY 1
046000                     UNTIL WS-PX >= WS-PERM-TOK-COUNT
046100                 SUBTRACT 1 FROM WS-PERM-TOK-COUNT
046200                 PERFORM 606-REBUILD-PERMISSION-LIST
046300                 ADD +1 TO WS-PERM-PROCESSED
046400             ELSE
046500                 MOVE 'PERMISSION NOT ON LIST' TO RPT-BAD-TRAN-MSG
046600                 MOVE EMX-TRAN-PERMISSION(1:36) TO RPT-BAD-TRAN-KEY
046700                 PERFORM 299-REPORT-BAD-TRAN
046800             END-IF
046900     END-EVALUATE.
047000 350-EXIT.
047100     EXIT.
047200
047300 352-SHIFT-PERM-TOKENS.
047400     MOVE WS-PERM-TOKENS(WS-PX + 1) TO WS-PERM-TOKENS(WS-PX).
047500 352-EXIT.
047600     EXIT.
047700
047800 400-BUILD-FILTER-SECTIONS.
047900     EVALUATE TRUE
048000         WHEN EMX-TRAN-IS-FLT-POSITION
048100             MOVE 'EMPLOYEES BY POSITION - ' TO RPT-FILTER-LABEL
048200             MOVE EMX-TRAN-POSITION TO RPT-FILTER-LABEL(26:15)
048300             WRITE REPORT-RECORD FROM RPT-FILTER-HDR AFTER 2
048400             PERFORM 401-SCAN-FILTER-POSITION THRU 401-EXIT
048500                 VARYING WS-IX FROM 1 BY 1
048600                 UNTIL WS-IX > WS-EMPLOYEE-COUNT
048700         WHEN EMX-TRAN-IS-FLT-TYPE
048800             MOVE 'EMPLOYEES BY TYPE - ' TO RPT-FILTER-LABEL
048900             MOVE EMX-TRAN-TYPE TO RPT-FILTER-LABEL(22:1)
049000             WRITE REPORT-RECORD FROM RPT-FILTER-HDR AFTER 2
049100             PERFORM 402-SCAN-FILTER-TYPE THRU 402-EXIT
049200                 VARYING WS-IX FROM 1 BY 1
049300                 UNTIL WS-IX > WS-EMPLOYEE-COUNT
049400     END-EVALUATE.
049500
049600 401-SCAN-FILTER-POSITION.
049700     IF EMP-POSITION(WS-IX) = EMX-TRAN-POSITION
049800         PERFORM 410-PRINT-FILTER-DETAIL
049900     END-IF.
050000 401-EXIT.
050100     EXIT.
050200
050300 402-SCAN-FILTER-TYPE.
050400     IF EMP-TYPE(WS-IX) = EMX-TRAN-TYPE
050500         PERFORM 410-PRINT-FILTER-DETAIL
050600     END-IF.
050700 402-EXIT.
050800     EXIT.
050900
051000 410-PRINT-FILTER-DETAIL.
051100     MOVE EMP-ID(WS-IX)          TO RPT-EMP-ID
051200     MOVE EMP-NAME(WS-IX)        TO RPT-EMP-NAME
051300     MOVE EMP-CALC-SALARY(WS-IX) TO RPT-EMP-SALARY
051400     WRITE REPORT-RECORD FROM RPT-EMPLOYEE-DETAIL AFTER 1.
051500
051600 500-CALCULATE-SALARY.
051700     IF EMP-IS-SALESPERSON(WS-IX)
051800         PERFORM 510-CALC-SALESPERSON-SALARY
051900     ELSE
052000         PERFORM 520-CALC-ADMINISTRATOR-SALARY
052100     END-IF.
052200     PERFORM 530-BUILD-ROLE-DESCRIPTION.
052300     MOVE WS-CALC-SALARY TO EMP-CALC-SALARY(WS-IX).
052400     ADD WS-CALC-SALARY TO WS-TOTAL-PAYROLL.
052500
052600 510-CALC-SALESPERSON-SALARY.
052700     COMPUTE WS-CALC-SALARY ROUNDED =
052800         EMP-BASE-SALARY(WS-IX) +
052900         (EMP-COMMISSION-PER-SALE(WS-IX) *
053000          EMP-SALES-COMPLETED(WS-IX)).
053100     ADD WS-CALC-SALARY TO WS-SALES-PAYROLL.
053200
053300 520-CALC-ADMINISTRATOR-SALARY.
053400     COMPUTE WS-CALC-SALARY ROUNDED =
053500         EMP-BASE-SALARY(WS-IX) +
053600         (EMP-ANNUAL-BONUS(WS-IX) / 12).
053700     ADD WS-CALC-SALARY TO WS-ADMIN-PAYROLL.
053800
053900 530-BUILD-ROLE-DESCRIPTION.
054000     MOVE SPACES TO WS-ROLE-DESCRIPTION.
054100     IF EMP-IS-SALESPERSON(WS-IX)
054200         STRING 'SALESPERSON - ZONE: '   DELIMITED BY SIZE
054300                EMP-ASSIGNED-ZONE(WS-IX) DELIMITED BY SPACE
054400           INTO WS-ROLE-DESCRIPTION
054500     ELSE
054600         STRING 'ADMINISTRATOR - '        DELIMITED BY SIZE
054700                EMP-DEPARTMENT(WS-IX)     DELIMITED BY SPACE
054800                ' (LEVEL: '               DELIMITED BY SIZE
054900                EMP-ACCESS-LEVEL(WS-IX)   DELIMITED BY SPACE
055000                ')'                       DELIMITED BY SIZE
055100           INTO WS-ROLE-DESCRIPTION
055200     END-IF.
055300
055400 600-FIND-EMPLOYEE.
055500     MOVE 'N' TO WS-FOUND-SW.
055600     PERFORM 601-FIND-EMPLOYEE-SCAN THRU 601-EXIT
055700         VARYING WS-IX FROM 1 BY 1
055800         UNTIL WS-IX > WS-EMPLOYEE-COUNT.
055900     SET EMP-IX TO WS-FOUND-IX.
056000
056100 601-FIND-EMPLOYEE-SCAN.
056200     IF EMP-ID(WS-IX) = EMX-TRAN-KEY
056300         MOVE 'Y' TO WS-FOUND-SW
056400         MOVE WS-IX TO WS-FOUND-IX
056500         MOVE WS-EMPLOYEE-COUNT TO WS-IX
056600     END-IF.
056700 601-EXIT.
056800     EXIT.
056900
057000 605-FIND-PERMISSION.
057100     MOVE 0 TO WS-PERM-TOK-COUNT.
057200     UNSTRING EMP-PERMISSIONS(EMP-IX) DELIMITED BY ';'
057300         INTO WS-PERM-TOKENS(1) WS-PERM-TOKENS(2) WS-PERM-TOKENS(3)
057400              WS-PERM-TOKENS(4) WS-PERM-TOKENS(5)
057500         TALLYING IN WS-PERM-TOK-COUNT
057600     END-UNSTRING.
057700     MOVE 'N' TO WS-PERM-FOUND-SW.
057800     PERFORM 607-SCAN-PERM-TOKENS THRU 607-EXIT
057900         VARYING WS-PX FROM 1 BY 1
058000         UNTIL WS-PX > WS-PERM-TOK-COUNT.
058100
058200 607-SCAN-PERM-TOKENS.
058300     IF WS-PERM-TOKENS(WS-PX) = EMX-TRAN-PERMISSION
058400         MOVE 'Y' TO WS-PERM-FOUND-SW
058500         MOVE WS-PX TO WS-PERM-FOUND-PX
058600         MOVE WS-PERM-TOK-COUNT TO WS-PX
058700     END-IF.
058800 607-EXIT.
058900     EXIT.
059000
059100 606-REBUILD-PERMISSION-LIST.
059200     MOVE SPACES TO EMP-PERMISSIONS(EMP-IX).
059300     EVALUATE WS-PERM-TOK-COUNT
059400         WHEN 0
059500             CONTINUE
059600         WHEN 1
059700             STRING WS-PERM-TOKENS(1) DELIMITED BY SPACE
059800               INTO EMP-PERMISSIONS(EMP-IX)
059900         WHEN 2
060000             STRING WS-PERM-TOKENS(1) DELIMITED BY SPACE
060100                    ';'               DELIMITED BY SIZE
060200                    WS-PERM-TOKENS(2) DELIMITED BY SPACE
060300               INTO EMP-PERMISSIONS(EMP-IX)
060400         WHEN 3
060500             STRING WS-PERM-TOKENS(1) DELIMITED BY SPACE
060600                    ';'               DELIMITED BY SIZE
060700                    WS-PERM-TOKENS(2) DELIMITED BY SPACE
060800                    ';'               DELIMITED BY SIZE
060900                    WS-PERM-TOKENS(3) DELIMITED BY SPACE
061000               INTO EMP-PERMISSIONS(EMP-IX)
061100         WHEN 4
061200             STRING WS-PERM-TOKENS(1) DELIMITED BY SPACE
061300                    ';'               DELIMITED BY SIZE
061400                    WS-PERM-TOKENS(2) DELIMITED BY SPACE
061500                    ';'               DELIMITED BY SIZE
061600                    WS-PERM-TOKENS(3) DELIMITED BY SPACE
061700                    ';'               DELIMITED BY SIZE
061800                    WS-PERM-TOKENS(4) DELIMITED BY SPACE
061900               INTO EMP-PERMISSIONS(EMP-IX)
062000         WHEN 5
062100             STRING WS-PERM-TOKENS(1) DELIMITED BY SPACE
062200                    ';'               DELIMITED BY SIZE
062300                    WS-PERM-TOKENS(2) DELIMITED BY SPACE
062400                    ';'               DELIMITED BY SIZE
062500                    WS-PERM-TOKENS(3) DELIMITED BY SPACE
062600                    ';'               DELIMITED BY SIZE
062700                    WS-PERM-TOKENS(4) DELIMITED BY SPACE
062800                    ';'               DELIMITED BY SIZE
062900                    WS-PERM-TOKENS(5) DELIMITED BY SPACE
063000               INTO EMP-PERMISSIONS(EMP-IX)
063100     END-EVALUATE.
063200
063300 610-GENERATE-EMPLOYEE-ID.
063400     ADD +1 TO WS-ID-SEQUENCE.
063500     MOVE SPACES TO WS-NEW-KEY.
063600     STRING 'EMP-'                   DELIMITED BY SIZE
063700            WS-SYSTEM-DATE-NUM       DELIMITED BY SIZE
063800            '-'                      DELIMITED BY SIZE
063900            WS-ID-SEQUENCE           DELIMITED BY SIZE
064000       INTO WS-NEW-KEY.
064100*
064200*    CALLER-SUPPLIED KEYS MAY NOT CARRY A SEMICOLON - THAT BYTE IS
064300*    THE DELIMITER INSIDE EMP-PERMISSIONS AND A KEY CONTAINING ONE
064400*    WOULD CONFUSE 605/606 IF IT EVER GOT STRUNG INTO A LOG LINE.
064500*
064600 615-VALIDATE-KEY-FORMAT.
064700     MOVE 'Y' TO WS-KEY-FORMAT-SW.
064800     PERFORM 616-SCAN-KEY-BYTES THRU 616-EXIT
064900         VARYING WS-BX FROM 1 BY 1
065000         UNTIL WS-BX > 36.
065100
065200 616-SCAN-KEY-BYTES.
065300     IF WS-NEW-KEY-BYTE(WS-BX) = ';'
065400         MOVE 'N' TO WS-KEY-FORMAT-SW
065500     END-IF.
065600 616-EXIT.
065700     EXIT.
065800
065900 700-OPEN-FILES.
066000     OPEN INPUT  EMPLOYEE-FILE-IN
066100                 TRANSACTION-FILE
066200          OUTPUT EMPLOYEE-FILE-OUT
066300                 REPORT-FILE.
066400     IF WS-EMPIN-STATUS NOT = '00'
066500         DISPLAY 'ERROR OPENING EMPIN - STATUS ' WS-EMPIN-STATUS
066600         MOVE 16 TO RETURN-CODE
066700         MOVE 'Y' TO WS-TRAN-EOF
066800     END-IF.
066900     IF WS-EMPTRAN-STATUS NOT = '00'
067000         DISPLAY 'ERROR OPENING EMPTRAN - STATUS ' WS-EMPTRAN-STATUS
067100         MOVE 16 TO RETURN-CODE
067200         MOVE 'Y' TO WS-TRAN-EOF
067300     END-IF.
067400
067500 710-READ-TRAN-FILE.
067600     READ TRANSACTION-FILE
067700         AT END MOVE 'Y' TO WS-TRAN-EOF
067800     END-READ.
067900
068000 720-LOAD-EMPLOYEE-TABLE.
068100     READ EMPLOYEE-FILE-IN INTO EMPLOYEE-TABLE-ENTRY(1)
068200         AT END MOVE 'Y' TO WS-EMPIN-EOF
068300     END-READ.
068400     PERFORM 725-LOAD-EMPLOYEE-LOOP THRU 725-EXIT
068500         UNTIL NO-MORE-EMPIN-RECS.
068600
068700 725-LOAD-EMPLOYEE-LOOP.
068800     ADD +1 TO WS-RECORDS-READ
068900     ADD +1 TO WS-EMPLOYEE-COUNT
069000     READ EMPLOYEE-FILE-IN
069100         INTO EMPLOYEE-TABLE-ENTRY(WS-EMPLOYEE-COUNT + 1)
069200         AT END MOVE 'Y' TO WS-EMPIN-EOF
069300     END-READ.
069400 725-EXIT.
069500     EXIT.
069600
069700 790-CLOSE-FILES.
069800     CLOSE EMPLOYEE-FILE-IN
069900           EMPLOYEE-FILE-OUT
070000           TRANSACTION-FILE
070100           REPORT-FILE.
070200
070300 800-INIT-REPORT.
070400     MOVE WS-SYS-CCYY TO RPT-CCYY.
070500     MOVE WS-SYS-MM   TO RPT-MM.
070600     MOVE WS-SYS-DD   TO RPT-DD.
070700     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
070800
070900 850-REPORT-CONTROL-TOTALS.
071000     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 2.
071100     MOVE 'RECORDS READ. . . .' TO RPT-TOT-LABEL
071200     MOVE WS-RECORDS-READ       TO RPT-TOT-VALUE
071300     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
071400     MOVE 'RECORDS ADDED . . .' TO RPT-TOT-LABEL
071500     MOVE WS-ADD-PROCESSED      TO RPT-TOT-VALUE
071600     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
071700     MOVE 'RECORDS UPDATED. . .' TO RPT-TOT-LABEL
071800     MOVE WS-UPDATE-PROCESSED   TO RPT-TOT-VALUE
071900     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
072000     MOVE 'RECORDS DELETED. . .' TO RPT-TOT-LABEL
072100     MOVE WS-DELETE-PROCESSED   TO RPT-TOT-VALUE
072200     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
072300     MOVE 'SALES REGISTERED. . .' TO RPT-TOT-LABEL
072400     MOVE WS-SALE-PROCESSED     TO RPT-TOT-VALUE
072500     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
072600     MOVE 'PERMISSION OPS . . .' TO RPT-TOT-LABEL
072700     MOVE WS-PERM-PROCESSED     TO RPT-TOT-VALUE
072800     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
072900     MOVE 'RECORDS WRITTEN . .' TO RPT-TOT-LABEL
073000     MOVE WS-WRITE-COUNT        TO RPT-TOT-VALUE
073100     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
073200     MOVE 'ERRORS/NOT FOUND . .' TO RPT-TOT-LABEL
073300     MOVE WS-NOTFOUND-COUNT     TO RPT-TOT-VALUE
073400     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
073500
073600 860-REPORT-PAYROLL-SECTION.
073700     WRITE REPORT-RECORD FROM RPT-PAYROLL-HDR AFTER 2.
073800     MOVE 'SALESPERSONS' TO RPT-BRK-CLASS.
073900     WRITE REPORT-RECORD FROM RPT-PAYROLL-BREAK AFTER 1.
074000     PERFORM 861-PRINT-SALESPERSON-PAY THRU 861-EXIT
074100         VARYING WS-IX FROM 1 BY 1
074200         UNTIL WS-IX > WS-EMPLOYEE-COUNT.
074300     MOVE 'ADMINISTRATORS' TO RPT-BRK-CLASS.
074400     WRITE REPORT-RECORD FROM RPT-PAYROLL-BREAK AFTER 2.
074500     PERFORM 862-PRINT-ADMINISTRATOR-PAY THRU 862-EXIT
074600         VARYING WS-IX FROM 1 BY 1
074700         UNTIL WS-IX > WS-EMPLOYEE-COUNT.
074800     MOVE 'SALESPERSON PAYROLL.' TO RPT-MON-LABEL
074900     MOVE WS-SALES-PAYROLL       TO RPT-MON-VALUE
075000     WRITE REPORT-RECORD FROM RPT-TOTALS-MONEY-LINE AFTER 2.
075100     MOVE 'ADMIN PAYROLL . . . .' TO RPT-MON-LABEL
075200     MOVE WS-ADMIN-PAYROLL       TO RPT-MON-VALUE
075300     WRITE REPORT-RECORD FROM RPT-TOTALS-MONEY-LINE AFTER 1.
075400     MOVE 'TOTAL PAYROLL . . . .' TO RPT-MON-LABEL
075500     MOVE WS-TOTAL-PAYROLL       TO RPT-MON-VALUE
075600     WRITE REPORT-RECORD FROM RPT-TOTALS-MONEY-LINE AFTER 1.
075700
075800 861-PRINT-SALESPERSON-PAY.
075900     IF EMP-IS-SALESPERSON(WS-IX)
076000         MOVE EMP-ID(WS-IX)          TO RPT-EMP-ID
076100         MOVE EMP-NAME(WS-IX)        TO RPT-EMP-NAME
076200         MOVE EMP-CALC-SALARY(WS-IX) TO RPT-EMP-SALARY
076300         PERFORM 530-BUILD-ROLE-DESCRIPTION
076400         MOVE WS-ROLE-DESCRIPTION    TO RPT-EMP-ROLE
076500         WRITE REPORT-RECORD FROM RPT-EMPLOYEE-DETAIL AFTER 1
076600     END-IF.
076700 861-EXIT.
076800     EXIT.
076900
077000 862-PRINT-ADMINISTRATOR-PAY.
077100     IF EMP-IS-ADMINISTRATOR(WS-IX)
077200         MOVE EMP-ID(WS-IX)          TO RPT-EMP-ID
077300         MOVE EMP-NAME(WS-IX)        TO RPT-EMP-NAME
077400         MOVE EMP-CALC-SALARY(WS-IX) TO RPT-EMP-SALARY
077500         PERFORM 530-BUILD-ROLE-DESCRIPTION
077600         MOVE WS-ROLE-DESCRIPTION    TO RPT-EMP-ROLE
077700         WRITE REPORT-RECORD FROM RPT-EMPLOYEE-DETAIL AFTER 1
077800     END-IF.
077900 862-EXIT.
078000     EXIT.
078100
078200 900-REWRITE-EMPLOYEE-FILE.
078300     PERFORM 905-REWRITE-EMPLOYEE-LOOP THRU 905-EXIT
078400         VARYING WS-IX FROM 1 BY 1
078500         UNTIL WS-IX > WS-EMPLOYEE-COUNT.
078600
078700 905-REWRITE-EMPLOYEE-LOOP.
078800     WRITE EMPLOYEE-FILE-OUT FROM EMPLOYEE-TABLE-ENTRY(WS-IX).
078900     ADD +1 TO WS-WRITE-COUNT.
079000 905-EXIT.
079100     EXIT.
