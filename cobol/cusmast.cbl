000100******************************************************************
000200*    PROPERTY OF BOOKVERSE DATA PROCESSING  -  INTERNAL USE ONLY *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    CUSMAST.
000600 AUTHOR.        D. STOUT.
000700 INSTALLATION.  BOOKVERSE DATA PROCESSING CENTER.
000800 DATE-WRITTEN.  08/11/89.
000900 DATE-COMPILED.
001000 SECURITY.      NON-CONFIDENTIAL.
001100******************************************************************
001200*
001300*    PROGRAM:  CUSMAST
001400*
001500*    READS THE CUSTTRAN MAINTENANCE FILE AGAINST THE CUSTOMER
001600*    MASTER (CUSTIN), APPLIES ADD/UPDATE/DELETE, ACTIVATE/
001700*    DEACTIVATE AND THE ORDER-HISTORY LIST MAINTENANCE (ADD-
001800*    ORDER/REMOVE-ORDER) AGAINST AN IN-STORAGE TABLE, CLASSIFIES
001900*    EACH CUSTOMER FREQUENT/REGULAR, REWRITES THE MASTER
002000*    (CUSTOUT) AND PRINTS CONTROL TOTALS (CUSTRPT).
002100*
002200*    THE ORDER-HISTORY LIST IS A CAPPED 20-ENTRY TABLE OF ORDER
002300*    KEYS (SEE CUSTREC) - ADD-ORDER BEYOND THE CAP IS REJECTED,
002400*    NOT SILENTLY DROPPED.  A CUSTOMER WITH 5 OR MORE ORDERS ON
002500*    THE LIST IS CLASSIFIED FREQUENT (SEE 500-DERIVE-CUSTOMER-
002600*    FIELDS); THIS IS NOT A STORED FIELD, JUST A REPORT COLUMN.
002700*
002800*    CHANGE LOG
002900*    ----------
003000*    08/11/89  DWS  ORIGINAL PROGRAM.
003100*    12/03/90  DWS  ADDED ACTIVATE/DEACTIVATE - MARKETING WANTS
003200*                    TO SUSPEND ACCOUNTS WITHOUT DELETING THEM.
003300*    06/22/92  RLK  ADDED ORDER-HISTORY ADD-ORDER/REMOVE-ORDER -
003400*                    PREVIOUSLY THE LIST COULD ONLY BE SET ON A
003500*                    FULL UPDATE, WHICH LOST CONCURRENT ORDERS.
003600*    09/14/93  RLK  ADD-ORDER NOW REJECTS CLEANLY WHEN THE LIST
003700*                    IS FULL INSTEAD OF OVERRUNNING THE TABLE.
003800*    04/02/95  MHC  ADDED THE FREQUENT-CUSTOMER CLASSIFICATION
003900*                    (5+ ORDERS) TO THE CONTROL REPORT PER
004000*                    MARKETING REQUEST MKT-0077.
004100*    01/11/99  PGV  Y2K REVIEW - NO 2-DIGIT YEAR ARITHMETIC IN
004200*                    THIS MODULE, RUN-DATE BANNER SWITCHED TO
004300*                    ACCEPT FROM DATE YYYYMMDD FOR CONSISTENCY
004400*                    WITH THE OTHER FOUR MASTERS.
004500*    08/21/01  CJL  NOT-FOUND COUNT ADDED TO CONTROL REPORT -
004600*                    TICKET BVD-0231.
004700*    05/05/04  CJL  CUS-EMAIL WIDENED TO 30 BYTES FOR THE NEW
004800*                    NOTIFICATION FEED.
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-370.
005400 OBJECT-COMPUTER.  IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000
006100     SELECT CUSTOMER-FILE-IN  ASSIGN TO CUSTIN
006200            ORGANIZATION  IS LINE SEQUENTIAL
006300            ACCESS MODE   IS SEQUENTIAL
006400            FILE STATUS   IS WS-CUSTIN-STATUS.
006500
006600     SELECT CUSTOMER-FILE-OUT ASSIGN TO CUSTOUT
006700            ORGANIZATION  IS LINE SEQUENTIAL
006800            ACCESS MODE   IS SEQUENTIAL
006900            FILE STATUS   IS WS-CUSTOUT-STATUS.
007000
007100     SELECT TRANSACTION-FILE  ASSIGN TO CUSTTRAN
007200            ORGANIZATION  IS LINE SEQUENTIAL
007300            ACCESS MODE   IS SEQUENTIAL
007400            FILE STATUS   IS WS-CUSTTRAN-STATUS.
007500
007600     SELECT REPORT-FILE       ASSIGN TO CUSTRPT
007700            ORGANIZATION  IS LINE SEQUENTIAL
007800            ACCESS MODE   IS SEQUENTIAL
007900            FILE STATUS   IS WS-CUSTRPT-STATUS.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300
008400 FD  CUSTOMER-FILE-IN
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD.
008700 01  CUSTIN-REC.
008800     COPY CUSTREC REPLACING ==:TAG:== BY ==CFI==.
008900
009000 FD  CUSTOMER-FILE-OUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD.
009300 01  CUSTOUT-REC.
009400     COPY CUSTREC REPLACING ==:TAG:== BY ==CFO==.
009500
009600 FD  TRANSACTION-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD.
009900 01  CUSTTRAN-REC.
010000     COPY CUSXREC REPLACING ==:TAG:== BY ==CUX==.
010100
010200 FD  REPORT-FILE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD.
010500 01  REPORT-RECORD                 PIC X(132).
010600
010700 WORKING-STORAGE SECTION.
010800*
010900*    RUN-DATE WORK AREA - SAME Y2K FIX AS THE OTHER FOUR MASTERS.
011000*
011100 01  WS-SYSTEM-DATE.
011200     05  WS-SYS-CCYY                PIC 9(04).
011300     05  WS-SYS-MM                  PIC 9(02).
011400     05  WS-SYS-DD                  PIC 9(02).
011500 01  WS-SYSTEM-DATE-NUM REDEFINES WS-SYSTEM-DATE
011600                                    PIC 9(08).
011700
011800*
011900*    ORDER-ID SCAN AREA - ALTERNATE BYTE-TABLE VIEW USED WHEN
012000*    TRIMMING/COMPARING AN ORDER KEY DURING LIST MAINTENANCE.
012100*
012200 01  WS-ORDER-SCAN-AREA.
012300     05  WS-SCAN-ORDER-ID            PIC X(36).
012400 01  WS-ORDER-SCAN-BYTES REDEFINES WS-ORDER-SCAN-AREA.
012500     05  WS-SCAN-ORDER-BYTE OCCURS 36 TIMES
012600                             PIC X(01).
012700
012800 01  WS-FILE-STATUS-CODES.
012900     05  WS-CUSTIN-STATUS            PIC X(02)  VALUE SPACES.
013000     05  WS-CUSTOUT-STATUS           PIC X(02)  VALUE SPACES.
013100     05  WS-CUSTTRAN-STATUS          PIC X(02)  VALUE SPACES.
013200     05  WS-CUSTRPT-STATUS           PIC X(02)  VALUE SPACES.
013300
013400 01  WS-SWITCHES.
013500     05  WS-TRAN-EOF                 PIC X(01)  VALUE 'N'.
013600         88  NO-MORE-TRANS               VALUE 'Y'.
013700     05  WS-FOUND-SW                 PIC X(01)  VALUE 'N'.
013800         88  CUSTOMER-FOUND              VALUE 'Y'.
013900     05  WS-ORDER-FOUND-SW            PIC X(01) VALUE 'N'.
014000         88  ORDER-ID-FOUND               VALUE 'Y'.
014100     05  WS-CUSTIN-EOF                PIC X(01)  VALUE 'N'.
014200         88  NO-MORE-CUSTIN-RECS          VALUE 'Y'.
014300
014400*
014500*    STANDALONE SCRATCH ITEMS - ORDER-HISTORY LIST SUBSCRIPTS
014600*    AND A SINGLE-USE COMPARE FIELD, KEPT OFF THE COUNTERS GROUP
014700*    SINCE THEY NEVER SURVIVE PAST THE PARAGRAPH THAT SETS THEM.
014800*
014900 77  WS-SUB1                         PIC S9(5)  COMP   VALUE +0.
015000 77  WS-SUB2                         PIC S9(5)  COMP   VALUE +0.
015100 77  WS-EDIT-ORDER-ID                PIC X(36)         VALUE SPACES.
015200
015300 01  WS-COUNTERS.
015400     05  WS-CUSTOMER-COUNT           PIC S9(5)  COMP  VALUE +0.
015500     05  WS-RECORDS-READ             PIC S9(5)  COMP  VALUE +0.
015600     05  WS-IX                       PIC S9(5)  COMP  VALUE +0.
015700     05  WS-OX                       PIC S9(5)  COMP  VALUE +0.
015800     05  WS-FOUND-IX                 PIC S9(5)  COMP  VALUE +0.
015900     05  WS-ORDER-FOUND-OX           PIC S9(5)  COMP  VALUE +0.
016000     05  WS-ID-SEQUENCE              PIC S9(5)  COMP  VALUE +0.
016100     05  WS-ADD-REQUESTS             PIC S9(7)  COMP-3 VALUE +0.
016200     05  WS-ADD-PROCESSED            PIC S9(7)  COMP-3 VALUE +0.
016300     05  WS-UPDATE-REQUESTS          PIC S9(7)  COMP-3 VALUE +0.
016400     05  WS-UPDATE-PROCESSED         PIC S9(7)  COMP-3 VALUE +0.
016500     05  WS-DELETE-REQUESTS          PIC S9(7)  COMP-3 VALUE +0.
016600     05  WS-DELETE-PROCESSED         PIC S9(7)  COMP-3 VALUE +0.
016700     05  WS-ACTIVITY-PROCESSED       PIC S9(7)  COMP-3 VALUE +0.
016800     05  WS-HISTORY-PROCESSED        PIC S9(7)  COMP-3 VALUE +0.
016900     05  WS-FREQUENT-COUNT           PIC S9(7)  COMP-3 VALUE +0.
017000     05  WS-NOTFOUND-COUNT           PIC S9(7)  COMP-3 VALUE +0.
017100     05  WS-WRITE-COUNT              PIC S9(7)  COMP-3 VALUE +0.
017200
017300 01  WS-NEW-KEY                      PIC X(36)  VALUE SPACES.
017400
017500 01  CUSTOMER-TABLE.
017600     05  CUSTOMER-TABLE-ENTRY OCCURS 500 TIMES
017700                               INDEXED BY CUS-IX.
017800         COPY CUSTREC REPLACING ==:TAG:== BY ==CUS==.
017900         05  CUS-FREQUENT-SW         PIC X(01).
018000             88  CUS-IS-FREQUENT         VALUE 'Y'.
018100
018200*
018300*    CONTROL REPORT LINES
018400*
018500 01  RPT-HEADER1.
018600     05  FILLER                      PIC X(34)  VALUE
018700         'CUSTOMER MASTER MAINTENANCE - RUN '.
018800     05  RPT-CCYY                    PIC 9(04).
018900     05  FILLER                      PIC X(01)  VALUE '-'.
019000     05  RPT-MM                      PIC 99.
019100     05  FILLER                      PIC X(01)  VALUE '-'.
019200     05  RPT-DD                      PIC 99.
019300     05  FILLER                      PIC X(79)  VALUE SPACES.
019400 01  RPT-HEADER1-FLAT REDEFINES RPT-HEADER1
019500                                    PIC X(132).
019600 01  RPT-TOTALS-HDR.
019700     05  FILLER                      PIC X(16)  VALUE 'CONTROL TOTALS:'.
019800     05  FILLER                      PIC X(116) VALUE SPACES.
019900 01  RPT-TOTALS-LINE.
020000     05  RPT-TOT-LABEL               PIC X(20).
020100     05  RPT-TOT-VALUE               PIC ZZZ,ZZ9.
020200     05  FILLER                      PIC X(96)  VALUE SPACES.
020300 01  RPT-CUSTOMER-DETAIL.
020400     05  RPT-CUS-ID                  PIC X(36).
020500     05  FILLER                      PIC X(02)  VALUE SPACES.
020600     05  RPT-CUS-NAME                PIC X(20).
020700     05  FILLER                      PIC X(02)  VALUE SPACES.
020800     05  RPT-CUS-ORDERS               PIC ZZ9.
020900     05  FILLER                      PIC X(02)  VALUE SPACES.
021000     05  RPT-CUS-CLASS                PIC X(08).
021100     05  FILLER                      PIC X(60)  VALUE SPACES.
021200 01  RPT-FILTER-HDR.
021300     05  RPT-FILTER-LABEL            PIC X(40).
021400     05  FILLER                      PIC X(92)  VALUE SPACES.
021500 01  RPT-BAD-TRAN-LINE.
021600     05  FILLER                      PIC X(23)  VALUE
021700         '*** TRANSACTION ERROR:'.
021800     05  RPT-BAD-TRAN-MSG            PIC X(40).
021900     05  RPT-BAD-TRAN-KEY            PIC X(36).
022000     05  FILLER                      PIC X(33)  VALUE SPACES.
022100
022200 PROCEDURE DIVISION.
022300
022400 000-MAIN.
022500     ACCEPT WS-SYSTEM-DATE-NUM FROM DATE YYYYMMDD.
022600     DISPLAY 'CUSMAST STARTED - DATE ' WS-SYSTEM-DATE-NUM.
022700
022800     PERFORM 700-OPEN-FILES.
022900     PERFORM 800-INIT-REPORT.
023000     PERFORM 720-LOAD-CUSTOMER-TABLE.
023100
023200     PERFORM 710-READ-TRAN-FILE.
023300     PERFORM 100-PROCESS-TRANSACTIONS
023400         UNTIL NO-MORE-TRANS.
023500
023600     PERFORM 500-DERIVE-CUSTOMER-FIELDS
023700         VARYING WS-IX FROM 1 BY 1
023800         UNTIL WS-IX > WS-CUSTOMER-COUNT.
023900
024000     PERFORM 900-REWRITE-CUSTOMER-FILE.
024100     PERFORM 850-REPORT-CONTROL-TOTALS.
024200     PERFORM 790-CLOSE-FILES.
024300
024400     DISPLAY 'CUSMAST FINISHED - RECORDS WRITTEN ' WS-WRITE-COUNT.
024500     GOBACK.
024600
024700 100-PROCESS-TRANSACTIONS.
024800     EVALUATE TRUE
024900         WHEN CUX-TRAN-IS-ADD
025000             PERFORM 210-PROCESS-ADD-TRAN
025100         WHEN CUX-TRAN-IS-UPDATE
025200             PERFORM 200-PROCESS-UPDATE-TRAN
025300         WHEN CUX-TRAN-IS-DELETE
025400             PERFORM 220-PROCESS-DELETE-TRAN
025500         WHEN CUX-TRAN-IS-ACTIVATE
025600             PERFORM 300-PROCESS-ACTIVATE-TRAN
025700         WHEN CUX-TRAN-IS-DEACTIVATE
025800             PERFORM 310-PROCESS-DEACTIVATE-TRAN
025900         WHEN CUX-TRAN-IS-ADD-ORDER OR
026000              CUX-TRAN-IS-DEL-ORDER
026100             PERFORM 320-PROCESS-ORDER-HIST-TRAN
026200         WHEN CUX-TRAN-IS-FLT-ACTIVE OR
026300              CUX-TRAN-IS-FLT-EMAIL
026400             PERFORM 400-BUILD-FILTER-SECTIONS
026500         WHEN OTHER
026600             MOVE 'UNRECOGNIZED TRANSACTION CODE' TO RPT-BAD-TRAN-MSG
026700             MOVE CUX-TRAN-KEY TO RPT-BAD-TRAN-KEY
026800             PERFORM 299-REPORT-BAD-TRAN
026900     END-EVALUATE.
027000     PERFORM 710-READ-TRAN-FILE.
027100
027200 200-PROCESS-UPDATE-TRAN.
027300     ADD +1 TO WS-UPDATE-REQUESTS.
027400     PERFORM 600-FIND-CUSTOMER.
027500     IF CUSTOMER-FOUND
027600         MOVE CUX-TRAN-NAME        TO CUS-NAME(CUS-IX)
027700         MOVE CUX-TRAN-LAST-NAME   TO CUS-LAST-NAME(CUS-IX)
027800         MOVE CUX-TRAN-EMAIL       TO CUS-EMAIL(CUS-IX)
027900         MOVE CUX-TRAN-PHONE       TO CUS-PHONE(CUS-IX)
028000         MOVE CUX-TRAN-ADDRESS     TO CUS-ADDRESS(CUS-IX)
028100         MOVE CUX-TRAN-REG-DATE    TO CUS-REG-DATE(CUS-IX)
028200         ADD +1 TO WS-UPDATE-PROCESSED
028300     ELSE
028400         MOVE 'NO MATCHING CUSTOMER ID FOR UPDATE' TO RPT-BAD-TRAN-MSG
028500         MOVE CUX-TRAN-KEY TO RPT-BAD-TRAN-KEY
028600         PERFORM 299-REPORT-BAD-TRAN
028700     END-IF.
028800
028900 210-PROCESS-ADD-TRAN.
029000     ADD +1 TO WS-ADD-REQUESTS.
029100     IF CUX-TRAN-KEY NOT = SPACES
029200         PERFORM 600-FIND-CUSTOMER
029300         IF CUSTOMER-FOUND
029400             MOVE 'DUPLICATE CUSTOMER ID ON ADD' TO RPT-BAD-TRAN-MSG
029500             MOVE CUX-TRAN-KEY TO RPT-BAD-TRAN-KEY
029600             PERFORM 299-REPORT-BAD-TRAN
029700             GO TO 210-EXIT
029800         END-IF
029900         MOVE CUX-TRAN-KEY TO WS-NEW-KEY
030000     ELSE
030100         PERFORM 610-GENERATE-CUSTOMER-ID
030200     END-IF.
030300     IF WS-CUSTOMER-COUNT >= 500
030400         MOVE 'CUSTOMER TABLE FULL - ADD REJECTED' TO RPT-BAD-TRAN-MSG
030500         MOVE WS-NEW-KEY TO RPT-BAD-TRAN-KEY
030600         PERFORM 299-REPORT-BAD-TRAN
030700         GO TO 210-EXIT
030800     END-IF.
030900     ADD +1 TO WS-CUSTOMER-COUNT.
031000     MOVE WS-NEW-KEY             TO CUS-ID(WS-CUSTOMER-COUNT)
031100     MOVE CUX-TRAN-NAME          TO CUS-NAME(WS-CUSTOMER-COUNT)
031200     MOVE CUX-TRAN-LAST-NAME     TO CUS-LAST-NAME(WS-CUSTOMER-COUNT)
031300     MOVE CUX-TRAN-EMAIL         TO CUS-EMAIL(WS-CUSTOMER-COUNT)
031400     MOVE CUX-TRAN-PHONE         TO CUS-PHONE(WS-CUSTOMER-COUNT)
031500     MOVE CUX-TRAN-ADDRESS       TO CUS-ADDRESS(WS-CUSTOMER-COUNT)
031600     MOVE CUX-TRAN-REG-DATE      TO CUS-REG-DATE(WS-CUSTOMER-COUNT)
031700     MOVE 0                      TO CUS-ORDER-COUNT(WS-CUSTOMER-COUNT)
031800     MOVE 'Y'                    TO CUS-ACTIVE(WS-CUSTOMER-COUNT)
031900     ADD +1 TO WS-ADD-PROCESSED.
032000 210-EXIT.
032100     EXIT.
032200
032300 220-PROCESS-DELETE-TRAN.
032400     ADD +1 TO WS-DELETE-REQUESTS.
032500     PERFORM 600-FIND-CUSTOMER.
032600     IF CUSTOMER-FOUND
032700         PERFORM 225-SHIFT-CUSTOMER-TABLE THRU 225-EXIT
032800             VARYING WS-IX FROM WS-FOUND-IX BY 1
032900             UNTIL WS-IX >= WS-CUSTOMER-COUNT
033000         SUBTRACT 1 FROM WS-CUSTOMER-COUNT
033100         ADD +1 TO WS-DELETE-PROCESSED
033200     ELSE
033300         MOVE 'NO MATCHING CUSTOMER ID FOR DELETE' TO RPT-BAD-TRAN-MSG
033400         MOVE CUX-TRAN-KEY TO RPT-BAD-TRAN-KEY
033500         PERFORM 299-REPORT-BAD-TRAN
033600     END-IF.
033700
033800 225-SHIFT-CUSTOMER-TABLE.
033900     MOVE CUSTOMER-TABLE-ENTRY(WS-IX + 1) TO CUSTOMER-TABLE-ENTRY(WS-IX).
034000 225-EXIT.
034100     EXIT.
034200
034300 299-REPORT-BAD-TRAN.
034400     ADD +1 TO WS-NOTFOUND-COUNT.
034500     WRITE REPORT-RECORD FROM RPT-BAD-TRAN-LINE.
034600
034700 300-PROCESS-ACTIVATE-TRAN.
034800     PERFORM 600-FIND-CUSTOMER.
034900     IF CUSTOMER-FOUND
035000         MOVE 'Y' TO CUS-ACTIVE(CUS-IX)
035100         ADD +1 TO WS-ACTIVITY-PROCESSED
035200     ELSE
035300         MOVE 'NO MATCHING CUSTOMER ID FOR ACTIVATE' TO RPT-BAD-TRAN-MSG
035400         MOVE CUX-TRAN-KEY TO RPT-BAD-TRAN-KEY
035500         PERFORM 299-REPORT-BAD-TRAN
035600     END-IF.
035700
035800 310-PROCESS-DEACTIVATE-TRAN.
035900     PERFORM 600-FIND-CUSTOMER.
036000     IF CUSTOMER-FOUND
036100         MOVE 'N' TO CUS-ACTIVE(CUS-IX)
036200         ADD +1 TO WS-ACTIVITY-PROCESSED
036300     ELSE
036400         MOVE 'NO MATCHING CUSTOMER ID FOR DEACTIVATE' TO RPT-BAD-TRAN-MSG
036500         MOVE CUX-TRAN-KEY TO RPT-BAD-TRAN-KEY
036600         PERFORM 299-REPORT-BAD-TRAN
036700     END-IF.
036800
036900 320-PROCESS-ORDER-HIST-TRAN.
037000     PERFORM 600-FIND-CUSTOMER.
037100     IF NOT CUSTOMER-FOUND
037200         MOVE 'NO MATCHING CUSTOMER ID FOR HISTORY OP' TO
037300             RPT-BAD-TRAN-MSG
037400         MOVE CUX-TRAN-KEY TO RPT-BAD-TRAN-KEY
037500         PERFORM 299-REPORT-BAD-TRAN
037600         GO TO 320-EXIT
037700     END-IF.
037800     IF CUX-TRAN-IS-ADD-ORDER
037900         IF CUS-ORDER-COUNT(CUS-IX) >= 20
038000             MOVE 'ORDER-HISTORY LIST FULL - ADD REJECTED' TO
038100                 RPT-BAD-TRAN-MSG
038200             MOVE CUX-TRAN-KEY TO RPT-BAD-TRAN-KEY
038300             PERFORM 299-REPORT-BAD-TRAN
038400         ELSE
038500             ADD +1 TO CUS-ORDER-COUNT(CUS-IX)
038600             MOVE CUX-TRAN-ORDER-ID TO
038700                 CUS-ORDER-IDS(CUS-IX, CUS-ORDER-COUNT(CUS-IX))
038800             ADD +1 TO WS-HISTORY-PROCESSED
038900         END-IF
039000     ELSE
039100         MOVE 'N' TO WS-ORDER-FOUND-SW
039200         MOVE CUX-TRAN-ORDER-ID TO WS-EDIT-ORDER-ID
039300         PERFORM 321-SCAN-ORDER-ID-LIST THRU 321-EXIT
039400             VARYING WS-OX FROM 1 BY 1
039500             UNTIL WS-OX > CUS-ORDER-COUNT(CUS-IX)
039600         IF ORDER-ID-FOUND
039700             PERFORM 322-SHIFT-ORDER-ID-LIST THRU 322-EXIT
039800                 VARYING WS-OX FROM WS-ORDER-FOUND-OX BY 1
039900                 UNTIL WS-OX >= CUS-ORDER-COUNT(CUS-IX)
040000             SUBTRACT 1 FROM CUS-ORDER-COUNT(CUS-IX)
040100             ADD +1 TO WS-HISTORY-PROCESSED
040200         ELSE
040300             MOVE 'ORDER ID NOT ON HISTORY LIST' TO RPT-BAD-TRAN-MSG
040400             MOVE CUX-TRAN-ORDER-ID TO RPT-BAD-TRAN-KEY
040500             PERFORM 299-REPORT-BAD-TRAN
040600         END-IF
040700     END-IF.
040800 320-EXIT.
040900     EXIT.
041000
041100 321-SCAN-ORDER-ID-LIST.
041200     IF CUS-ORDER-IDS(CUS-IX, WS-OX) = WS-EDIT-ORDER-ID
041300         MOVE 'Y' TO WS-ORDER-FOUND-SW
041400         MOVE WS-OX TO WS-ORDER-FOUND-OX
041500         MOVE CUS-ORDER-COUNT(CUS-IX) TO WS-OX
041600     END-IF.
041700 321-EXIT.
041800     EXIT.
041900
042000 322-SHIFT-ORDER-ID-LIST.
042100     MOVE CUS-ORDER-IDS(CUS-IX, WS-OX + 1)
042200         TO CUS-ORDER-IDS(CUS-IX, WS-OX).
042300 322-EXIT.
042400     EXIT.
042500
042600 400-BUILD-FILTER-SECTIONS.
042700     EVALUATE TRUE
042800         WHEN CUX-TRAN-IS-FLT-ACTIVE
042900             MOVE 'ACTIVE CUSTOMERS ONLY' TO RPT-FILTER-LABEL
043000             WRITE REPORT-RECORD FROM RPT-FILTER-HDR AFTER 2
043100             PERFORM 401-SCAN-FILTER-ACTIVE THRU 401-EXIT
043200                 VARYING WS-IX FROM 1 BY 1
043300                 UNTIL WS-IX > WS-CUSTOMER-COUNT
043400         WHEN CUX-TRAN-IS-FLT-EMAIL
043500             MOVE 'CUSTOMERS BY EMAIL - ' TO RPT-FILTER-LABEL
043600             MOVE CUX-TRAN-EMAIL TO RPT-FILTER-LABEL(23:30)
043700             WRITE REPORT-RECORD FROM RPT-FILTER-HDR AFTER 2
043800             PERFORM 402-SCAN-FILTER-EMAIL THRU 402-EXIT
043900                 VARYING WS-IX FROM 1 BY 1
044000                 UNTIL WS-IX > WS-CUSTOMER-COUNT
044100     END-EVALUATE.
044200
044300 401-SCAN-FILTER-ACTIVE.
044400     IF CUS-IS-ACTIVE(WS-IX)
044500         PERFORM 410-PRINT-FILTER-DETAIL
044600     END-IF.
044700 401-EXIT.
044800     EXIT.
044900
045000 402-SCAN-FILTER-EMAIL.
045100     IF CUS-EMAIL(WS-IX) = CUX-TRAN-EMAIL
045200         PERFORM 410-PRINT-FILTER-DETAIL
045300     END-IF.
045400 402-EXIT.
045500     EXIT.
045600
045700 410-PRINT-FILTER-DETAIL.
045800     MOVE CUS-ID(WS-IX)           TO RPT-CUS-ID
045900     MOVE CUS-NAME(WS-IX)         TO RPT-CUS-NAME
046000     MOVE CUS-ORDER-COUNT(WS-IX)  TO RPT-CUS-ORDERS
046100     IF CUS-IS-FREQUENT(WS-IX)
046200         MOVE 'FREQUENT' TO RPT-CUS-CLASS
046300     ELSE
046400         MOVE 'REGULAR'  TO RPT-CUS-CLASS
046500     END-IF
046600     WRITE REPORT-RECORD FROM RPT-CUSTOMER-DETAIL AFTER 1.
046700
046800 500-DERIVE-CUSTOMER-FIELDS.
046900     IF CUS-ORDER-COUNT(WS-IX) >= 5
047000         MOVE 'Y' TO CUS-FREQUENT-SW(WS-IX)
047100         ADD +1 TO WS-FREQUENT-COUNT
047200     ELSE
047300         MOVE 'N' TO CUS-FREQUENT-SW(WS-IX)
047400     END-IF.
047500
047600 600-FIND-CUSTOMER.
047700     MOVE 'N' TO WS-FOUND-SW.
047800     PERFORM 605-FIND-CUSTOMER-SCAN THRU 605-EXIT
047900         VARYING WS-SUB1 FROM 1 BY 1
048000         UNTIL WS-SUB1 > WS-CUSTOMER-COUNT.
048100
048200 605-FIND-CUSTOMER-SCAN.
048300     IF CUS-ID(WS-SUB1) = CUX-TRAN-KEY
048400         MOVE 'Y' TO WS-FOUND-SW
048500         MOVE WS-SUB1 TO WS-FOUND-IX
048600         MOVE WS-CUSTOMER-COUNT TO WS-SUB1
048700     END-IF.
048800 605-EXIT.
048900     EXIT.
049000
049100 610-GENERATE-CUSTOMER-ID.
049200     ADD +1 TO WS-ID-SEQUENCE.
049300     MOVE SPACES TO WS-NEW-KEY.
049400     STRING 'CUS-'                   DELIMITED BY SIZE
049500            WS-SYSTEM-DATE-NUM       DELIMITED BY SIZE
049600            '-'                      DELIMITED BY SIZE
049700            WS-ID-SEQUENCE           DELIMITED BY SIZE
049800       INTO WS-NEW-KEY.
049900
050000 700-OPEN-FILES.
050100     OPEN INPUT  CUSTOMER-FILE-IN
050200                 TRANSACTION-FILE
050300          OUTPUT CUSTOMER-FILE-OUT
050400                 REPORT-FILE.
050500     IF WS-CUSTIN-STATUS NOT = '00'
050600         DISPLAY 'ERROR OPENING CUSTIN - STATUS ' WS-CUSTIN-STATUS
050700         MOVE 16 TO RETURN-CODE
050800         MOVE 'Y' TO WS-TRAN-EOF
050900     END-IF.
051000     IF WS-CUSTTRAN-STATUS NOT = '00'
051100         DISPLAY 'ERROR OPENING CUSTTRAN - STATUS ' WS-CUSTTRAN-STATUS
051200         MOVE 16 TO RETURN-CODE
051300         MOVE 'Y' TO WS-TRAN-EOF
051400     END-IF.
051500
051600 710-READ-TRAN-FILE.
051700     READ TRANSACTION-FILE
051800         AT END MOVE 'Y' TO WS-TRAN-EOF
051900     END-READ.
052000
052100 720-LOAD-CUSTOMER-TABLE.
052200     READ CUSTOMER-FILE-IN INTO CUSTOMER-TABLE-ENTRY(1)
052300         AT END MOVE 'Y' TO WS-CUSTIN-EOF
052400     END-READ.
052500     PERFORM 725-LOAD-CUSTOMER-LOOP THRU 725-EXIT
052600         UNTIL NO-MORE-CUSTIN-RECS.
052700
052800 725-LOAD-CUSTOMER-LOOP.
052900     ADD +1 TO WS-RECORDS-READ
053000     ADD +1 TO WS-CUSTOMER-COUNT
053100     READ CUSTOMER-FILE-IN
053200         INTO CUSTOMER-TABLE-ENTRY(WS-CUSTOMER-COUNT + 1)
053300         AT END MOVE 'Y' TO WS-CUSTIN-EOF
053400     END-READ.
053500 725-EXIT.
053600     EXIT.
053700
053800 790-CLOSE-FILES.
053900     CLOSE CUSTOMER-FILE-IN
054000           CUSTOMER-FILE-OUT
054100           TRANSACTION-FILE
054200           REPORT-FILE.
054300
054400 800-INIT-REPORT.
054500     MOVE WS-SYS-CCYY TO RPT-CCYY.
054600     MOVE WS-SYS-MM   TO RPT-MM.
054700     MOVE WS-SYS-DD   TO RPT-DD.
054800     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
054900
055000 850-REPORT-CONTROL-TOTALS.
055100     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 2.
055200     MOVE 'RECORDS READ. . . .' TO RPT-TOT-LABEL
055300     MOVE WS-RECORDS-READ       TO RPT-TOT-VALUE
055400     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
055500     MOVE 'RECORDS ADDED . . .' TO RPT-TOT-LABEL
055600     MOVE WS-ADD-PROCESSED      TO RPT-TOT-VALUE
055700     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
055800     MOVE 'RECORDS UPDATED. . .' TO RPT-TOT-LABEL
055900     MOVE WS-UPDATE-PROCESSED   TO RPT-TOT-VALUE
056000     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
056100     MOVE 'RECORDS DELETED. . .' TO RPT-TOT-LABEL
056200     MOVE WS-DELETE-PROCESSED   TO RPT-TOT-VALUE
056300     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
056400     MOVE 'ACTIVATE/DEACTIVATE .' TO RPT-TOT-LABEL
056500     MOVE WS-ACTIVITY-PROCESSED TO RPT-TOT-VALUE
056600     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
056700     MOVE 'HISTORY OPS APPLIED .' TO RPT-TOT-LABEL
056800     MOVE WS-HISTORY-PROCESSED  TO RPT-TOT-VALUE
056900     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
057000     MOVE 'FREQUENT CUSTOMERS. .' TO RPT-TOT-LABEL
057100     MOVE WS-FREQUENT-COUNT     TO RPT-TOT-VALUE
057200     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
057300     MOVE 'RECORDS WRITTEN . .' TO RPT-TOT-LABEL
057400     MOVE WS-WRITE-COUNT        TO RPT-TOT-VALUE
057500     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
057600     MOVE 'ERRORS/NOT FOUND . .' TO RPT-TOT-LABEL
057700     MOVE WS-NOTFOUND-COUNT     TO RPT-TOT-VALUE
057800     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
057900
058000 900-REWRITE-CUSTOMER-FILE.
058100     PERFORM 905-REWRITE-CUSTOMER-LOOP THRU 905-EXIT
058200         VARYING WS-SUB2 FROM 1 BY 1
058300         UNTIL WS-SUB2 > WS-CUSTOMER-COUNT.
058400
058500 905-REWRITE-CUSTOMER-LOOP.
058600     WRITE CUSTOMER-FILE-OUT FROM CUSTOMER-TABLE-ENTRY(WS-SUB2).
058700     ADD +1 TO WS-WRITE-COUNT.
058800 905-EXIT.
058900     EXIT.
