000100*****************************************************************
000200*    ORDRREC  -  ORDER MASTER RECORD LAYOUT (EMBEDDED ITEMS)      *
000300*    USE COPY ORDRREC REPLACING ==:TAG:== BY ==xxx==                *
000400*    :TAG:-ITEM OCCURS 10 TIMES; :TAG:-ITEM-COUNT SAYS HOW MANY    *
000500*    ARE IN USE.  TOTALS ARE ALWAYS RECOMPUTED ON SAVE, NEVER     *
000600*    TRUSTED FROM THE STORED RECORD - SEE 500-CALCULATE-ORDER-    *
000700*    TOTALS IN ORDMAST.                                            *
000800*****************************************************************
000900 01  :TAG:-REC.
001000     05  :TAG:-ID                  PIC X(36).
001100     05  :TAG:-CUSTOMER-ID         PIC X(36).
001200     05  :TAG:-SALESPERSON-ID      PIC X(36).
001300     05  :TAG:-DATE-TIME           PIC X(19).
001400     05  :TAG:-ITEM-COUNT          PIC 9(02).
001500     05  :TAG:-ITEM OCCURS 10 TIMES.
001600         10  :TAG:-ITEM-BOOK-ID        PIC X(36).
001700         10  :TAG:-ITEM-QTY            PIC 9(03).
001800         10  :TAG:-ITEM-UNIT-PRICE     PIC S9(7)V99.
001900     05  :TAG:-SUBTOTAL            PIC S9(9)V99.
002000     05  :TAG:-TAXES               PIC S9(9)V99.
002100     05  :TAG:-TOTAL               PIC S9(9)V99.
002200     05  :TAG:-PAYMENT-METHOD      PIC X(02).
002300     05  :TAG:-STATUS              PIC X(12).
002400     05  :TAG:-SHIP-ADDRESS        PIC X(40).
002500     05  FILLER                    PIC X(04).
