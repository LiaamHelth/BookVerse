000100*****************************************************************
000200*    BOOKREC  -  BOOK MASTER RECORD LAYOUT (INVENTORY-BEARING)  *
000300*    USE COPY BOOKREC REPLACING ==:TAG:== BY ==xxx==              *
000400*****************************************************************
000500 01  :TAG:-REC.
000600     05  :TAG:-ID                  PIC X(36).
000700     05  :TAG:-ISBN                PIC X(13).
000800     05  :TAG:-TITLE               PIC X(40).
000900     05  :TAG:-AUTHOR-ID           PIC X(36).
001000     05  :TAG:-PUBLISHER           PIC X(25).
001100     05  :TAG:-PUB-DATE            PIC X(10).
001200     05  :TAG:-GENRE               PIC X(15).
001300     05  :TAG:-PAGE-COUNT          PIC 9(05).
001400     05  :TAG:-PRICE               PIC S9(7)V99.
001500     05  :TAG:-STOCK               PIC S9(05).
001600         88  :TAG:-AVAILABLE           VALUE +1 THRU +99999.
001700         88  :TAG:-OUT-OF-STOCK        VALUE 0, -99999 THRU -1.
001800     05  :TAG:-DESCRIPTION         PIC X(60).
001900     05  :TAG:-LANGUAGE            PIC X(12).
002000     05  FILLER                    PIC X(14).
