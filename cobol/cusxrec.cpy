000100*****************************************************************
000200*    CUSXREC  -  CUSTOMER MAINTENANCE TRANSACTION LAYOUT          *
000300*    ADD/UPDATE/DELETE MAINTAIN THE WHOLE RECORD (THE ORDER-      *
000400*    HISTORY LIST EXCEPTED); ACTIVATE/DEACTIVATE FLIP THE FLAG;   *
000500*    ADD-ORDER/REMOVE-ORDER MAINTAIN ONE ENTRY OF THE ORDER-      *
000600*    HISTORY LIST, CARRIED IN :TAG:-TRAN-ORDER-ID.                 *
000700*****************************************************************
000800 01  :TAG:-TRAN.
000900     05  :TAG:-TRAN-CODE           PIC X(12).
001000         88  :TAG:-TRAN-IS-ADD         VALUE 'ADD'.
001100         88  :TAG:-TRAN-IS-UPDATE      VALUE 'UPDATE'.
001200         88  :TAG:-TRAN-IS-DELETE      VALUE 'DELETE'.
001300         88  :TAG:-TRAN-IS-ACTIVATE    VALUE 'ACTIVATE'.
001400         88  :TAG:-TRAN-IS-DEACTIVATE  VALUE 'DEACTIVATE'.
001500         88  :TAG:-TRAN-IS-ADD-ORDER   VALUE 'ADD-ORDER'.
001600         88  :TAG:-TRAN-IS-DEL-ORDER   VALUE 'REMOVE-ORDER'.
001700         88  :TAG:-TRAN-IS-FLT-ACTIVE  VALUE 'FLT-ACTIVE'.
001800         88  :TAG:-TRAN-IS-FLT-EMAIL   VALUE 'FLT-EMAIL'.
001900     05  :TAG:-TRAN-KEY            PIC X(36).
002000     05  :TAG:-TRAN-NAME           PIC X(20).
002100     05  :TAG:-TRAN-LAST-NAME      PIC X(20).
002200     05  :TAG:-TRAN-EMAIL          PIC X(30).
002300     05  :TAG:-TRAN-PHONE          PIC X(15).
002400     05  :TAG:-TRAN-ADDRESS        PIC X(40).
002500     05  :TAG:-TRAN-REG-DATE       PIC X(10).
002600     05  :TAG:-TRAN-ORDER-ID       PIC X(36).
002700     05  FILLER                    PIC X(08).
