000100*****************************************************************
000200*    AUTXREC  -  AUTHOR MAINTENANCE TRANSACTION LAYOUT           *
000300*    ONE TRANSACTION PER INPUT LINE DRIVES THE AUTMAST ADD/      *
000400*    UPDATE/DELETE CYCLE.  ADD/UPDATE CARRY A FULL REPLACEMENT   *
000500*    RECORD; DELETE NEEDS ONLY THE KEY.  AN ADD WITH A BLANK     *
000600*    KEY GETS A GENERATED KEY (SEE 610-GENERATE-AUTHOR-ID).      *
000700*****************************************************************
000800 01  :TAG:-TRAN.
000900     05  :TAG:-TRAN-CODE           PIC X(10).
001000         88  :TAG:-TRAN-IS-ADD         VALUE 'ADD'.
001100         88  :TAG:-TRAN-IS-UPDATE      VALUE 'UPDATE'.
001200         88  :TAG:-TRAN-IS-DELETE      VALUE 'DELETE'.
001300     05  :TAG:-TRAN-KEY            PIC X(36).
001400     05  :TAG:-TRAN-NAME           PIC X(20).
001500     05  :TAG:-TRAN-LAST-NAME      PIC X(20).
001600     05  :TAG:-TRAN-NATIONALITY    PIC X(15).
001700     05  :TAG:-TRAN-BIRTH-DATE     PIC X(10).
001800     05  :TAG:-TRAN-BIOGRAPHY      PIC X(60).
001900     05  :TAG:-TRAN-EMAIL          PIC X(30).
002000     05  FILLER                    PIC X(09).
