000100******************************************************************
000200*    PROPERTY OF BOOKVERSE DATA PROCESSING  -  INTERNAL USE ONLY *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    ORDMAST.
000600 AUTHOR.        D. STOUT.
000700 INSTALLATION.  BOOKVERSE DATA PROCESSING CENTER.
000800 DATE-WRITTEN.  11/14/89.
000900 DATE-COMPILED.
001000 SECURITY.      NON-CONFIDENTIAL.
001100******************************************************************
001200*
001300*    PROGRAM:  ORDMAST
001400*
001500*    READS THE ORDTRAN MAINTENANCE FILE AGAINST THE ORDER MASTER
001600*    (ORDIN), APPLIES ADD/UPDATE/DELETE AND THE TWO LINE-ITEM
001700*    TRANSACTIONS (ADD-ITEM/REMOVE-ITEM) AGAINST AN IN-STORAGE
001800*    TABLE OF ORDERS (EACH CARRYING ITS OWN EMBEDDED ITEM GROUP),
001900*    RECALCULATES SUBTOTAL/TAXES/TOTAL ON EVERY SAVE, DERIVES AND
002000*    VALIDATES A PURCHASE-HISTORY RECORD FOR EVERY COMPLETED
002100*    ORDER, REWRITES THE MASTER (ORDOUT) AND PRINTS AN ORDER
002200*    SECTION AND CONTROL TOTALS (ORDRPT).
002300*
002400*    UNLIKE THE OTHER FOUR MAINTENANCE PROGRAMS, AN UPDATE
002500*    TRANSACTION THAT FINDS NO MATCHING ORD-ID IS NOT REJECTED -
002600*    IT IS APPENDED AS A NEW ORDER (SEE 200-PROCESS-UPDATE-TRAN).
002700*    THIS IS INTENTIONAL, NOT AN OVERSIGHT - ORDER ENTRY SENDS
002800*    UPDATE FOR BOTH CASES AND RELIES ON US TO SORT IT OUT.
002900*
003000*    STATUS IS COMPARED CASE-INSENSITIVE FOR THE COMPLETED TEST
003100*    (COMPLETED OR DELIVERED) - SEE WS-STATUS-UPPER AND
003200*    STATUS-IS-COMPLETE BELOW.  THE STORED ORD-STATUS ITSELF IS
003300*    NEVER FOLDED TO UPPER CASE.
003400*
003500*    CHANGE LOG
003600*    ----------
003700*    11/14/89  DWS  ORIGINAL PROGRAM.
003800*    04/02/91  RLK  ADD-ITEM/REMOVE-ITEM TRANSACTIONS ADDED SO A
003900*                    SINGLE LINE CAN BE CHANGED WITHOUT RESENDING
004000*                    THE WHOLE ORDER.
004100*    09/19/93  RLK  UPDATE WITH NO MATCHING ORDER NOW APPENDS
004200*                    RATHER THAN REJECTING - PER ORDER ENTRY
004300*                    REQUEST, THEY DO NOT DISTINGUISH ADD FROM
004400*                    UPDATE ON THEIR SIDE.
004500*    03/07/95  MHC  ADDED PURCHASE-HISTORY DERIVATION AND THE
004600*                    VALIDATION/REJECT COUNT ON THE CONTROL
004700*                    REPORT.
004800*    01/11/99  PGV  Y2K - SWITCHED TO ACCEPT FROM DATE YYYYMMDD.
004900*    06/14/00  PGV  STATUS COMPARE MADE CASE-INSENSITIVE - ORDER
005000*                    ENTRY STARTED SENDING LOWER CASE STATUS ON
005100*                    THE WEB FRONT END, COMPLETED ORDERS WERE
005200*                    SLIPPING PAST PURCHASE-HISTORY.
005300*    08/21/01  CJL  MALFORMED ITEM LINES NOW SKIPPED WITH A
005400*                    WARNING INSTEAD OF ABENDING THE RUN -
005500*                    TICKET BVD-0247.
005600*    05/05/04  CJL  SHIP-ADDRESS WIDENED TO 40 BYTES.
005700******************************************************************
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.  IBM-370.
006200 OBJECT-COMPUTER.  IBM-370.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800
006900     SELECT ORDER-FILE-IN     ASSIGN TO ORDIN
007000            ORGANIZATION  IS LINE SEQUENTIAL
007100            ACCESS MODE   IS SEQUENTIAL
007200            FILE STATUS   IS WS-ORDIN-STATUS.
007300
007400     SELECT ORDER-FILE-OUT    ASSIGN TO ORDOUT
007500            ORGANIZATION  IS LINE SEQUENTIAL
007600            ACCESS MODE   IS SEQUENTIAL
007700            FILE STATUS   IS WS-ORDOUT-STATUS.
007800
007900     SELECT TRANSACTION-FILE  ASSIGN TO ORDTRAN
008000            ORGANIZATION  IS LINE SEQUENTIAL
008100            ACCESS MODE   IS SEQUENTIAL
008200            FILE STATUS   IS WS-ORDTRAN-STATUS.
008300
008400     SELECT PURCHASE-HIST-OUT ASSIGN TO PURHOUT
008500            ORGANIZATION  IS LINE SEQUENTIAL
008600            ACCESS MODE   IS SEQUENTIAL
008700            FILE STATUS   IS WS-PURHOUT-STATUS.
008800
008900     SELECT REPORT-FILE       ASSIGN TO ORDRPT
009000            ORGANIZATION  IS LINE SEQUENTIAL
009100            ACCESS MODE   IS SEQUENTIAL
009200            FILE STATUS   IS WS-ORDRPT-STATUS.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600
009700 FD  ORDER-FILE-IN
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD.
010000 01  ORDIN-REC.
010100     COPY ORDRREC REPLACING ==:TAG:== BY ==OFI==.
010200
010300 FD  ORDER-FILE-OUT
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD.
010600 01  ORDOUT-REC.
010700     COPY ORDRREC REPLACING ==:TAG:== BY ==OFO==.
010800
010900 FD  TRANSACTION-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD.
011200 01  ORDTRAN-REC.
011300     COPY ORDXREC REPLACING ==:TAG:== BY ==ORX==.
011400
011500 FD  PURCHASE-HIST-OUT
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD.
011800 01  PURHOUT-REC.
011900     COPY PURHREC REPLACING ==:TAG:== BY ==PHO==.
012000
012100 FD  REPORT-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD.
012400 01  REPORT-RECORD                 PIC X(132).
012500
012600 WORKING-STORAGE SECTION.
012700*
012800*    RUN-DATE WORK AREA - SAME Y2K FIX AS THE OTHER FOUR MASTERS.
012900*
013000 01  WS-SYSTEM-DATE.
013100     05  WS-SYS-CCYY                PIC 9(04).
013200     05  WS-SYS-MM                  PIC 9(02).
013300     05  WS-SYS-DD                  PIC 9(02).
013400 01  WS-SYSTEM-DATE-NUM REDEFINES WS-SYSTEM-DATE
013500                                    PIC 9(08).
013600
013700*
013800*    CASE-FOLDED STATUS WORK AREA - SEE 500/550.
013900*
014000 01  WS-STATUS-WORK.
014100     05  WS-STATUS-UPPER             PIC X(12)  VALUE SPACES.
014200         88  STATUS-IS-COMPLETE          VALUE 'COMPLETED' 'DELIVERED'.
014300     05  WS-STATUS-UPPER-BYTES REDEFINES WS-STATUS-UPPER.
014400         10  WS-STATUS-BYTE OCCURS 12 TIMES
014500                                    PIC X(01).
014600     05  WS-FILTER-STATUS-UPPER      PIC X(12)  VALUE SPACES.
014700
014800 01  WS-FILE-STATUS-CODES.
014900     05  WS-ORDIN-STATUS              PIC X(02)  VALUE SPACES.
015000     05  WS-ORDOUT-STATUS             PIC X(02)  VALUE SPACES.
015100     05  WS-ORDTRAN-STATUS            PIC X(02)  VALUE SPACES.
015200     05  WS-PURHOUT-STATUS            PIC X(02)  VALUE SPACES.
015300     05  WS-ORDRPT-STATUS             PIC X(02)  VALUE SPACES.
015400
015500 01  WS-SWITCHES.
015600     05  WS-TRAN-EOF                 PIC X(01)  VALUE 'N'.
015700         88  NO-MORE-TRANS               VALUE 'Y'.
015800     05  WS-FOUND-SW                 PIC X(01)  VALUE 'N'.
015900         88  ORDER-FOUND                  VALUE 'Y'.
016000     05  WS-ITEM-FOUND-SW             PIC X(01)  VALUE 'N'.
016100         88  ITEM-FOUND                    VALUE 'Y'.
016200     05  WS-PH-VALID-SW               PIC X(01)  VALUE 'N'.
016300         88  PH-IS-VALID                  VALUE 'Y'.
016400     05  WS-ORDIN-EOF                 PIC X(01)  VALUE 'N'.
016500         88  NO-MORE-ORDIN-RECS           VALUE 'Y'.
016600
016700 01  WS-COUNTERS.
016800     05  WS-ORDER-COUNT              PIC S9(5)  COMP  VALUE +0.
016900     05  WS-RECORDS-READ             PIC S9(5)  COMP  VALUE +0.
017000     05  WS-FOUND-IX                 PIC S9(5)  COMP  VALUE +0.
017100     05  WS-ITEM-FOUND-IX            PIC S9(5)  COMP  VALUE +0.
017200     05  WS-ID-SEQUENCE              PIC S9(5)  COMP  VALUE +0.
017300     05  WS-JX                       PIC S9(3)  COMP  VALUE +0.
017400     05  WS-KX                       PIC S9(3)  COMP  VALUE +0.
017500     05  WS-ADD-REQUESTS             PIC S9(7)  COMP-3 VALUE +0.
017600     05  WS-ADD-PROCESSED            PIC S9(7)  COMP-3 VALUE +0.
017700     05  WS-UPDATE-REQUESTS          PIC S9(7)  COMP-3 VALUE +0.
017800     05  WS-UPDATE-PROCESSED         PIC S9(7)  COMP-3 VALUE +0.
017900     05  WS-UPDATE-APPENDED          PIC S9(7)  COMP-3 VALUE +0.
018000     05  WS-DELETE-REQUESTS          PIC S9(7)  COMP-3 VALUE +0.
018100     05  WS-DELETE-PROCESSED         PIC S9(7)  COMP-3 VALUE +0.
018200     05  WS-ITEM-ADD-PROCESSED       PIC S9(7)  COMP-3 VALUE +0.
018300     05  WS-ITEM-DEL-PROCESSED       PIC S9(7)  COMP-3 VALUE +0.
018400     05  WS-ITEM-WARN-COUNT          PIC S9(7)  COMP-3 VALUE +0.
018500     05  WS-NOTFOUND-COUNT           PIC S9(7)  COMP-3 VALUE +0.
018600     05  WS-WRITE-COUNT              PIC S9(7)  COMP-3 VALUE +0.
018700     05  WS-ITEMS-PROCESSED          PIC S9(7)  COMP-3 VALUE +0.
018800     05  WS-COMPLETED-COUNT          PIC S9(7)  COMP-3 VALUE +0.
018900     05  WS-PH-WRITTEN-COUNT         PIC S9(7)  COMP-3 VALUE +0.
019000     05  WS-PH-REJECTED-COUNT        PIC S9(7)  COMP-3 VALUE +0.
019100     05  WS-SUBTOTAL-GRAND           PIC S9(9)V99 COMP-3 VALUE +0.
019200     05  WS-TAXES-GRAND              PIC S9(9)V99 COMP-3 VALUE +0.
019300     05  WS-TOTAL-GRAND              PIC S9(9)V99 COMP-3 VALUE +0.
019400
019500 01  WS-NEW-KEY                      PIC X(36)  VALUE SPACES.
019600 01  WS-EXTENDED-AMOUNT               PIC S9(9)V99 COMP-3 VALUE +0.
019700 01  WS-PAYMENT-NAME                  PIC X(20)  VALUE SPACES.
019800 01  WS-PH-AMOUNT-EDIT                 PIC Z,ZZZ,ZZ9.99.
019900 01  WS-PH-DISPLAY-LINE                PIC X(132) VALUE SPACES.
020000
020100 01  ORDER-TABLE.
020200     05  ORDER-TABLE-ENTRY OCCURS 300 TIMES
020300                               INDEXED BY ORD-IX.
020400         COPY ORDRREC REPLACING ==:TAG:== BY ==ORD==.
020500
020600*
020700*    ORDER / CONTROL REPORT LINES
020800*
020900 01  RPT-HEADER1.
021000     05  FILLER                      PIC X(34)  VALUE
021100         'ORDER MASTER & PRICING ENGINE  -R'.
021200     05  RPT-CCYY                    PIC 9(04).
021300     05  FILLER                      PIC X(01)  VALUE '-'.
021400     05  RPT-MM                      PIC 99.
021500     05  FILLER                      PIC X(01)  VALUE '-'.
021600     05  RPT-DD                      PIC 99.
021700     05  FILLER                      PIC X(79)  VALUE SPACES.
021800 01  RPT-HEADER1-FLAT REDEFINES RPT-HEADER1
021900                                    PIC X(132).
022000 01  RPT-ORDER-SECTION-HDR.
022100     05  FILLER                      PIC X(15)  VALUE 'ORDER SECTION:'.
022200     05  FILLER                      PIC X(117) VALUE SPACES.
022300 01  RPT-ORDER-DETAIL.
022400     05  RPT-ORD-ID                  PIC X(36).
022500     05  FILLER                      PIC X(01)  VALUE SPACES.
022600     05  RPT-ORD-CUST                PIC X(36).
022700     05  FILLER                      PIC X(01)  VALUE SPACES.
022800     05  RPT-ORD-ITEMS               PIC Z9.
022900     05  FILLER                      PIC X(01)  VALUE SPACES.
023000     05  RPT-ORD-SUBTOTAL            PIC ZZZ,ZZ9.99.
023100     05  FILLER                      PIC X(01)  VALUE SPACES.
023200     05  RPT-ORD-TAXES               PIC ZZZ,ZZ9.99.
023300     05  FILLER                      PIC X(01)  VALUE SPACES.
023400     05  RPT-ORD-TOTAL                PIC ZZZ,ZZ9.99.
023500     05  FILLER                      PIC X(01)  VALUE SPACES.
023600     05  RPT-ORD-STATUS               PIC X(12).
023700 01  RPT-TOTALS-HDR.
023800     05  FILLER                      PIC X(16)  VALUE 'CONTROL TOTALS:'.
023900     05  FILLER                      PIC X(116) VALUE SPACES.
024000 01  RPT-TOTALS-LINE.
024100     05  RPT-TOT-LABEL               PIC X(20).
024200     05  RPT-TOT-VALUE               PIC ZZZ,ZZ9.
024300     05  FILLER                      PIC X(96)  VALUE SPACES.
024400 01  RPT-TOTALS-MONEY-LINE.
024500     05  RPT-MON-LABEL               PIC X(20).
024600     05  RPT-MON-VALUE               PIC ZZZ,ZZZ,ZZ9.99.
024700     05  FILLER                      PIC X(90)  VALUE SPACES.
024800 01  RPT-FILTER-HDR.
024900     05  RPT-FILTER-LABEL            PIC X(40).
025000     05  FILLER                      PIC X(92)  VALUE SPACES.
025100 01  RPT-BAD-TRAN-LINE.
025200     05  FILLER                      PIC X(23)  VALUE
025300         '*** TRANSACTION ERROR:'.
025400     05  RPT-BAD-TRAN-MSG            PIC X(40).
025500     05  RPT-BAD-TRAN-KEY            PIC X(36).
025600     05  FILLER                      PIC X(33)  VALUE SPACES.
025700
025800 PROCEDURE DIVISION.
025900
026000 000-MAIN.
026100     ACCEPT WS-SYSTEM-DATE-NUM FROM DATE YYYYMMDD.
026200     DISPLAY 'ORDMAST STARTED - DATE ' WS-SYSTEM-DATE-NUM.
026300
026400     PERFORM 700-OPEN-FILES.
026500     PERFORM 800-INIT-REPORT.
026600     PERFORM 720-LOAD-ORDER-TABLE.
026700
026800     PERFORM 710-READ-TRAN-FILE.
026900     PERFORM 100-PROCESS-TRANSACTIONS
027000         UNTIL NO-MORE-TRANS.
027100
027200     PERFORM 520-FINALIZE-ORDER
027300         VARYING ORD-IX FROM 1 BY 1
027400         UNTIL ORD-IX > WS-ORDER-COUNT.
027500
027600     PERFORM 900-REWRITE-ORDER-FILE.
027700     PERFORM 860-REPORT-ORDER-SECTION.
027800     PERFORM 850-REPORT-CONTROL-TOTALS.
027900     PERFORM 790-CLOSE-FILES.
028000
028100     DISPLAY 'ORDMAST FINISHED - RECORDS WRITTEN ' WS-WRITE-COUNT.
028200     GOBACK.
028300
028400 100-PROCESS-TRANSACTIONS.
028500     EVALUATE TRUE
028600         WHEN ORX-TRAN-IS-ADD
028700             PERFORM 210-PROCESS-ADD-TRAN
028800         WHEN ORX-TRAN-IS-UPDATE
028900             PERFORM 200-PROCESS-UPDATE-TRAN
029000         WHEN ORX-TRAN-IS-DELETE
029100             PERFORM 220-PROCESS-DELETE-TRAN
029200         WHEN ORX-TRAN-IS-ADD-ITEM
029300             PERFORM 360-PROCESS-ADD-ITEM-TRAN
029400         WHEN ORX-TRAN-IS-DEL-ITEM
029500             PERFORM 370-PROCESS-REMOVE-ITEM-TRAN
029600         WHEN ORX-TRAN-IS-FLT-CUST OR
029700              ORX-TRAN-IS-FLT-SALES OR
029800              ORX-TRAN-IS-FLT-STATUS
029900             PERFORM 400-BUILD-FILTER-SECTIONS
030000         WHEN OTHER
030100             MOVE 'UNRECOGNIZED TRANSACTION CODE' TO RPT-BAD-TRAN-MSG
030200             MOVE ORX-TRAN-KEY TO RPT-BAD-TRAN-KEY
030300             PERFORM 299-REPORT-BAD-TRAN
030400     END-EVALUATE.
030500     PERFORM 710-READ-TRAN-FILE.
030600
030700 200-PROCESS-UPDATE-TRAN.
030800     ADD +1 TO WS-UPDATE-REQUESTS.
030900     PERFORM 600-FIND-ORDER.
031000     IF ORDER-FOUND
031100         SET ORD-IX TO WS-FOUND-IX
031200         MOVE ORX-TRAN-CUSTOMER-ID    TO ORD-CUSTOMER-ID(ORD-IX)
031300         MOVE ORX-TRAN-SALESPERSON-ID TO ORD-SALESPERSON-ID(ORD-IX)
031400         MOVE ORX-TRAN-DATE-TIME      TO ORD-DATE-TIME(ORD-IX)
031500         MOVE ORX-TRAN-PAYMENT-METHOD TO ORD-PAYMENT-METHOD(ORD-IX)
031600         MOVE ORX-TRAN-STATUS         TO ORD-STATUS(ORD-IX)
031700         MOVE ORX-TRAN-SHIP-ADDRESS   TO ORD-SHIP-ADDRESS(ORD-IX)
031800         PERFORM 725-PARSE-ORDER-ITEMS
031900         PERFORM 500-CALCULATE-ORDER-TOTALS
032000         ADD +1 TO WS-UPDATE-PROCESSED
032100     ELSE
032200         PERFORM 210-PROCESS-ADD-TRAN
032300         ADD +1 TO WS-UPDATE-APPENDED
032400     END-IF.
032500
032600 210-PROCESS-ADD-TRAN.
032700     ADD +1 TO WS-ADD-REQUESTS.
032800     IF ORX-TRAN-KEY NOT = SPACES
032900         MOVE ORX-TRAN-KEY TO WS-NEW-KEY
033000     ELSE
033100         PERFORM 610-GENERATE-ORDER-ID
033200     END-IF.
033300     IF WS-ORDER-COUNT >= 300
033400         MOVE 'ORDER TABLE FULL - ADD REJECTED' TO RPT-BAD-TRAN-MSG
033500         MOVE WS-NEW-KEY TO RPT-BAD-TRAN-KEY
033600         PERFORM 299-REPORT-BAD-TRAN
033700         GO TO 210-EXIT
033800     END-IF.
033900     ADD +1 TO WS-ORDER-COUNT.
034000     SET ORD-IX TO WS-ORDER-COUNT.
034100     MOVE WS-NEW-KEY               TO ORD-ID(ORD-IX)
034200     MOVE ORX-TRAN-CUSTOMER-ID     TO ORD-CUSTOMER-ID(ORD-IX)
034300     MOVE ORX-TRAN-SALESPERSON-ID  TO ORD-SALESPERSON-ID(ORD-IX)
034400     MOVE ORX-TRAN-DATE-TIME       TO ORD-DATE-TIME(ORD-IX)
034500     MOVE ORX-TRAN-PAYMENT-METHOD  TO ORD-PAYMENT-METHOD(ORD-IX)
034600     MOVE ORX-TRAN-STATUS          TO ORD-STATUS(ORD-IX)
034700     MOVE ORX-TRAN-SHIP-ADDRESS    TO ORD-SHIP-ADDRESS(ORD-IX)
034800     MOVE 0                        TO ORD-ITEM-COUNT(ORD-IX)
034900     PERFORM 725-PARSE-ORDER-ITEMS
035000     PERFORM 500-CALCULATE-ORDER-TOTALS
035100     ADD +1 TO WS-ADD-PROCESSED.
035200 210-EXIT.
035300     EXIT.
035400
035500 220-PROCESS-DELETE-TRAN.
035600     ADD +1 TO WS-DELETE-REQUESTS.
035700     PERFORM 600-FIND-ORDER.
035800     IF ORDER-FOUND
035900         PERFORM 225-SHIFT-ORDER-TABLE THRU 225-EXIT
036000             VARYING ORD-IX FROM WS-FOUND-IX BY 1
036100             UNTIL ORD-IX >= WS-ORDER-COUNT
036200         SUBTRACT 1 FROM WS-ORDER-COUNT
036300         ADD +1 TO WS-DELETE-PROCESSED
036400     ELSE
036500         MOVE 'NO MATCHING ORDER ID FOR DELETE' TO RPT-BAD-TRAN-MSG
036600         MOVE ORX-TRAN-KEY TO RPT-BAD-TRAN-KEY
036700         PERFORM 299-REPORT-BAD-TRAN
036800     END-IF.
036900
037000 225-SHIFT-ORDER-TABLE.
037100     MOVE ORDER-TABLE-ENTRY(ORD-IX + 1) TO ORDER-TABLE-ENTRY(ORD-IX).
037200 225-EXIT.
037300     EXIT.
037400
037500 299-REPORT-BAD-TRAN.
037600     ADD +1 TO WS-NOTFOUND-COUNT.
037700     WRITE REPORT-RECORD FROM RPT-BAD-TRAN-LINE.
037800
037900 360-PROCESS-ADD-ITEM-TRAN.
038000     PERFORM 600-FIND-ORDER.
038100     IF NOT ORDER-FOUND
038200         MOVE 'NO MATCHING ORDER ID FOR ADD-ITEM' TO RPT-BAD-TRAN-MSG
038300         MOVE ORX-TRAN-KEY TO RPT-BAD-TRAN-KEY
038400         PERFORM 299-REPORT-BAD-TRAN
038500         GO TO 360-EXIT
038600     END-IF.
038700     SET ORD-IX TO WS-FOUND-IX.
038800     IF ORD-ITEM-COUNT(ORD-IX) >= 10
038900         MOVE 'ITEM TABLE FULL ON ADD-ITEM' TO RPT-BAD-TRAN-MSG
039000         MOVE ORX-TRAN-KEY TO RPT-BAD-TRAN-KEY
039100         PERFORM 299-REPORT-BAD-TRAN
039200         GO TO 360-EXIT
039300     END-IF.
039400     ADD +1 TO ORD-ITEM-COUNT(ORD-IX).
039500     MOVE ORX-TRAN-ITEM-BOOK-ID TO
039600         ORD-ITEM-BOOK-ID(ORD-IX, ORD-ITEM-COUNT(ORD-IX)).
039700     MOVE ORX-TRAN-ITEM-QTY TO
039800         ORD-ITEM-QTY(ORD-IX, ORD-ITEM-COUNT(ORD-IX)).
039900     MOVE ORX-TRAN-ITEM-PRICE TO
040000         ORD-ITEM-UNIT-PRICE(ORD-IX, ORD-ITEM-COUNT(ORD-IX)).
040100     PERFORM 500-CALCULATE-ORDER-TOTALS.
040200     ADD +1 TO WS-ITEM-ADD-PROCESSED.
040300 360-EXIT.
040400     EXIT.
040500
040600 370-PROCESS-REMOVE-ITEM-TRAN.
040700     PERFORM 600-FIND-ORDER.
040800     IF NOT ORDER-FOUND
040900         MOVE 'NO MATCHING ORDER ID FOR REMOVE-ITEM' TO
041000             RPT-BAD-TRAN-MSG
041100         MOVE ORX-TRAN-KEY TO RPT-BAD-TRAN-KEY
041200         PERFORM 299-REPORT-BAD-TRAN
041300         GO TO 370-EXIT
041400     END-IF.
041500     SET ORD-IX TO WS-FOUND-IX.
041600     MOVE 'N' TO WS-ITEM-FOUND-SW.
041700     PERFORM 371-SCAN-ORDER-ITEMS THRU 371-EXIT
041800         VARYING WS-JX FROM 1 BY 1
041900         UNTIL WS-JX > ORD-ITEM-COUNT(ORD-IX).
042000     IF NOT ITEM-FOUND
042100         MOVE 'ITEM NOT ON ORDER FOR REMOVE-ITEM' TO RPT-BAD-TRAN-MSG
042200         MOVE ORX-TRAN-KEY TO RPT-BAD-TRAN-KEY
042300         PERFORM 299-REPORT-BAD-TRAN
042400         GO TO 370-EXIT
042500     END-IF.
042600     PERFORM 372-SHIFT-ORDER-ITEMS THRU 372-EXIT
042700         VARYING WS-KX FROM WS-ITEM-FOUND-IX BY 1
042800         UNTIL WS-KX >= ORD-ITEM-COUNT(ORD-IX).
042900     SUBTRACT 1 FROM ORD-ITEM-COUNT(ORD-IX).
043000     PERFORM 500-CALCULATE-ORDER-TOTALS.
043100     ADD +1 TO WS-ITEM-DEL-PROCESSED.
043200 370-EXIT.
043300     EXIT.
043400
043500 371-SCAN-ORDER-ITEMS.
043600     IF ORD-ITEM-BOOK-ID(ORD-IX, WS-JX) = ORX-TRAN-ITEM-BOOK-ID
043700         MOVE 'Y' TO WS-ITEM-FOUND-SW
043800         MOVE WS-JX TO WS-ITEM-FOUND-IX
043900         MOVE ORD-ITEM-COUNT(ORD-IX) TO WS-JX
044000     END-IF.
044100 371-EXIT.
044200     EXIT.
044300
044400 372-SHIFT-ORDER-ITEMS.
044500     MOVE ORD-ITEM(ORD-IX, WS-KX + 1) TO ORD-ITEM(ORD-IX, WS-KX).
044600 372-EXIT.
044700     EXIT.
044800
044900 400-BUILD-FILTER-SECTIONS.
045000     EVALUATE TRUE
045100         WHEN ORX-TRAN-IS-FLT-CUST
045200             MOVE 'ORDERS BY CUSTOMER - ' TO RPT-FILTER-LABEL
045300             MOVE ORX-TRAN-CUSTOMER-ID TO RPT-FILTER-LABEL(22:19)
045400             WRITE REPORT-RECORD FROM RPT-FILTER-HDR AFTER 2
045500             PERFORM 401-SCAN-FILTER-CUST THRU 401-EXIT
045600                 VARYING ORD-IX FROM 1 BY 1
045700                 UNTIL ORD-IX > WS-ORDER-COUNT
045800         WHEN ORX-TRAN-IS-FLT-SALES
045900             MOVE 'ORDERS BY SALESPERSON - ' TO RPT-FILTER-LABEL
046000             MOVE ORX-TRAN-SALESPERSON-ID TO RPT-FILTER-LABEL(26:15)
046100             WRITE REPORT-RECORD FROM RPT-FILTER-HDR AFTER 2
046200             PERFORM 402-SCAN-FILTER-SALES THRU 402-EXIT
046300                 VARYING ORD-IX FROM 1 BY 1
046400                 UNTIL ORD-IX > WS-ORDER-COUNT
046500         WHEN ORX-TRAN-IS-FLT-STATUS
046600             MOVE 'ORDERS BY STATUS - '      TO RPT-FILTER-LABEL
046700             MOVE ORX-TRAN-STATUS            TO RPT-FILTER-LABEL(21:12)
046800             MOVE ORX-TRAN-STATUS            TO WS-FILTER-STATUS-UPPER
046900             INSPECT WS-FILTER-STATUS-UPPER CONVERTING
047000                 'abcdefghijklmnopqrstuvwxyz'
047100                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
047200             WRITE REPORT-RECORD FROM RPT-FILTER-HDR AFTER 2
047300             PERFORM 403-SCAN-FILTER-STATUS THRU 403-EXIT
047400                 VARYING ORD-IX FROM 1 BY 1
047500                 UNTIL ORD-IX > WS-ORDER-COUNT
047600     END-EVALUATE.
047700
047800 401-SCAN-FILTER-CUST.
047900     IF ORD-CUSTOMER-ID(ORD-IX) = ORX-TRAN-CUSTOMER-ID
048000         PERFORM 410-PRINT-FILTER-DETAIL
048100     END-IF.
048200 401-EXIT.
048300     EXIT.
048400
048500 402-SCAN-FILTER-SALES.
048600     IF ORD-SALESPERSON-ID(ORD-IX) = ORX-TRAN-SALESPERSON-ID
048700         PERFORM 410-PRINT-FILTER-DETAIL
048800     END-IF.
048900 402-EXIT.
049000     EXIT.
049100
049200 403-SCAN-FILTER-STATUS.
049300     MOVE ORD-STATUS(ORD-IX) TO WS-STATUS-UPPER.
049400     INSPECT WS-STATUS-UPPER CONVERTING
049500         'abcdefghijklmnopqrstuvwxyz'
049600         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
049700     IF WS-STATUS-UPPER = WS-FILTER-STATUS-UPPER
049800         PERFORM 410-PRINT-FILTER-DETAIL
049900     END-IF.
050000 403-EXIT.
050100     EXIT.
050200
050300 410-PRINT-FILTER-DETAIL.
050400     MOVE ORD-ID(ORD-IX)          TO RPT-ORD-ID
050500     MOVE ORD-CUSTOMER-ID(ORD-IX) TO RPT-ORD-CUST
050600     MOVE ORD-ITEM-COUNT(ORD-IX)  TO RPT-ORD-ITEMS
050700     MOVE ORD-SUBTOTAL(ORD-IX)    TO RPT-ORD-SUBTOTAL
050800     MOVE ORD-TAXES(ORD-IX)       TO RPT-ORD-TAXES
050900     MOVE ORD-TOTAL(ORD-IX)       TO RPT-ORD-TOTAL
051000     MOVE ORD-STATUS(ORD-IX)      TO RPT-ORD-STATUS
051100     WRITE REPORT-RECORD FROM RPT-ORDER-DETAIL AFTER 1.
051200
051300 500-CALCULATE-ORDER-TOTALS.
051400     MOVE 0 TO ORD-SUBTOTAL(ORD-IX).
051500     IF ORD-ITEM-COUNT(ORD-IX) > 0
051600         PERFORM 501-ACCUMULATE-ITEM-TOTAL THRU 501-EXIT
051700             VARYING WS-JX FROM 1 BY 1
051800             UNTIL WS-JX > ORD-ITEM-COUNT(ORD-IX)
051900     END-IF.
052000     COMPUTE ORD-TAXES(ORD-IX) ROUNDED =
052100         ORD-SUBTOTAL(ORD-IX) * 0.19.
052200     COMPUTE ORD-TOTAL(ORD-IX) ROUNDED =
052300         ORD-SUBTOTAL(ORD-IX) + ORD-TAXES(ORD-IX).
052400
052500 501-ACCUMULATE-ITEM-TOTAL.
052600     COMPUTE WS-EXTENDED-AMOUNT =
052700         ORD-ITEM-QTY(ORD-IX, WS-JX) *
052800         ORD-ITEM-UNIT-PRICE(ORD-IX, WS-JX).
052900     ADD WS-EXTENDED-AMOUNT TO ORD-SUBTOTAL(ORD-IX).
053000 501-EXIT.
053100     EXIT.
053200
053300 520-FINALIZE-ORDER.
053400     PERFORM 500-CALCULATE-ORDER-TOTALS.
053500     ADD ORD-ITEM-COUNT(ORD-IX) TO WS-ITEMS-PROCESSED.
053600     ADD ORD-SUBTOTAL(ORD-IX)   TO WS-SUBTOTAL-GRAND.
053700     ADD ORD-TAXES(ORD-IX)      TO WS-TAXES-GRAND.
053800     ADD ORD-TOTAL(ORD-IX)      TO WS-TOTAL-GRAND.
053900     MOVE ORD-STATUS(ORD-IX) TO WS-STATUS-UPPER.
054000     INSPECT WS-STATUS-UPPER CONVERTING
054100         'abcdefghijklmnopqrstuvwxyz'
054200         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
054300     IF STATUS-IS-COMPLETE
054400         ADD +1 TO WS-COMPLETED-COUNT
054500         PERFORM 550-DERIVE-PURCHASE-HISTORY
054600     END-IF.
054700
054800 550-DERIVE-PURCHASE-HISTORY.
054900     MOVE ORD-ID(ORD-IX)          TO PHO-ORDER-ID.
055000     MOVE ORD-CUSTOMER-ID(ORD-IX) TO PHO-CUSTOMER-ID.
055100     MOVE ORD-DATE-TIME(ORD-IX)   TO PHO-PURCHASE-DATE.
055200     MOVE ORD-TOTAL(ORD-IX)       TO PHO-TOTAL-AMOUNT.
055300     MOVE ORD-PAYMENT-METHOD(ORD-IX) TO PHO-PAYMENT-METHOD.
055400     MOVE ORD-STATUS(ORD-IX)      TO PHO-STATUS.
055500     PERFORM 560-VALIDATE-PURCHASE-HISTORY.
055600     IF PH-IS-VALID
055700         PERFORM 570-FORMAT-PH-DISPLAY-LINE
055800         PERFORM 910-WRITE-PURCHASE-HISTORY
055900         ADD +1 TO WS-PH-WRITTEN-COUNT
056000     ELSE
056100         ADD +1 TO WS-PH-REJECTED-COUNT
056200     END-IF.
056300
056400 560-VALIDATE-PURCHASE-HISTORY.
056500     MOVE 'Y' TO WS-PH-VALID-SW.
056600     IF PHO-ORDER-ID = SPACES
056700         MOVE 'N' TO WS-PH-VALID-SW
056800     END-IF.
056900     IF PHO-CUSTOMER-ID = SPACES
057000         MOVE 'N' TO WS-PH-VALID-SW
057100     END-IF.
057200     IF PHO-TOTAL-AMOUNT < 0
057300         MOVE 'N' TO WS-PH-VALID-SW
057400     END-IF.
057500     IF PHO-PAYMENT-METHOD = SPACES
057600         MOVE 'N' TO WS-PH-VALID-SW
057700     END-IF.
057800
057900 570-FORMAT-PH-DISPLAY-LINE.
058000     EVALUATE PHO-PAYMENT-METHOD
058100         WHEN 'CA'  MOVE 'Cash'               TO WS-PAYMENT-NAME
058200         WHEN 'CC'  MOVE 'Credit Card'        TO WS-PAYMENT-NAME
058300         WHEN 'DC'  MOVE 'Debit Card'         TO WS-PAYMENT-NAME
058400         WHEN 'BT'  MOVE 'Bank Transfer'      TO WS-PAYMENT-NAME
058500         WHEN 'PS'  MOVE 'PSE'                TO WS-PAYMENT-NAME
058600         WHEN 'DW'  MOVE 'Digital Wallet'     TO WS-PAYMENT-NAME
058700         WHEN OTHER MOVE 'Unknown'            TO WS-PAYMENT-NAME
058800     END-EVALUATE.
058900     MOVE PHO-TOTAL-AMOUNT TO WS-PH-AMOUNT-EDIT.
059000     MOVE SPACES TO WS-PH-DISPLAY-LINE.
059100     STRING 'ORDER: '         DELIMITED BY SIZE
059200            PHO-ORDER-ID      DELIMITED BY SPACE
059300            ' | CUSTOMER: '   DELIMITED BY SIZE
059400            PHO-CUSTOMER-ID   DELIMITED BY SPACE
059500            ' | DATE: '       DELIMITED BY SIZE
059600            PHO-PURCHASE-DATE DELIMITED BY SPACE
059700            ' | TOTAL: $'     DELIMITED BY SIZE
059800            WS-PH-AMOUNT-EDIT DELIMITED BY SIZE
059900            ' | PAYMENT: '    DELIMITED BY SIZE
060000            WS-PAYMENT-NAME   DELIMITED BY SPACE
060100            ' | STATUS: '     DELIMITED BY SIZE
060200            PHO-STATUS        DELIMITED BY SPACE
060300       INTO WS-PH-DISPLAY-LINE.
060400
060500 600-FIND-ORDER.
060600     MOVE 'N' TO WS-FOUND-SW.
060700     PERFORM 601-FIND-ORDER-SCAN THRU 601-EXIT
060800         VARYING ORD-IX FROM 1 BY 1
060900         UNTIL ORD-IX > WS-ORDER-COUNT.
061000
061100 601-FIND-ORDER-SCAN.
061200     IF ORD-ID(ORD-IX) = ORX-TRAN-KEY
061300         MOVE 'Y' TO WS-FOUND-SW
061400         MOVE ORD-IX TO WS-FOUND-IX
061500         SET ORD-IX TO WS-ORDER-COUNT
061600     END-IF.
061700 601-EXIT.
061800     EXIT.
061900
062000 610-GENERATE-ORDER-ID.
062100     ADD +1 TO WS-ID-SEQUENCE.
062200     MOVE SPACES TO WS-NEW-KEY.
062300     STRING 'ORD-'                   DELIMITED BY SIZE
062400            WS-SYSTEM-DATE-NUM       DELIMITED BY SIZE
062500            '-'                      DELIMITED BY SIZE
062600            WS-ID-SEQUENCE           DELIMITED BY SIZE
062700       INTO WS-NEW-KEY.
062800
062900 700-OPEN-FILES.
063000     OPEN INPUT  ORDER-FILE-IN
063100                 TRANSACTION-FILE
063200          OUTPUT ORDER-FILE-OUT
063300                 PURCHASE-HIST-OUT
063400                 REPORT-FILE.
063500     IF WS-ORDIN-STATUS NOT = '00'
063600         DISPLAY 'ERROR OPENING ORDIN - STATUS ' WS-ORDIN-STATUS
063700         MOVE 16 TO RETURN-CODE
063800         MOVE 'Y' TO WS-TRAN-EOF
063900     END-IF.
064000     IF WS-ORDTRAN-STATUS NOT = '00'
064100         DISPLAY 'ERROR OPENING ORDTRAN - STATUS ' WS-ORDTRAN-STATUS
064200         MOVE 16 TO RETURN-CODE
064300         MOVE 'Y' TO WS-TRAN-EOF
064400     END-IF.
064500
064600 710-READ-TRAN-FILE.
064700     READ TRANSACTION-FILE
064800         AT END MOVE 'Y' TO WS-TRAN-EOF
064900     END-READ.
065000
065100 720-LOAD-ORDER-TABLE.
065200     READ ORDER-FILE-IN INTO ORDER-TABLE-ENTRY(1)
065300         AT END MOVE 'Y' TO WS-ORDIN-EOF
065400     END-READ.
065500     PERFORM 726-LOAD-ORDER-LOOP THRU 726-EXIT
065600         UNTIL NO-MORE-ORDIN-RECS.
065700
065800 726-LOAD-ORDER-LOOP.
065900     ADD +1 TO WS-RECORDS-READ.
066000     ADD +1 TO WS-ORDER-COUNT.
066100     READ ORDER-FILE-IN
066200         INTO ORDER-TABLE-ENTRY(WS-ORDER-COUNT + 1)
066300         AT END MOVE 'Y' TO WS-ORDIN-EOF
066400     END-READ.
066500 726-EXIT.
066600     EXIT.
066700
066800 725-PARSE-ORDER-ITEMS.
066900     MOVE 0 TO ORD-ITEM-COUNT(ORD-IX).
067000     PERFORM 727-SCAN-PARSE-ITEMS THRU 727-EXIT
067100         VARYING WS-JX FROM 1 BY 1
067200         UNTIL WS-JX > ORX-TRAN-ITEM-COUNT-IN
067300            OR WS-JX > 10.
067400
067500 727-SCAN-PARSE-ITEMS.
067600     IF ORX-TRAN-RAW-BOOK-ID(WS-JX) = SPACES
067700        OR ORX-TRAN-RAW-QTY(WS-JX) = 0
067800         ADD +1 TO WS-ITEM-WARN-COUNT
067900         MOVE 'MALFORMED ITEM LINE SKIPPED' TO RPT-BAD-TRAN-MSG
068000         MOVE ORX-TRAN-KEY TO RPT-BAD-TRAN-KEY
068100         PERFORM 299-REPORT-BAD-TRAN
068200     ELSE
068300         ADD +1 TO ORD-ITEM-COUNT(ORD-IX)
068400         MOVE ORX-TRAN-RAW-BOOK-ID(WS-JX) TO
068500             ORD-ITEM-BOOK-ID(ORD-IX, ORD-ITEM-COUNT(ORD-IX))
068600         MOVE ORX-TRAN-RAW-QTY(WS-JX) TO
068700             ORD-ITEM-QTY(ORD-IX, ORD-ITEM-COUNT(ORD-IX))
068800         MOVE ORX-TRAN-RAW-PRICE(WS-JX) TO
068900             ORD-ITEM-UNIT-PRICE(ORD-IX, ORD-ITEM-COUNT(ORD-IX))
069000     END-IF.
069100 727-EXIT.
069200     EXIT.
069300
069400 790-CLOSE-FILES.
069500     CLOSE ORDER-FILE-IN
069600           ORDER-FILE-OUT
069700           TRANSACTION-FILE
069800           PURCHASE-HIST-OUT
069900           REPORT-FILE.
070000
070100 800-INIT-REPORT.
070200     MOVE WS-SYS-CCYY TO RPT-CCYY.
070300     MOVE WS-SYS-MM   TO RPT-MM.
070400     MOVE WS-SYS-DD   TO RPT-DD.
070500     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
070600
070700 850-REPORT-CONTROL-TOTALS.
070800     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 2.
070900     MOVE 'RECORDS READ. . . .' TO RPT-TOT-LABEL
071000     MOVE WS-RECORDS-READ       TO RPT-TOT-VALUE
071100     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
071200     MOVE 'RECORDS ADDED . . .' TO RPT-TOT-LABEL
071300     MOVE WS-ADD-PROCESSED      TO RPT-TOT-VALUE
071400     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
071500     MOVE 'RECORDS UPDATED. . .' TO RPT-TOT-LABEL
071600     MOVE WS-UPDATE-PROCESSED   TO RPT-TOT-VALUE
071700     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
071800     MOVE 'UPDATES APPENDED. .' TO RPT-TOT-LABEL
071900     MOVE WS-UPDATE-APPENDED    TO RPT-TOT-VALUE
072000     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
072100     MOVE 'RECORDS DELETED. . .' TO RPT-TOT-LABEL
072200     MOVE WS-DELETE-PROCESSED   TO RPT-TOT-VALUE
072300     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
072400     MOVE 'ITEMS ADDED . . . .' TO RPT-TOT-LABEL
072500     MOVE WS-ITEM-ADD-PROCESSED TO RPT-TOT-VALUE
072600     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
072700     MOVE 'ITEMS REMOVED . . .' TO RPT-TOT-LABEL
072800     MOVE WS-ITEM-DEL-PROCESSED TO RPT-TOT-VALUE
072900     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
073000     MOVE 'ITEM LINES SKIPPED.' TO RPT-TOT-LABEL
073100     MOVE WS-ITEM-WARN-COUNT    TO RPT-TOT-VALUE
073200     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
073300     MOVE 'ITEMS PROCESSED. . .' TO RPT-TOT-LABEL
073400     MOVE WS-ITEMS-PROCESSED    TO RPT-TOT-VALUE
073500     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
073600     MOVE 'ORDERS COMPLETED. .' TO RPT-TOT-LABEL
073700     MOVE WS-COMPLETED-COUNT    TO RPT-TOT-VALUE
073800     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
073900     MOVE 'PURCH-HIST WRITTEN.' TO RPT-TOT-LABEL
074000     MOVE WS-PH-WRITTEN-COUNT   TO RPT-TOT-VALUE
074100     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
074200     MOVE 'PURCH-HIST REJECTED' TO RPT-TOT-LABEL
074300     MOVE WS-PH-REJECTED-COUNT  TO RPT-TOT-VALUE
074400     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
074500     MOVE 'RECORDS WRITTEN . .' TO RPT-TOT-LABEL
074600     MOVE WS-WRITE-COUNT        TO RPT-TOT-VALUE
074700     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
074800     MOVE 'ERRORS/NOT FOUND . .' TO RPT-TOT-LABEL
074900     MOVE WS-NOTFOUND-COUNT     TO RPT-TOT-VALUE
075000     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
075100     MOVE 'GRAND SUBTOTAL. . . .' TO RPT-MON-LABEL
075200     MOVE WS-SUBTOTAL-GRAND      TO RPT-MON-VALUE
075300     WRITE REPORT-RECORD FROM RPT-TOTALS-MONEY-LINE AFTER 2.
075400     MOVE 'GRAND TAXES . . . . .' TO RPT-MON-LABEL
075500     MOVE WS-TAXES-GRAND         TO RPT-MON-VALUE
075600     WRITE REPORT-RECORD FROM RPT-TOTALS-MONEY-LINE AFTER 1.
075700     MOVE 'GRAND TOTAL . . . . .' TO RPT-MON-LABEL
075800     MOVE WS-TOTAL-GRAND         TO RPT-MON-VALUE
075900     WRITE REPORT-RECORD FROM RPT-TOTALS-MONEY-LINE AFTER 1.
076000
076100 860-REPORT-ORDER-SECTION.
076200     WRITE REPORT-RECORD FROM RPT-ORDER-SECTION-HDR AFTER 2.
076300     PERFORM 861-PRINT-ORDER-DETAIL THRU 861-EXIT
076400         VARYING ORD-IX FROM 1 BY 1
076500         UNTIL ORD-IX > WS-ORDER-COUNT.
076600
076700 861-PRINT-ORDER-DETAIL.
076800     MOVE ORD-ID(ORD-IX)          TO RPT-ORD-ID.
076900     MOVE ORD-CUSTOMER-ID(ORD-IX) TO RPT-ORD-CUST.
077000     MOVE ORD-ITEM-COUNT(ORD-IX)  TO RPT-ORD-ITEMS.
077100     MOVE ORD-SUBTOTAL(ORD-IX)    TO RPT-ORD-SUBTOTAL.
077200     MOVE ORD-TAXES(ORD-IX)       TO RPT-ORD-TAXES.
077300     MOVE ORD-TOTAL(ORD-IX)       TO RPT-ORD-TOTAL.
077400     MOVE ORD-STATUS(ORD-IX)      TO RPT-ORD-STATUS.
077500     WRITE REPORT-RECORD FROM RPT-ORDER-DETAIL AFTER 1.
077600 861-EXIT.
077700     EXIT.
077800
077900 900-REWRITE-ORDER-FILE.
078000     PERFORM 905-REWRITE-ORDER-LOOP THRU 905-EXIT
078100         VARYING ORD-IX FROM 1 BY 1
078200         UNTIL ORD-IX > WS-ORDER-COUNT.
078300
078400 905-REWRITE-ORDER-LOOP.
078500     WRITE ORDER-FILE-OUT FROM ORDER-TABLE-ENTRY(ORD-IX).
078600     ADD +1 TO WS-WRITE-COUNT.
078700 905-EXIT.
078800     EXIT.
078900
079000 910-WRITE-PURCHASE-HISTORY.
079100     WRITE PURCHASE-HIST-OUT FROM PHO-REC.
