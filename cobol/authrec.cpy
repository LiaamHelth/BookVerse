000100*****************************************************************
000200*    AUTHREC  -  AUTHOR MASTER RECORD LAYOUT                    *
000300*    USE COPY AUTHREC REPLACING ==:TAG:== BY ==xxx==             *
000400*    TO PLACE THIS LAYOUT INTO AN FD OR A WORKING-STORAGE        *
000500*    TABLE ENTRY UNDER A SHOP-CHOSEN PREFIX.                     *
000600*****************************************************************
000700 01  :TAG:-REC.
000800     05  :TAG:-ID                  PIC X(36).
000900     05  :TAG:-NAME                PIC X(20).
001000     05  :TAG:-LAST-NAME           PIC X(20).
001100     05  :TAG:-NATIONALITY         PIC X(15).
001200     05  :TAG:-BIRTH-DATE          PIC X(10).
001300     05  :TAG:-BIOGRAPHY           PIC X(60).
001400     05  :TAG:-EMAIL               PIC X(30).
001500     05  FILLER                    PIC X(09).
