000100*****************************************************************
000200*    CUSTREC  -  CUSTOMER MASTER RECORD LAYOUT                   *
000300*    USE COPY CUSTREC REPLACING ==:TAG:== BY ==xxx==               *
000400*    THE ORDER-HISTORY LIST IS A CAPPED 20-ENTRY TABLE OF ORDER   *
000500*    KEYS; :TAG:-ORDER-COUNT IS THE NUMBER IN USE.                 *
000600*****************************************************************
000700 01  :TAG:-REC.
000800     05  :TAG:-ID                  PIC X(36).
000900     05  :TAG:-NAME                PIC X(20).
001000     05  :TAG:-LAST-NAME           PIC X(20).
001100     05  :TAG:-EMAIL               PIC X(30).
001200     05  :TAG:-PHONE               PIC X(15).
001300     05  :TAG:-ADDRESS             PIC X(40).
001400     05  :TAG:-REG-DATE            PIC X(10).
001500     05  :TAG:-ORDER-COUNT         PIC 9(03).
001600     05  :TAG:-ORDER-IDS           PIC X(36)  OCCURS 20 TIMES.
001700     05  :TAG:-ACTIVE              PIC X(01).
001800         88  :TAG:-IS-ACTIVE           VALUE 'Y'.
001900         88  :TAG:-IS-INACTIVE         VALUE 'N'.
002000     05  FILLER                    PIC X(05).
