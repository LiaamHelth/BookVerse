000100*****************************************************************
000200*    EMPLREC  -  EMPLOYEE MASTER RECORD LAYOUT                    *
000300*    USE COPY EMPLREC REPLACING ==:TAG:== BY ==xxx==                *
000400*    :TAG:-TYPE = 'S' SALESPERSON, 'A' ADMINISTRATOR.  THE TAIL    *
000500*    REDEFINES ITSELF AS ONE VARIANT OR THE OTHER; BOTH TAILS ARE *
000600*    PADDED TO THE SAME LENGTH SO THE REDEFINITION LINES UP.      *
000700*****************************************************************
000800 01  :TAG:-REC.
000900     05  :TAG:-ID                  PIC X(36).
001000     05  :TAG:-NAME                PIC X(20).
001100     05  :TAG:-LAST-NAME           PIC X(20).
001200     05  :TAG:-EMAIL               PIC X(30).
001300     05  :TAG:-PHONE               PIC X(15).
001400     05  :TAG:-HIRE-DATE           PIC X(10).
001500     05  :TAG:-BASE-SALARY         PIC S9(7)V99.
001600     05  :TAG:-POSITION            PIC X(20).
001700     05  :TAG:-TYPE                PIC X(01).
001800         88  :TAG:-IS-SALESPERSON      VALUE 'S'.
001900         88  :TAG:-IS-ADMINISTRATOR    VALUE 'A'.
002000     05  FILLER                    PIC X(03).
002100     05  :TAG:-SALESPERSON-TAIL.
002200         10  :TAG:-COMMISSION-PER-SALE PIC S9(5)V99.
002300         10  :TAG:-SALES-COMPLETED     PIC 9(05).
002400         10  :TAG:-ASSIGNED-ZONE       PIC X(15).
002500         10  FILLER                    PIC X(52).
002600     05  :TAG:-ADMINISTRATOR-TAIL REDEFINES :TAG:-SALESPERSON-TAIL.
002700         10  :TAG:-ACCESS-LEVEL        PIC X(10).
002800         10  :TAG:-PERMISSIONS         PIC X(40).
002900         10  :TAG:-DEPARTMENT          PIC X(20).
003000         10  :TAG:-ANNUAL-BONUS        PIC S9(7)V99.
