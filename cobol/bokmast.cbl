000100******************************************************************
000200*    PROPERTY OF BOOKVERSE DATA PROCESSING  -  INTERNAL USE ONLY *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    BOKMAST.
000600 AUTHOR.        D. STOUT.
000700 INSTALLATION.  BOOKVERSE DATA PROCESSING CENTER.
000800 DATE-WRITTEN.  07/02/89.
000900 DATE-COMPILED.
001000 SECURITY.      NON-CONFIDENTIAL.
001100******************************************************************
001200*
001300*    PROGRAM:  BOKMAST
001400*
001500*    READS THE BOOKTRAN MAINTENANCE FILE AGAINST THE BOOK MASTER
001600*    (BOOKIN), APPLIES ADD/UPDATE/DELETE, THE THREE STOCK-CONTROL
001700*    TRANSACTIONS (REDUCE-STK/INCREASE-STK/SET-STOCK) AND THE
001800*    THREE FILTER INQUIRIES (FLT-AUTHOR/FLT-GENRE/FLT-AVAIL)
001900*    AGAINST AN IN-STORAGE TABLE, DERIVES BOOK AGE, REWRITES THE
002000*    MASTER (BOOKOUT) AND PRINTS CONTROL TOTALS (BOOKRPT).
002100*
002200*    STOCK RULES (SEE 310/320/330) -
002300*        REDUCE  - ALLOWED ONLY WHEN ON-HAND >= THE REQUESTED
002400*                  QUANTITY; OTHERWISE REJECTED, STOCK UNCHANGED.
002500*        INCREASE - ALWAYS ALLOWED.
002600*        SET     - REPLACES STOCK OUTRIGHT.
002700*    A STOCK TRANSACTION AGAINST A BOOK ID NOT ON THE MASTER IS
002800*    AN ERROR, SAME AS A MAINTENANCE TRANSACTION AGAINST A
002900*    MISSING KEY.
003000*
003100*    CHANGE LOG
003200*    ----------
003300*    07/02/89  DWS  ORIGINAL PROGRAM.
003400*    02/14/91  RLK  ADDED THE THREE STOCK TRANSACTIONS - UNTIL NOW
003500*                    STOCK COULD ONLY BE SET THROUGH A FULL UPDATE.
003600*    08/06/92  RLK  REDUCE-STK NOW REJECTS CLEANLY ON INSUFFICIENT
003700*                    STOCK INSTEAD OF LETTING BK-STOCK GO NEGATIVE.
003800*    03/21/94  MHC  ADDED THE THREE FILTER INQUIRIES (BY AUTHOR,
003900*                    BY GENRE, AVAILABLE-ONLY) PER CATALOGING
004000*                    REQUEST - PRINTED AS REPORT SECTIONS, NOT
004100*                    WRITTEN BACK TO THE MASTER.
004200*    01/11/99  PGV  Y2K - SWITCHED TO ACCEPT FROM DATE YYYYMMDD,
004300*                    SAME FIX AS AUTMAST.
004400*    08/21/01  CJL  NOT-FOUND COUNT ADDED TO CONTROL REPORT -
004500*                    TICKET BVD-0231.
004600*    05/05/04  CJL  BK-DESCRIPTION WIDENED TO 60 BYTES FOR THE
004700*                    NEW CATALOG-ENTRY FEED.
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-370.
005300 OBJECT-COMPUTER.  IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000     SELECT BOOK-FILE-IN      ASSIGN TO BOOKIN
006100            ORGANIZATION  IS LINE SEQUENTIAL
006200            ACCESS MODE   IS SEQUENTIAL
006300            FILE STATUS   IS WS-BOOKIN-STATUS.
006400
006500     SELECT BOOK-FILE-OUT     ASSIGN TO BOOKOUT
006600            ORGANIZATION  IS LINE SEQUENTIAL
006700            ACCESS MODE   IS SEQUENTIAL
006800            FILE STATUS   IS WS-BOOKOUT-STATUS.
006900
007000     SELECT TRANSACTION-FILE  ASSIGN TO BOOKTRAN
007100            ORGANIZATION  IS LINE SEQUENTIAL
007200            ACCESS MODE   IS SEQUENTIAL
007300            FILE STATUS   IS WS-BOOKTRAN-STATUS.
007400
007500     SELECT REPORT-FILE       ASSIGN TO BOOKRPT
007600            ORGANIZATION  IS LINE SEQUENTIAL
007700            ACCESS MODE   IS SEQUENTIAL
007800            FILE STATUS   IS WS-BOOKRPT-STATUS.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200
008300 FD  BOOK-FILE-IN
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD.
008600 01  BOOKIN-REC.
008700     COPY BOOKREC REPLACING ==:TAG:== BY ==BFI==.
008800
008900 FD  BOOK-FILE-OUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD.
009200 01  BOOKOUT-REC.
009300     COPY BOOKREC REPLACING ==:TAG:== BY ==BFO==.
009400
009500 FD  TRANSACTION-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD.
009800 01  BOOKTRAN-REC.
009900     COPY BOKXREC REPLACING ==:TAG:== BY ==BKX==.
010000
010100 FD  REPORT-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD.
010400 01  REPORT-RECORD                 PIC X(132).
010500
010600 WORKING-STORAGE SECTION.
010700*
010800*    RUN-DATE WORK AREA - SAME Y2K FIX AS AUTMAST.
010900*
011000 01  WS-SYSTEM-DATE.
011100     05  WS-SYS-CCYY                PIC 9(04).
011200     05  WS-SYS-MM                  PIC 9(02).
011300     05  WS-SYS-DD                  PIC 9(02).
011400 01  WS-SYSTEM-DATE-NUM REDEFINES WS-SYSTEM-DATE
011500                                    PIC 9(08).
011600
011700*
011800*    STOCK-OPERATION SCRATCH AREA - CARRIES THE REQUESTED AND
011900*    RESULTING ON-HAND QUANTITY BETWEEN 300-PROCESS-STOCK-TRAN
012000*    AND THE THREE OPERATION PARAGRAPHS.
012100*
012200 01  WS-STOCK-WORK-AREA.
012300     05  WS-STOCK-BEFORE             PIC S9(05).
012400     05  WS-STOCK-REQUEST            PIC S9(05).
012500 01  WS-STOCK-WORK-NUMERIC REDEFINES WS-STOCK-WORK-AREA
012600                                    PIC S9(10) COMP-3.
012700
012800 01  WS-FILE-STATUS-CODES.
012900     05  WS-BOOKIN-STATUS            PIC X(02)  VALUE SPACES.
013000     05  WS-BOOKOUT-STATUS           PIC X(02)  VALUE SPACES.
013100     05  WS-BOOKTRAN-STATUS          PIC X(02)  VALUE SPACES.
013200     05  WS-BOOKRPT-STATUS           PIC X(02)  VALUE SPACES.
013300
013400 01  WS-SWITCHES.
013500     05  WS-TRAN-EOF                 PIC X(01)  VALUE 'N'.
013600         88  NO-MORE-TRANS               VALUE 'Y'.
013700     05  WS-FOUND-SW                 PIC X(01)  VALUE 'N'.
013800         88  BOOK-FOUND                  VALUE 'Y'.
013900     05  WS-BOOKIN-EOF                PIC X(01)  VALUE 'N'.
014000         88  NO-MORE-BOOKIN-RECS          VALUE 'Y'.
014100
014200 01  WS-COUNTERS.
014300     05  WS-BOOK-COUNT               PIC S9(5)  COMP  VALUE +0.
014400     05  WS-RECORDS-READ             PIC S9(5)  COMP  VALUE +0.
014500     05  WS-IX                       PIC S9(5)  COMP  VALUE +0.
014600     05  WS-FOUND-IX                 PIC S9(5)  COMP  VALUE +0.
014700     05  WS-ID-SEQUENCE              PIC S9(5)  COMP  VALUE +0.
014800     05  WS-PUB-YEAR                 PIC S9(5)  COMP  VALUE +0.
014900     05  WS-ADD-REQUESTS             PIC S9(7)  COMP-3 VALUE +0.
015000     05  WS-ADD-PROCESSED            PIC S9(7)  COMP-3 VALUE +0.
015100     05  WS-UPDATE-REQUESTS          PIC S9(7)  COMP-3 VALUE +0.
015200     05  WS-UPDATE-PROCESSED         PIC S9(7)  COMP-3 VALUE +0.
015300     05  WS-DELETE-REQUESTS          PIC S9(7)  COMP-3 VALUE +0.
015400     05  WS-DELETE-PROCESSED         PIC S9(7)  COMP-3 VALUE +0.
015500     05  WS-STOCK-REQUESTS           PIC S9(7)  COMP-3 VALUE +0.
015600     05  WS-STOCK-PROCESSED          PIC S9(7)  COMP-3 VALUE +0.
015700     05  WS-NOTFOUND-COUNT           PIC S9(7)  COMP-3 VALUE +0.
015800     05  WS-WRITE-COUNT              PIC S9(7)  COMP-3 VALUE +0.
015900
016000 01  WS-NEW-KEY                      PIC X(36)  VALUE SPACES.
016100
016200 01  BOOK-TABLE.
016300     05  BOOK-TABLE-ENTRY OCCURS 500 TIMES
016400                           INDEXED BY BK-IX.
016500         COPY BOOKREC REPLACING ==:TAG:== BY ==BK==.
016600         05  BK-AGE                  PIC 9(03).
016700
016800*
016900*    CONTROL REPORT LINES
017000*
017100 01  RPT-HEADER1.
017200     05  FILLER                      PIC X(34)  VALUE
017300         'BOOK MASTER MAINTENANCE   -  RUN '.
017400     05  RPT-CCYY                    PIC 9(04).
017500     05  FILLER                      PIC X(01)  VALUE '-'.
017600     05  RPT-MM                      PIC 99.
017700     05  FILLER                      PIC X(01)  VALUE '-'.
017800     05  RPT-DD                      PIC 99.
017900     05  FILLER                      PIC X(79)  VALUE SPACES.
018000 01  RPT-HEADER1-FLAT REDEFINES RPT-HEADER1
018100                                    PIC X(132).
018200 01  RPT-TOTALS-HDR.
018300     05  FILLER                      PIC X(16)  VALUE 'CONTROL TOTALS:'.
018400     05  FILLER                      PIC X(116) VALUE SPACES.
018500 01  RPT-TOTALS-LINE.
018600     05  RPT-TOT-LABEL               PIC X(20).
018700     05  RPT-TOT-VALUE               PIC ZZZ,ZZ9.
018800     05  FILLER                      PIC X(96)  VALUE SPACES.
018900 01  RPT-BOOK-DETAIL.
019000     05  RPT-BK-ID                   PIC X(36).
019100     05  FILLER                      PIC X(02)  VALUE SPACES.
019200     05  RPT-BK-TITLE                PIC X(40).
019300     05  FILLER                      PIC X(02)  VALUE SPACES.
019400     05  RPT-BK-STOCK                PIC ---,ZZ9.
019500     05  FILLER                      PIC X(02)  VALUE SPACES.
019600     05  RPT-BK-AGE                  PIC ZZ9.
019700     05  FILLER                      PIC X(37)  VALUE SPACES.
019800 01  RPT-FILTER-HDR.
019900     05  RPT-FILTER-LABEL            PIC X(40).
020000     05  FILLER                      PIC X(92)  VALUE SPACES.
020100 01  RPT-BAD-TRAN-LINE.
020200     05  FILLER                      PIC X(23)  VALUE
020300         '*** TRANSACTION ERROR:'.
020400     05  RPT-BAD-TRAN-MSG            PIC X(40).
020500     05  RPT-BAD-TRAN-KEY            PIC X(36).
020600     05  FILLER                      PIC X(33)  VALUE SPACES.
020700
020800 PROCEDURE DIVISION.
020900
021000 000-MAIN.
021100     ACCEPT WS-SYSTEM-DATE-NUM FROM DATE YYYYMMDD.
021200     DISPLAY 'BOKMAST STARTED - DATE ' WS-SYSTEM-DATE-NUM.
021300
021400     PERFORM 700-OPEN-FILES.
021500     PERFORM 800-INIT-REPORT.
021600     PERFORM 720-LOAD-BOOK-TABLE.
021700
021800     PERFORM 710-READ-TRAN-FILE.
021900     PERFORM 100-PROCESS-TRANSACTIONS
022000         UNTIL NO-MORE-TRANS.
022100
022200     PERFORM 500-DERIVE-BOOK-FIELDS
022300         VARYING WS-IX FROM 1 BY 1
022400         UNTIL WS-IX > WS-BOOK-COUNT.
022500
022600     PERFORM 900-REWRITE-BOOK-FILE.
022700     PERFORM 850-REPORT-CONTROL-TOTALS.
022800     PERFORM 790-CLOSE-FILES.
022900
023000     DISPLAY 'BOKMAST FINISHED - RECORDS WRITTEN ' WS-WRITE-COUNT.
023100     GOBACK.
023200
023300 100-PROCESS-TRANSACTIONS.
023400     EVALUATE TRUE
023500         WHEN BKX-TRAN-IS-ADD
023600             PERFORM 210-PROCESS-ADD-TRAN
023700         WHEN BKX-TRAN-IS-UPDATE
023800             PERFORM 200-PROCESS-UPDATE-TRAN
023900         WHEN BKX-TRAN-IS-DELETE
024000             PERFORM 220-PROCESS-DELETE-TRAN
024100         WHEN BKX-TRAN-IS-REDUCE OR
024200              BKX-TRAN-IS-INCREASE OR
024300              BKX-TRAN-IS-SET-STOCK
024400             PERFORM 300-PROCESS-STOCK-TRAN
024500         WHEN BKX-TRAN-IS-FLT-AUTHOR OR
024600              BKX-TRAN-IS-FLT-GENRE OR
024700              BKX-TRAN-IS-FLT-AVAIL
024800             PERFORM 400-BUILD-FILTER-SECTIONS
024900         WHEN OTHER
025000             MOVE 'UNRECOGNIZED TRANSACTION CODE' TO RPT-BAD-TRAN-MSG
025100             MOVE BKX-TRAN-KEY TO RPT-BAD-TRAN-KEY
025200             PERFORM 299-REPORT-BAD-TRAN
025300     END-EVALUATE.
025400     PERFORM 710-READ-TRAN-FILE.
025500
025600 200-PROCESS-UPDATE-TRAN.
025700     ADD +1 TO WS-UPDATE-REQUESTS.
025800     PERFORM 600-FIND-BOOK.
025900     IF BOOK-FOUND
026000         MOVE BKX-TRAN-ISBN        TO BK-ISBN(BK-IX)
026100         MOVE BKX-TRAN-TITLE       TO BK-TITLE(BK-IX)
026200         MOVE BKX-TRAN-AUTHOR-ID   TO BK-AUTHOR-ID(BK-IX)
026300         MOVE BKX-TRAN-PUBLISHER   TO BK-PUBLISHER(BK-IX)
026400         MOVE BKX-TRAN-PUB-DATE    TO BK-PUB-DATE(BK-IX)
026500         MOVE BKX-TRAN-GENRE       TO BK-GENRE(BK-IX)
026600         MOVE BKX-TRAN-PAGE-COUNT  TO BK-PAGE-COUNT(BK-IX)
026700         MOVE BKX-TRAN-PRICE       TO BK-PRICE(BK-IX)
026800         MOVE BKX-TRAN-DESCRIPTION TO BK-DESCRIPTION(BK-IX)
026900         MOVE BKX-TRAN-LANGUAGE    TO BK-LANGUAGE(BK-IX)
027000         ADD +1 TO WS-UPDATE-PROCESSED
027100     ELSE
027200         MOVE 'NO MATCHING BOOK ID FOR UPDATE' TO RPT-BAD-TRAN-MSG
027300         MOVE BKX-TRAN-KEY TO RPT-BAD-TRAN-KEY
027400         PERFORM 299-REPORT-BAD-TRAN
027500     END-IF.
027600
027700 210-PROCESS-ADD-TRAN.
027800     ADD +1 TO WS-ADD-REQUESTS.
027900     IF BKX-TRAN-KEY NOT = SPACES
028000         PERFORM 600-FIND-BOOK
028100         IF BOOK-FOUND
028200             MOVE 'DUPLICATE BOOK ID ON ADD' TO RPT-BAD-TRAN-MSG
028300             MOVE BKX-TRAN-KEY TO RPT-BAD-TRAN-KEY
028400             PERFORM 299-REPORT-BAD-TRAN
028500             GO TO 210-EXIT
028600         END-IF
028700         MOVE BKX-TRAN-KEY TO WS-NEW-KEY
028800     ELSE
028900         PERFORM 610-GENERATE-BOOK-ID
029000     END-IF.
029100     IF WS-BOOK-COUNT >= 500
029200         MOVE 'BOOK TABLE FULL - ADD REJECTED' TO RPT-BAD-TRAN-MSG
029300         MOVE WS-NEW-KEY TO RPT-BAD-TRAN-KEY
029400         PERFORM 299-REPORT-BAD-TRAN
029500         GO TO 210-EXIT
029600     END-IF.
029700     ADD +1 TO WS-BOOK-COUNT.
029800     MOVE WS-NEW-KEY             TO BK-ID(WS-BOOK-COUNT)
029900     MOVE BKX-TRAN-ISBN          TO BK-ISBN(WS-BOOK-COUNT)
030000     MOVE BKX-TRAN-TITLE         TO BK-TITLE(WS-BOOK-COUNT)
030100     MOVE BKX-TRAN-AUTHOR-ID     TO BK-AUTHOR-ID(WS-BOOK-COUNT)
030200     MOVE BKX-TRAN-PUBLISHER     TO BK-PUBLISHER(WS-BOOK-COUNT)
030300     MOVE BKX-TRAN-PUB-DATE      TO BK-PUB-DATE(WS-BOOK-COUNT)
030400     MOVE BKX-TRAN-GENRE         TO BK-GENRE(WS-BOOK-COUNT)
030500     MOVE BKX-TRAN-PAGE-COUNT    TO BK-PAGE-COUNT(WS-BOOK-COUNT)
030600     MOVE BKX-TRAN-PRICE         TO BK-PRICE(WS-BOOK-COUNT)
030700     MOVE BKX-TRAN-STOCK-QTY     TO BK-STOCK(WS-BOOK-COUNT)
030800     MOVE BKX-TRAN-DESCRIPTION   TO BK-DESCRIPTION(WS-BOOK-COUNT)
030900     MOVE BKX-TRAN-LANGUAGE      TO BK-LANGUAGE(WS-BOOK-COUNT)
031000     ADD +1 TO WS-ADD-PROCESSED.
031100 210-EXIT.
031200     EXIT.
031300
031400 220-PROCESS-DELETE-TRAN.
031500     ADD +1 TO WS-DELETE-REQUESTS.
031600     PERFORM 600-FIND-BOOK.
031700     IF BOOK-FOUND
031800         PERFORM 225-SHIFT-BOOK-TABLE THRU 225-EXIT
031900             VARYING WS-IX FROM WS-FOUND-IX BY 1
032000             UNTIL WS-IX >= WS-BOOK-COUNT
032100         SUBTRACT 1 FROM WS-BOOK-COUNT
032200         ADD +1 TO WS-DELETE-PROCESSED
032300     ELSE
032400         MOVE 'NO MATCHING BOOK ID FOR DELETE' TO RPT-BAD-TRAN-MSG
032500         MOVE BKX-TRAN-KEY TO RPT-BAD-TRAN-KEY
032600         PERFORM 299-REPORT-BAD-TRAN
032700     END-IF.
032800
032900 225-SHIFT-BOOK-TABLE.
033000     MOVE BOOK-TABLE-ENTRY(WS-IX + 1) TO BOOK-TABLE-ENTRY(WS-IX).
033100 225-EXIT.
033200     EXIT.
033300
033400 299-REPORT-BAD-TRAN.
033500     ADD +1 TO WS-NOTFOUND-COUNT.
033600     WRITE REPORT-RECORD FROM RPT-BAD-TRAN-LINE.
033700
033800 300-PROCESS-STOCK-TRAN.
033900     ADD +1 TO WS-STOCK-REQUESTS.
034000     PERFORM 600-FIND-BOOK.
034100     IF NOT BOOK-FOUND
034200         MOVE 'NO MATCHING BOOK ID FOR STOCK TRAN' TO RPT-BAD-TRAN-MSG
034300         MOVE BKX-TRAN-KEY TO RPT-BAD-TRAN-KEY
034400         PERFORM 299-REPORT-BAD-TRAN
034500         GO TO 300-EXIT
034600     END-IF.
034700     EVALUATE TRUE
034800         WHEN BKX-TRAN-IS-REDUCE
034900             PERFORM 310-REDUCE-STOCK
035000         WHEN BKX-TRAN-IS-INCREASE
035100             PERFORM 320-INCREASE-STOCK
035200         WHEN BKX-TRAN-IS-SET-STOCK
035300             PERFORM 330-SET-STOCK
035400     END-EVALUATE.
035500 300-EXIT.
035600     EXIT.
035700
035800 310-REDUCE-STOCK.
035900     IF BK-STOCK(WS-FOUND-IX) >= BKX-TRAN-STOCK-QTY
036000         SUBTRACT BKX-TRAN-STOCK-QTY FROM BK-STOCK(WS-FOUND-IX)
036100         ADD +1 TO WS-STOCK-PROCESSED
036200     ELSE
036300         MOVE 'INSUFFICIENT STOCK FOR REDUCE-STK' TO RPT-BAD-TRAN-MSG
036400         MOVE BKX-TRAN-KEY TO RPT-BAD-TRAN-KEY
036500         PERFORM 299-REPORT-BAD-TRAN
036600     END-IF.
036700
036800 320-INCREASE-STOCK.
036900     ADD BKX-TRAN-STOCK-QTY TO BK-STOCK(WS-FOUND-IX).
037000     ADD +1 TO WS-STOCK-PROCESSED.
037100
037200 330-SET-STOCK.
037300     MOVE BKX-TRAN-STOCK-QTY TO BK-STOCK(WS-FOUND-IX).
037400     ADD +1 TO WS-STOCK-PROCESSED.
037500
037600 400-BUILD-FILTER-SECTIONS.
037700     EVALUATE TRUE
037800         WHEN BKX-TRAN-IS-FLT-AUTHOR
037900             MOVE 'BOOKS BY AUTHOR - ' TO RPT-FILTER-LABEL
038000             MOVE BKX-TRAN-AUTHOR-ID TO
038100                 RPT-FILTER-LABEL(20:36)
038200             WRITE REPORT-RECORD FROM RPT-FILTER-HDR AFTER 2
038300             PERFORM 401-SCAN-FILTER-AUTHOR THRU 401-EXIT
038400                 VARYING WS-IX FROM 1 BY 1
038500                 UNTIL WS-IX > WS-BOOK-COUNT
038600         WHEN BKX-TRAN-IS-FLT-GENRE
038700             MOVE 'BOOKS BY GENRE - ' TO RPT-FILTER-LABEL
038800             MOVE BKX-TRAN-GENRE TO RPT-FILTER-LABEL(19:15)
038900             WRITE REPORT-RECORD FROM RPT-FILTER-HDR AFTER 2
039000             PERFORM 402-SCAN-FILTER-GENRE THRU 402-EXIT
039100                 VARYING WS-IX FROM 1 BY 1
039200                 UNTIL WS-IX > WS-BOOK-COUNT
039300         WHEN BKX-TRAN-IS-FLT-AVAIL
039400             MOVE 'BOOKS AVAILABLE (STOCK > 0)' TO RPT-FILTER-LABEL
039500             WRITE REPORT-RECORD FROM RPT-FILTER-HDR AFTER 2
039600             PERFORM 403-SCAN-FILTER-AVAIL THRU 403-EXIT
039700                 VARYING WS-IX FROM 1 BY 1
039800                 UNTIL WS-IX > WS-BOOK-COUNT
039900     END-EVALUATE.
040000
040100 401-SCAN-FILTER-AUTHOR.
040200     IF BK-AUTHOR-ID(WS-IX) = BKX-TRAN-AUTHOR-ID
040300         PERFORM 410-PRINT-FILTER-DETAIL
040400     END-IF.
040500 401-EXIT.
040600     EXIT.
040700
040800 402-SCAN-FILTER-GENRE.
040900     IF BK-GENRE(WS-IX) = BKX-TRAN-GENRE
041000         PERFORM 410-PRINT-FILTER-DETAIL
041100     END-IF.
041200 402-EXIT.
041300     EXIT.
041400
041500 403-SCAN-FILTER-AVAIL.
041600     IF BK-AVAILABLE(WS-IX)
041700         PERFORM 410-PRINT-FILTER-DETAIL
041800     END-IF.
041900 403-EXIT.
042000     EXIT.
042100
042200 410-PRINT-FILTER-DETAIL.
042300     MOVE BK-ID(WS-IX)    TO RPT-BK-ID
042400     MOVE BK-TITLE(WS-IX) TO RPT-BK-TITLE
042500     MOVE BK-STOCK(WS-IX) TO RPT-BK-STOCK
042600     MOVE BK-AGE(WS-IX)   TO RPT-BK-AGE
042700     WRITE REPORT-RECORD FROM RPT-BOOK-DETAIL AFTER 1.
042800
042900 500-DERIVE-BOOK-FIELDS.
043000     IF BK-PUB-DATE(WS-IX) = SPACES
043100         MOVE 0 TO BK-AGE(WS-IX)
043200     ELSE
043300         MOVE BK-PUB-DATE(WS-IX)(1:4) TO WS-PUB-YEAR
043400         COMPUTE BK-AGE(WS-IX) =
043500             WS-SYS-CCYY - WS-PUB-YEAR
043600     END-IF.
043700
043800 600-FIND-BOOK.
043900     MOVE 'N' TO WS-FOUND-SW.
044000     PERFORM 605-FIND-BOOK-SCAN THRU 605-EXIT
044100         VARYING WS-IX FROM 1 BY 1
044200         UNTIL WS-IX > WS-BOOK-COUNT.
044300
044400 605-FIND-BOOK-SCAN.
044500     IF BK-ID(WS-IX) = BKX-TRAN-KEY
044600         MOVE 'Y' TO WS-FOUND-SW
044700         MOVE WS-IX TO WS-FOUND-IX
044800         MOVE WS-BOOK-COUNT TO WS-IX
044900     END-IF.
045000 605-EXIT.
045100     EXIT.
045200
045300 610-GENERATE-BOOK-ID.
045400     ADD +1 TO WS-ID-SEQUENCE.
045500     MOVE SPACES TO WS-NEW-KEY.
045600     STRING 'BK-'                    DELIMITED BY SIZE
045700            WS-SYSTEM-DATE-NUM       DELIMITED BY SIZE
045800            '-'                      DELIMITED BY SIZE
045900            WS-ID-SEQUENCE           DELIMITED BY SIZE
046000       INTO WS-NEW-KEY.
046100
046200 700-OPEN-FILES.
046300     OPEN INPUT  BOOK-FILE-IN
046400                 TRANSACTION-FILE
046500          OUTPUT BOOK-FILE-OUT
046600                 REPORT-FILE.
046700     IF WS-BOOKIN-STATUS NOT = '00'
046800         DISPLAY 'ERROR OPENING BOOKIN - STATUS ' WS-BOOKIN-STATUS
046900         MOVE 16 TO RETURN-CODE
047000         MOVE 'Y' TO WS-TRAN-EOF
047100     END-IF.
047200     IF WS-BOOKTRAN-STATUS NOT = '00'
047300         DISPLAY 'ERROR OPENING BOOKTRAN - STATUS ' WS-BOOKTRAN-STATUS
047400         MOVE 16 TO RETURN-CODE
047500         MOVE 'Y' TO WS-TRAN-EOF
047600     END-IF.
047700
047800 710-READ-TRAN-FILE.
047900     READ TRANSACTION-FILE
048000         AT END MOVE 'Y' TO WS-TRAN-EOF
048100     END-READ.
048200
048300 720-LOAD-BOOK-TABLE.
048400     READ BOOK-FILE-IN INTO BOOK-TABLE-ENTRY(1)
048500         AT END MOVE 'Y' TO WS-BOOKIN-EOF
048600     END-READ.
048700     PERFORM 725-LOAD-BOOK-LOOP THRU 725-EXIT
048800         UNTIL NO-MORE-BOOKIN-RECS.
048900
049000 725-LOAD-BOOK-LOOP.
049100     ADD +1 TO WS-RECORDS-READ
049200     ADD +1 TO WS-BOOK-COUNT
049300     READ BOOK-FILE-IN INTO BOOK-TABLE-ENTRY(WS-BOOK-COUNT + 1)
049400         AT END MOVE 'Y' TO WS-BOOKIN-EOF
049500     END-READ.
049600 725-EXIT.
049700     EXIT.
049800
049900 790-CLOSE-FILES.
050000     CLOSE BOOK-FILE-IN
050100           BOOK-FILE-OUT
050200           TRANSACTION-FILE
050300           REPORT-FILE.
050400
050500 800-INIT-REPORT.
050600     MOVE WS-SYS-CCYY TO RPT-CCYY.
050700     MOVE WS-SYS-MM   TO RPT-MM.
050800     MOVE WS-SYS-DD   TO RPT-DD.
050900     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
051000
051100 850-REPORT-CONTROL-TOTALS.
051200     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 2.
051300     MOVE 'RECORDS READ. . . .' TO RPT-TOT-LABEL
051400     MOVE WS-RECORDS-READ       TO RPT-TOT-VALUE
051500     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
051600     MOVE 'RECORDS ADDED . . .' TO RPT-TOT-LABEL
051700     MOVE WS-ADD-PROCESSED      TO RPT-TOT-VALUE
051800     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
051900     MOVE 'RECORDS UPDATED. . .' TO RPT-TOT-LABEL
052000     MOVE WS-UPDATE-PROCESSED   TO RPT-TOT-VALUE
052100     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
052200     MOVE 'RECORDS DELETED. . .' TO RPT-TOT-LABEL
052300     MOVE WS-DELETE-PROCESSED   TO RPT-TOT-VALUE
052400     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
052500     MOVE 'STOCK TRANS APPLIED.' TO RPT-TOT-LABEL
052600     MOVE WS-STOCK-PROCESSED    TO RPT-TOT-VALUE
052700     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
052800     MOVE 'RECORDS WRITTEN . .' TO RPT-TOT-LABEL
052900     MOVE WS-WRITE-COUNT        TO RPT-TOT-VALUE
053000     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
053100     MOVE 'ERRORS/NOT FOUND . .' TO RPT-TOT-LABEL
053200     MOVE WS-NOTFOUND-COUNT     TO RPT-TOT-VALUE
053300     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
053400
053500 900-REWRITE-BOOK-FILE.
053600     PERFORM 905-REWRITE-BOOK-LOOP THRU 905-EXIT
053700         VARYING WS-IX FROM 1 BY 1
053800         UNTIL WS-IX > WS-BOOK-COUNT.
053900
054000 905-REWRITE-BOOK-LOOP.
054100     WRITE BOOK-FILE-OUT FROM BOOK-TABLE-ENTRY(WS-IX).
054200     ADD +1 TO WS-WRITE-COUNT.
054300 905-EXIT.
054400     EXIT.
