000100*****************************************************************
000200*    ORDXREC  -  ORDER MAINTENANCE TRANSACTION LAYOUT             *
000300*    ADD/UPDATE MAINTAIN THE WHOLE RECORD (HEADER ONLY - ITEMS    *
000400*    RIDE IN THE SAME DETAIL LINE, SEE 725-PARSE-ORDER-ITEMS);    *
000500*    UPDATE WITH NO MATCHING KEY APPENDS RATHER THAN REJECTING,   *
000600*    UNLIKE THE OTHER FOUR MASTERS.  ADD-ITEM/REMOVE-ITEM ADD OR  *
000700*    DELETE ONE LINE OF :TAG:-TRAN-ITEM-BOOK-ID /-QTY/-PRICE.      *
000800*****************************************************************
000900 01  :TAG:-TRAN.
001000     05  :TAG:-TRAN-CODE           PIC X(12).
001100         88  :TAG:-TRAN-IS-ADD         VALUE 'ADD'.
001200         88  :TAG:-TRAN-IS-UPDATE      VALUE 'UPDATE'.
001300         88  :TAG:-TRAN-IS-DELETE      VALUE 'DELETE'.
001400         88  :TAG:-TRAN-IS-ADD-ITEM    VALUE 'ADD-ITEM'.
001500         88  :TAG:-TRAN-IS-DEL-ITEM    VALUE 'REMOVE-ITEM'.
001600         88  :TAG:-TRAN-IS-FLT-CUST    VALUE 'FLT-CUST'.
001700         88  :TAG:-TRAN-IS-FLT-SALES   VALUE 'FLT-SALES'.
001800         88  :TAG:-TRAN-IS-FLT-STATUS  VALUE 'FLT-STATUS'.
001900     05  :TAG:-TRAN-KEY            PIC X(36).
002000     05  :TAG:-TRAN-CUSTOMER-ID    PIC X(36).
002100     05  :TAG:-TRAN-SALESPERSON-ID PIC X(36).
002200     05  :TAG:-TRAN-DATE-TIME      PIC X(19).
002300     05  :TAG:-TRAN-PAYMENT-METHOD PIC X(02).
002400     05  :TAG:-TRAN-STATUS         PIC X(12).
002500     05  :TAG:-TRAN-SHIP-ADDRESS   PIC X(40).
002600     05  :TAG:-TRAN-ITEM-BOOK-ID   PIC X(36).
002700     05  :TAG:-TRAN-ITEM-QTY       PIC 9(03).
002800     05  :TAG:-TRAN-ITEM-PRICE     PIC S9(7)V99.
002900     05  :TAG:-TRAN-ITEM-COUNT-IN  PIC 9(02).
003000     05  :TAG:-TRAN-ITEMS-RAW OCCURS 10 TIMES.
003100         10  :TAG:-TRAN-RAW-BOOK-ID    PIC X(36).
003200         10  :TAG:-TRAN-RAW-QTY        PIC 9(03).
003300         10  :TAG:-TRAN-RAW-PRICE      PIC S9(7)V99.
003400     05  FILLER                    PIC X(06).
