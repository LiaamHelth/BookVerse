000100*****************************************************************
000200*    EMPXREC  -  EMPLOYEE MAINTENANCE TRANSACTION LAYOUT          *
000300*    ADD/UPDATE/DELETE MAINTAIN THE WHOLE RECORD (ONE TRANSACTION*
000400*    LAYOUT SERVES BOTH VARIANTS -  :TAG:-TRAN-TYPE SELECTS THE    *
000500*    TAIL FIELDS THAT APPLY).  REGISTER-SALE BUMPS SALES-         *
000600*    COMPLETED BY ONE.  ADD-PERM/REMOVE-PERM MAINTAIN ONE VALUE   *
000700*    OF THE ADMINISTRATOR PERMISSION LIST, CARRIED IN              *
000800*    :TAG:-TRAN-PERMISSION.                                        *
000900*****************************************************************
001000 01  :TAG:-TRAN.
001100     05  :TAG:-TRAN-CODE              PIC X(12).
001200         88  :TAG:-TRAN-IS-ADD            VALUE 'ADD'.
001300         88  :TAG:-TRAN-IS-UPDATE         VALUE 'UPDATE'.
001400         88  :TAG:-TRAN-IS-DELETE         VALUE 'DELETE'.
001500         88  :TAG:-TRAN-IS-REG-SALE       VALUE 'REGISTER-SALE'.
001600         88  :TAG:-TRAN-IS-ADD-PERM       VALUE 'ADD-PERM'.
001700         88  :TAG:-TRAN-IS-DEL-PERM       VALUE 'REMOVE-PERM'.
001800         88  :TAG:-TRAN-IS-FLT-POSITION   VALUE 'FLT-POSITN'.
001900         88  :TAG:-TRAN-IS-FLT-TYPE       VALUE 'FLT-TYPE'.
002000     05  :TAG:-TRAN-KEY               PIC X(36).
002100     05  :TAG:-TRAN-NAME              PIC X(20).
002200     05  :TAG:-TRAN-LAST-NAME         PIC X(20).
002300     05  :TAG:-TRAN-EMAIL             PIC X(30).
002400     05  :TAG:-TRAN-PHONE             PIC X(15).
002500     05  :TAG:-TRAN-HIRE-DATE         PIC X(10).
002600     05  :TAG:-TRAN-BASE-SALARY       PIC S9(7)V99.
002700     05  :TAG:-TRAN-POSITION          PIC X(20).
002800     05  :TAG:-TRAN-TYPE              PIC X(01).
002900     05  :TAG:-TRAN-COMMISSION        PIC S9(5)V99.
003000     05  :TAG:-TRAN-SALES-COMPLETED   PIC 9(05).
003100     05  :TAG:-TRAN-ASSIGNED-ZONE     PIC X(15).
003200     05  :TAG:-TRAN-ACCESS-LEVEL      PIC X(10).
003300     05  :TAG:-TRAN-DEPARTMENT        PIC X(20).
003400     05  :TAG:-TRAN-ANNUAL-BONUS      PIC S9(7)V99.
003500     05  :TAG:-TRAN-PERMISSION        PIC X(40).
003600     05  FILLER                       PIC X(07).
