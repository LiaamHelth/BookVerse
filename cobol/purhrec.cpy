000100*****************************************************************
000200*    PURHREC  -  PURCHASE-HISTORY RECORD LAYOUT (DERIVED OUTPUT) *
000300*    USE COPY PURHREC REPLACING ==:TAG:== BY ==xxx==                *
000400*    WRITTEN ONLY FOR ORDERS THAT PASS 560-VALIDATE-PURCHASE-     *
000500*    HISTORY IN ORDMAST; REJECTS ARE COUNTED, NOT WRITTEN.        *
000600*****************************************************************
000700 01  :TAG:-REC.
000800     05  :TAG:-ORDER-ID            PIC X(36).
000900     05  :TAG:-CUSTOMER-ID         PIC X(36).
001000     05  :TAG:-PURCHASE-DATE       PIC X(19).
001100     05  :TAG:-TOTAL-AMOUNT        PIC S9(9)V99.
001200     05  :TAG:-PAYMENT-METHOD      PIC X(02).
001300     05  :TAG:-STATUS              PIC X(12).
001400     05  FILLER                    PIC X(04).
