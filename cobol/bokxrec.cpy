000100*****************************************************************
000200*    BOKXREC  -  BOOK MAINTENANCE TRANSACTION LAYOUT              *
000300*    TRAN-CODE ADD/UPDATE/DELETE MAINTAIN THE WHOLE RECORD;       *
000400*    REDUCE-STK/INCREASE-STK/SET-STOCK CARRY ONLY THE KEY AND     *
000500*    THE QUANTITY IN :TAG:-TRAN-STOCK-QTY.                         *
000600*****************************************************************
000700 01  :TAG:-TRAN.
000800     05  :TAG:-TRAN-CODE           PIC X(12).
000900         88  :TAG:-TRAN-IS-ADD         VALUE 'ADD'.
001000         88  :TAG:-TRAN-IS-UPDATE      VALUE 'UPDATE'.
001100         88  :TAG:-TRAN-IS-DELETE      VALUE 'DELETE'.
001200         88  :TAG:-TRAN-IS-REDUCE      VALUE 'REDUCE-STK'.
001300         88  :TAG:-TRAN-IS-INCREASE    VALUE 'INCREASE-STK'.
001400         88  :TAG:-TRAN-IS-SET-STOCK   VALUE 'SET-STOCK'.
001500         88  :TAG:-TRAN-IS-FLT-AUTHOR  VALUE 'FLT-AUTHOR'.
001600         88  :TAG:-TRAN-IS-FLT-GENRE   VALUE 'FLT-GENRE'.
001700         88  :TAG:-TRAN-IS-FLT-AVAIL   VALUE 'FLT-AVAIL'.
001800     05  :TAG:-TRAN-KEY            PIC X(36).
001900     05  :TAG:-TRAN-ISBN           PIC X(13).
002000     05  :TAG:-TRAN-TITLE          PIC X(40).
002100     05  :TAG:-TRAN-AUTHOR-ID      PIC X(36).
002200     05  :TAG:-TRAN-PUBLISHER      PIC X(25).
002300     05  :TAG:-TRAN-PUB-DATE       PIC X(10).
002400     05  :TAG:-TRAN-GENRE          PIC X(15).
002500     05  :TAG:-TRAN-PAGE-COUNT     PIC 9(05).
002600     05  :TAG:-TRAN-PRICE          PIC S9(7)V99.
002700     05  :TAG:-TRAN-STOCK-QTY      PIC S9(05).
002800     05  :TAG:-TRAN-DESCRIPTION    PIC X(60).
002900     05  :TAG:-TRAN-LANGUAGE       PIC X(12).
003000     05  FILLER                    PIC X(09).
